      *****************************************************************00000010
      * ORDER BRUSHING DETECTION SYSTEM (OBD)                          00000020
      *                                                                00000030
      * RESULT FILE RECORDS -- ONE LINE PER SHOP, CSV                  00000040
      *                                                                00000050
      * OBD-RSLT-HEADING IS WRITTEN ONCE; OBD-RSLT-DETAIL IS WRITTEN   00000060
      * ONE TIME PER DISTINCT SHOP-ID, ASCENDING.  USER-IDS HOLDS '0'  00000070
      * FOR A CLEAN SHOP OR THE ASCENDING '&'-JOINED OFFENDER LIST.    00000080
      *****************************************************************00000090
      * CHANGE LOG                                                    *00000100
      *  01/09/98  RTV  0198-004  ORIGINAL RESULT LINE LAYOUT          00000110
      *  07/30/02  MAS  0202-017  WIDENED USER-IDS -- A 110-BYTE ROW  *00000115
      *                           ONLY HELD 10 TIED OFFENDERS BUT     *00000116
      *                           OBDS02-OFFENDER-LIST ALLOWS 500;    *00000117
      *                           RESIZED TO THE TRUE WORST CASE      *00000118
      *****************************************************************00000120
       01  OBD-RSLT-HEADING.                                           00000130
           05  FILLER                  PIC X(14)      VALUE            00000140
               'shopid,userid'.                                        00000150
           05  FILLER                  PIC X(5497)     VALUE SPACES.   00000160
                                                                       00000170
       01  OBD-RSLT-DETAIL.                                            00000180
           05  RSLT-SHOP-ID-ED         PIC Z(9)9.                      00000190
           05  FILLER                  PIC X           VALUE ','.      00000200
           05  RSLT-USER-IDS           PIC X(5499).                    00000210
           05  FILLER                  PIC X(01)       VALUE SPACES.   00000220
                                                                       00000230
       01  OBD-RSLT-DETAIL-R           REDEFINES OBD-RSLT-DETAIL.      00000240
           05  RSLT-SHOP-ID-NUM        PIC 9(10).                      00000250
           05  FILLER                  PIC X(5501).                    00000260
