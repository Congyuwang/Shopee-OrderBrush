000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORDSORT
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* IN-PLACE INSERTION SORT OF THE IN-MEMORY ORDER TABLE BUILT BY
001000* ORDPREP, ASCENDING BY LK-EVENT-SECONDS.  SAME SHAPE AS THE
001100* ADSORT NUMBER-ARRAY UTILITY, EXTENDED TO CARRY THE WHOLE
001200* ORDER-ID/SHOP-ID/USER-ID/EVENT-TIME GROUP ALONG WITH THE KEY
001300* INSTEAD OF JUST A SCALAR.
001400****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     ORDSORT.
001700 AUTHOR.         D STOUT.
001800 INSTALLATION.   MARKETPLACE TRUST AND SAFETY - BATCH.
001900 DATE-WRITTEN.   03/11/91.
002000 DATE-COMPILED.
002100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002200*
002300****************************************************************
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE       WHO  REQUEST    DESCRIPTION
002700* ---------- ---- ---------- ------------------------------------
002800* 1991-03-11 DJS  -          ADAPTED FROM THE ADSORT NUMBER-ARRAY
002900*                             UTILITY FOR THE BRUSHING JOB STREAM.
003000* 1994-02-14 PNW  CR94009    RAISED ARRAY UPPER BOUND TO MATCH
003100*                             ORDPREP'S MAX-ORDERS-ALLOWED.
003200* 1996-09-24 RTM  CR91012    ADDED 190-CHECK-INSERT-KEY - A BAD
003300*                             EVENT-SECONDS OF ZERO WAS SNEAKING
003400*                             THROUGH AND SORTING TO THE FRONT.
003500* 1999-01-08 RTM  Y2K0001    Y2K REVIEW - NO DATE ARITHMETIC IN
003600*                             THIS MEMBER, KEY IS ALREADY A FLAT
003700*                             SECONDS COUNT.  NO CHANGE REQUIRED.
003800* 2003-06-30 KAL  CR03118    RAISED ARRAY UPPER BOUND AGAIN PER
003900*                             HOLIDAY VOLUME REVIEW.
004000****************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004550 SPECIAL-NAMES.
004560     UPSI-0 ON STATUS IS ORDSORT-TEST-RUN
004570     UPSI-0 OFF STATUS IS ORDSORT-PROD-RUN.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WORK-VARIABLES.
005100     05  WS-INSERT-ORDER-ID       PIC 9(15)    VALUE 0.
005200     05  WS-INSERT-ORDER-ID-X REDEFINES WS-INSERT-ORDER-ID
005300                                  PIC X(15).
005400     05  WS-INSERT-SHOP-ID        PIC 9(09)    VALUE 0.
005500     05  WS-INSERT-USER-ID        PIC 9(09)    VALUE 0.
005600     05  WS-INSERT-EVENT-TIME     PIC X(19)    VALUE SPACES.
005700     05  WS-INSERT-EVTIME-R REDEFINES WS-INSERT-EVENT-TIME.
005800         10  WS-INSERT-EV-YEAR    PIC 9(04).
005900         10  FILLER               PIC X(01).
006000         10  WS-INSERT-EV-MONTH   PIC 9(02).
006100         10  FILLER               PIC X(01).
006200         10  WS-INSERT-EV-DAY     PIC 9(02).
006300         10  FILLER               PIC X(01).
006400         10  WS-INSERT-EV-HOUR    PIC 9(02).
006500         10  FILLER               PIC X(01).
006600         10  WS-INSERT-EV-MINUTE  PIC 9(02).
006700         10  FILLER               PIC X(01).
006800         10  WS-INSERT-EV-SECOND  PIC 9(02).
006900     05  WS-INSERT-EVENT-SECS     PIC 9(12)    COMP-3  VALUE 0.
007000     05  WS-SHIFT-DONE            PIC X(01)    VALUE 'N'.
007100         88  SHIFT-IS-DONE                  VALUE 'Y'.
007200     05  FILLER                   PIC X(05)    VALUE SPACES.
007300*
007400 77  MOVE-FROM                    PIC S9(8)    COMP  VALUE +0.
007500 77  INSERT-TO                    PIC S9(8)    COMP  VALUE +0.
007700*
007800 01  ABEND-TEST                   PIC X(02).
007900 01  ABEND-TEST-N REDEFINES ABEND-TEST  PIC S9(3) COMP-3.
008000*
008100 LINKAGE SECTION.
008200 01  TABLE-SIZE                   PIC S9(8)    COMP.
008300 01  ORDER-TABLE.
008400     05  ORDER-ENTRY OCCURS 0 TO 20000 TIMES
008500                      DEPENDING ON TABLE-SIZE.
008600         10  LK-ORDER-ID          PIC 9(15).
008700         10  LK-SHOP-ID           PIC 9(09).
008800         10  LK-USER-ID           PIC 9(09).
008900         10  LK-EVENT-TIME        PIC X(19).
009000         10  LK-EVENT-SECONDS     PIC 9(12)    COMP-3.
009100         10  FILLER               PIC X(05).
009200*
009300****************************************************************
009400 PROCEDURE DIVISION USING TABLE-SIZE, ORDER-TABLE.
009500****************************************************************
009600*
009700 000-MAIN.
009800     PERFORM 100-INSERTION-SORT THRU 100-EXIT
009900             VARYING MOVE-FROM FROM 2 BY 1
010000             UNTIL MOVE-FROM > TABLE-SIZE.
010100     GOBACK.
010200*
010300****************************************************************
010400* 100-INSERTION-SORT - LIFT THE ENTRY AT MOVE-FROM OUT OF THE
010500* TABLE, THEN CALL 110-SHIFT-UP REPEATEDLY TO WALK BACKWARDS,
010600* SHUFFLING LARGER-KEYED ENTRIES UP ONE SLOT, UNTIL THE RIGHT
010700* SPOT IS FOUND;  THEN DROP THE LIFTED ENTRY IN.  SAME SHAPE AS
010800* ADSORT, EXTENDED TO CARRY THE WHOLE ORDER GROUP RATHER THAN
010900* ONE SCALAR.
011000****************************************************************
011100 100-INSERTION-SORT.
011200     MOVE LK-ORDER-ID(MOVE-FROM)      TO WS-INSERT-ORDER-ID.
011300     MOVE LK-SHOP-ID(MOVE-FROM)       TO WS-INSERT-SHOP-ID.
011400     MOVE LK-USER-ID(MOVE-FROM)       TO WS-INSERT-USER-ID.
011500     MOVE LK-EVENT-TIME(MOVE-FROM)    TO WS-INSERT-EVENT-TIME.
011600     MOVE LK-EVENT-SECONDS(MOVE-FROM) TO WS-INSERT-EVENT-SECS.
011700     PERFORM 190-CHECK-INSERT-KEY THRU 190-EXIT.
011800     COMPUTE INSERT-TO = MOVE-FROM - 1.
011900     MOVE 'N' TO WS-SHIFT-DONE.
012000     PERFORM 110-SHIFT-UP THRU 110-EXIT
012100             UNTIL SHIFT-IS-DONE.
012200     ADD +1 TO INSERT-TO.
012300     MOVE WS-INSERT-ORDER-ID      TO LK-ORDER-ID(INSERT-TO).
012400     MOVE WS-INSERT-SHOP-ID       TO LK-SHOP-ID(INSERT-TO).
012500     MOVE WS-INSERT-USER-ID       TO LK-USER-ID(INSERT-TO).
012600     MOVE WS-INSERT-EVENT-TIME    TO LK-EVENT-TIME(INSERT-TO).
012700     MOVE WS-INSERT-EVENT-SECS    TO LK-EVENT-SECONDS(INSERT-TO).
012800 100-EXIT.
012900     EXIT.
013000*
013100 110-SHIFT-UP.
013200     IF INSERT-TO <= 0
013300         MOVE 'Y' TO WS-SHIFT-DONE
013400         GO TO 110-EXIT
013500     END-IF.
013600     IF LK-EVENT-SECONDS(INSERT-TO) <= WS-INSERT-EVENT-SECS
013700         MOVE 'Y' TO WS-SHIFT-DONE
013800         GO TO 110-EXIT
013900     END-IF.
014000     MOVE LK-ORDER-ID(INSERT-TO)  TO LK-ORDER-ID(INSERT-TO + 1).
014100     MOVE LK-SHOP-ID(INSERT-TO)   TO LK-SHOP-ID(INSERT-TO + 1).
014200     MOVE LK-USER-ID(INSERT-TO)   TO LK-USER-ID(INSERT-TO + 1).
014300     MOVE LK-EVENT-TIME(INSERT-TO)
014400                             TO LK-EVENT-TIME(INSERT-TO + 1).
014500     MOVE LK-EVENT-SECONDS(INSERT-TO)
014600                             TO LK-EVENT-SECONDS(INSERT-TO + 1).
014700     COMPUTE INSERT-TO = INSERT-TO - 1.
014800 110-EXIT.
014900     EXIT.
015000*
015100****************************************************************
015200* 190-CHECK-INSERT-KEY - ORDPREP IS SUPPOSED TO HAND US A SORT
015300* KEY COMPUTED FROM A VALID EVENT-TIME, NEVER ZERO.  CR91012
015400* CAUGHT A CASE WHERE A BAD KEY SORTED TO THE FRONT OF THE TABLE
015500* AND THREW THE WHOLE BRUSHING WINDOW SCAN OFF.  IF IT HAPPENS
015600* AGAIN WE WANT A LOUD ABEND, NOT A QUIET WRONG ANSWER - THE
015700* -X AND -R REDEFINES BELOW EXIST SO THE DIAGNOSTIC DISPLAY CAN
015800* SHOW THE RAW ORDER-ID BYTES AND THE EVENT-TIME PIECES THAT
015900* PRODUCED THE BAD KEY.
016000****************************************************************
016100 190-CHECK-INSERT-KEY.
016200     IF WS-INSERT-EVENT-SECS NOT = 0
016300         GO TO 190-EXIT
016400     END-IF.
016500     DISPLAY 'ORDSORT - ZERO SORT KEY AT MOVE-FROM ' MOVE-FROM.
016600     DISPLAY 'ORDSORT - ORDER-ID BYTES  ' WS-INSERT-ORDER-ID-X.
016700     DISPLAY 'ORDSORT - EVENT DATE PARTS ' WS-INSERT-EV-YEAR '-'
016800             WS-INSERT-EV-MONTH '-' WS-INSERT-EV-DAY.
016900     MOVE 16 TO RETURN-CODE.
017000     DISPLAY 'ORDSORT TERMINATING - SEE MESSAGES ABOVE'.
017100     GOBACK.
017200 190-EXIT.
017300     EXIT.
