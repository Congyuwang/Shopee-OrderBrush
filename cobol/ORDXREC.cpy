000100*****************************************************************ORDXREC
000200* ORDXREC  -  TRANSACTION RECORD LAYOUT                           ORDXREC
000300*             MARKETPLACE ORDER-BRUSHING DETECTION JOB STREAM     ORDXREC
000400*                                                                 ORDXREC
000500* ONE LINE OF order_brush_order.csv / ordered_order.csv -         ORDXREC
000600* ORDERID,SHOPID,USERID,EVENT_TIME .  COPY THIS MEMBER UNDER A    ORDXREC
000700* GROUP LEVEL AND SUPPLY THE DATA-NAME PREFIX VIA REPLACING, E.G. ORDXREC
000800*     COPY ORDXREC REPLACING ==:TAG:== BY ==RAW==.                ORDXREC
000900*                                                                 ORDXREC
001000* CHANGE LOG                                                      ORDXREC
001100* 1991-03-11 DJS  INITIAL COPYBOOK FOR SAM3ABND JOB STREAM.       ORDXREC
001200* 1996-09-24 RTM  ADDED EVENT-SECONDS FOR BRUSHING WINDOW SCAN.   RTM91012
001300* 1999-01-08 RTM  Y2K - :TAG:-EV-YEAR WIDENED TO PIC 9(4).        RTM99003
001400*****************************************************************ORDXREC
001450 01  :TAG:-REC.                                                   ORDXREC
001500     05  :TAG:-ORDER-ID          PIC 9(15).                      ORDXREC
001600     05  :TAG:-SHOP-ID           PIC 9(09).                      ORDXREC
001700     05  :TAG:-USER-ID           PIC 9(09).                      ORDXREC
001800     05  :TAG:-EVENT-TIME        PIC X(19).                      ORDXREC
001900     05  :TAG:-EVENT-TIME-R REDEFINES :TAG:-EVENT-TIME.          ORDXREC
002000         10  :TAG:-EV-YEAR       PIC 9(04).                      ORDXREC
002100         10  FILLER              PIC X(01).                      ORDXREC
002200         10  :TAG:-EV-MONTH      PIC 9(02).                      ORDXREC
002300         10  FILLER              PIC X(01).                      ORDXREC
002400         10  :TAG:-EV-DAY        PIC 9(02).                      ORDXREC
002500         10  FILLER              PIC X(01).                      ORDXREC
002600         10  :TAG:-EV-HOUR       PIC 9(02).                      ORDXREC
002700         10  FILLER              PIC X(01).                      ORDXREC
002800         10  :TAG:-EV-MINUTE     PIC 9(02).                      ORDXREC
002900         10  FILLER              PIC X(01).                      ORDXREC
003000         10  :TAG:-EV-SECOND     PIC 9(02).                      ORDXREC
003100     05  :TAG:-EVENT-SECONDS     PIC 9(12)    COMP-3.            ORDXREC
003200     05  FILLER                  PIC X(05).                      ORDXREC
