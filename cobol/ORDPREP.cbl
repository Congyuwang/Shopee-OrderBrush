000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORDPREP
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS THE RAW order_brush_order.csv TRANSACTION EXTRACT,
001000* VALIDATES AND PARSES EACH LINE, BUILDS THE IN-MEMORY ORDER
001100* TABLE, CALLS ORDSORT TO PUT THE TABLE IN EVENT-TIME SEQUENCE,
001200* THEN WRITES ordered_order.csv WITH A TRAILING SENTINEL RECORD
001300* SO THE DOWNSTREAM ORDBRSH SCAN CAN CLOSE EVERY SHOP'S WINDOW
001400* WITHOUT A SPECIAL END-OF-FILE TEST.
001500*
001600* THIS IS STEP 1 OF THE NIGHTLY ORDER-BRUSHING JOB STREAM
001700* (ORDPREP // ORDBRSH).  A BAD INPUT LINE IS TREATED AS A
001800* DATA-QUALITY ABEND - SEE 960-ABORT-RUN.
001900****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     ORDPREP.
002200 AUTHOR.         D STOUT.
002300 INSTALLATION.   MARKETPLACE TRUST AND SAFETY - BATCH.
002400 DATE-WRITTEN.   03/11/91.
002500 DATE-COMPILED.
002600 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002700*
002800****************************************************************
002900* CHANGE LOG
003000*----------------------------------------------------------------
003100* DATE       WHO  REQUEST    DESCRIPTION
003200* ---------- ---- ---------- ------------------------------------
003300* 1991-03-11 DJS  -          INITIAL VERSION - RAW-TO-SORTED PASS
003400*                             FOR THE BRUSHING DETECTION JOB.
003500* 1991-03-19 DJS  -          ADDED FIELD-COUNT AND NUMERIC EDITS
003600*                             ON EACH RAW CSV LINE.
003700* 1992-06-02 DJS  CR91041    TIMESTAMP FORMAT EDIT TIGHTENED TO
003800*                             YYYY-MM-DD HH:MM:SS, WAS ACCEPTING
003900*                             ONE-DIGIT MONTHS.
004000* 1994-02-14 PNW  CR94009    RAISED MAX-ORDERS TABLE LIMIT.
004100* 1996-09-24 RTM  CR91012    EVENT-SECONDS COMPUTED ON THIS PASS
004200*                             RATHER THAN IN ORDBRSH, SO THE SORT
004300*                             KEY AND THE SCAN KEY AGREE.
004400* 1998-11-30 RTM  Y2K0001    Y2K REMEDIATION - EV-YEAR WIDENED TO
004500*                             4 DIGITS IN ORDXREC; 2-DIGIT YEAR
004600*                             NO LONGER ACCEPTED ON INPUT.
004700* 1999-01-08 RTM  Y2K0001    Y2K REMEDIATION SIGN-OFF - CENTURY
004800*                             BREAK VERIFIED AGAINST 2000-01-01
004900*                             AND 2050-01-01 (SENTINEL) TEST DATA.
005000* 2001-05-17 KAL  CR01066    SENTINEL RECORD NOW APPENDED HERE
005100*                             INSTEAD OF BY ORDBRSH, SO THE SORTED
005200*                             FILE IS SELF-TERMINATING.
005300* 2003-06-30 KAL  CR03118    RAISED MAX-ORDERS TABLE LIMIT AGAIN
005400*                             PER HOLIDAY VOLUME REVIEW.
005500* 2006-08-22 KAL  CR06044    TRIMMED LEADING/TRAILING BLANKS ON
005600*                             EACH CSV FIELD BEFORE EDITING.
005610* 2008-03-11 JLH  CR08014    170-COMPUTE-EVENT-SECONDS WAS USING
005620*                             MONTH*31 FOR THE DAY COUNT - OFF BY
005630*                             UP TO 3 DAYS AT MOST MONTH BOUNDARIES.
005640*                             ADDED WS-CUM-DAYS-TABLE AND REJECT
005650*                             MONTH 00 ON THE EDIT SIDE.
005660* 2009-07-20 JLH  CR09031    DROPPED WS-COMPARE-SUB/WS-INSERT-TO -
005670*                             LEFTOVER FROM AN EARLIER DRAFT, NEVER
005680*                             REFERENCED IN THIS MEMBER.
005682* 2010-11-09 JLH  CR10077    WS-FIELD-COUNT FROM UNSTRING TALLYING
005684*                             ONLY COUNTS RECEIVING ITEMS FILLED,
005686*                             NOT DELIMITED SEGMENTS IN THE SOURCE -
005688*                             A 5TH-FIELD LINE LIKE "1,2,3,TS,X"
005690*                             STILL TALLIED 4 AND PASSED.  ADDED AN
005692*                             INDEPENDENT COMMA COUNT AND REJECT
005694*                             UNLESS IT IS EXACTLY 3.
005700****************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS ORDPREP-TEST-RUN
006600     UPSI-0 OFF STATUS IS ORDPREP-PROD-RUN.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT RAW-ORDER-FILE ASSIGN TO RAWORDER
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS WS-RAWORDER-STATUS.
007300*
007400     SELECT SORTED-ORDER-FILE ASSIGN TO SRTORDER
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WS-SRTORDER-STATUS.
007700*
007800****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  RAW-ORDER-FILE
008300     RECORDING MODE IS F.
008400 01  RAW-LINE-REC                PIC X(080).
008500*
008600 FD  SORTED-ORDER-FILE
008700     RECORDING MODE IS F.
008800 01  SRT-LINE-REC                PIC X(080).
008900*
009000****************************************************************
009100 WORKING-STORAGE SECTION.
009200****************************************************************
009300*
009400 01  SYSTEM-DATE-AND-TIME.
009500     05  CURRENT-DATE.
009600         10  CURRENT-YEAR        PIC 9(2).
009700         10  CURRENT-MONTH       PIC 9(2).
009800         10  CURRENT-DAY         PIC 9(2).
009900     05  CURRENT-TIME.
010000         10  CURRENT-HOUR        PIC 9(2).
010100         10  CURRENT-MINUTE      PIC 9(2).
010200         10  CURRENT-SECOND      PIC 9(2).
010300         10  CURRENT-HNDSEC      PIC 9(2).
010400*
010500 01  WS-FIELDS.
010600     05  WS-RAWORDER-STATUS      PIC X(02)  VALUE SPACES.
010700     05  WS-SRTORDER-STATUS      PIC X(02)  VALUE SPACES.
010800     05  WS-RAW-EOF              PIC X(01)  VALUE 'N'.
010900         88  RAW-FILE-IS-EOF              VALUE 'Y'.
011000     05  WS-LINE-OK               PIC X(01)  VALUE 'Y'.
011100         88  LINE-IS-INVALID               VALUE 'N'.
011200     05  WS-FIELD-COUNT           PIC 9(02)  COMP   VALUE 0.
011210     05  WS-COMMA-COUNT           PIC 9(02)  COMP   VALUE 0.
011300     05  WS-HEADER-SWITCH         PIC X(01)  VALUE 'Y'.
011400         88  FIRST-LINE-IS-HEADER           VALUE 'Y'.
011450     05  FILLER                   PIC X(05)  VALUE SPACES.
011500*
011510 77  WS-ORDER-SUB                 PIC S9(8)  COMP  VALUE +0.
011540*
011600 01  WORK-VARIABLES.
012000     05  WS-DAYS-SUB              PIC S9(4)  COMP  VALUE +0.
012050     05  FILLER                   PIC X(05)  VALUE SPACES.
012100*
012200 01  REPORT-TOTALS.
012300     05  NUM-RAW-RECS             PIC S9(9)  COMP-3  VALUE +0.
012400     05  NUM-RAW-ERRORS           PIC S9(9)  COMP-3  VALUE +0.
012450     05  FILLER                   PIC X(05)  VALUE SPACES.
012500*
012520****************************************************************
012530* WS-CUM-DAYS-TABLE - CUMULATIVE DAYS BEFORE THE 1ST OF EACH
012540* MONTH IN A NON-LEAP YEAR.  REPLACES THE OLD FLAT (MONTH*31)
012550* SHORTCUT, WHICH OVERSTATED THE DAY COUNT AT EVERY MONTH
012560* BOUNDARY EXCEPT DEC-JAN AND INJECTED A SPURIOUS GAP INTO
012570* EVENT-SECONDS - SEE CR08014 BELOW.
012580****************************************************************
012590 01  WS-CUM-DAYS-LIT             PIC X(36)
012600     VALUE '000031059090120151181212243273304334'.
012610 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.
012620     05  WS-CUM-DAYS  OCCURS 12 TIMES  PIC 9(03).
012630*
012640****************************************************************
012650* WS-TRIM-FIELD/WS-TRIM-WORK - SCRATCH AREA FOR 900-TRIM-ONE-
012660* FIELD, WHICH STRIPS LEADING BLANKS OFF EACH CSV FIELD BEFORE
012670* IT IS EDITED.  TRAILING BLANKS NEED NO SEPARATE STRIP - THE
012680* UNUSED TAIL OF EACH PIC X(19) SPLIT FIELD IS ALREADY SPACE
012690* FILLED BY THE "MOVE SPACES TO WS-RAW-SPLIT" AHEAD OF EACH
012700* UNSTRING.
012710****************************************************************
012720 77  WS-TRIM-LEAD                PIC S9(4)  COMP  VALUE +0.
012730 01  WS-TRIM-FIELD               PIC X(19)  VALUE SPACES.
012740 01  WS-TRIM-WORK                PIC X(19)  VALUE SPACES.
012750*
012800****************************************************************
012810* RAW CSV LINE BROKEN OUT INTO COMMA-DELIMITED FIELDS FOR EDIT
012820****************************************************************
012900 01  WS-RAW-SPLIT.
013000     05  WS-RAW-FIELD  OCCURS 4 TIMES  PIC X(19).
013100*
013200 01  WS-RAW-FIELD-R REDEFINES WS-RAW-SPLIT.
013300     05  WS-RAW-ORDER-TXT         PIC X(19).
013400     05  WS-RAW-SHOP-TXT          PIC X(19).
013500     05  WS-RAW-USER-TXT          PIC X(19).
013600     05  WS-RAW-EVTIME-TXT        PIC X(19).
013700*
013800****************************************************************
013900* PARSED WORKING RECORD FOR ONE CSV LINE (EITHER SIDE)
014000****************************************************************
014100 COPY ORDXREC REPLACING ==:TAG:== BY ==WRK==.
014200*
014300****************************************************************
014400* IN-MEMORY ORDER TABLE - CALL ORDSORT SORTS THIS INTO EVENT-TIME
014500* SEQUENCE BEFORE IT IS WRITTEN BACK OUT TO ordered_order.csv
014600****************************************************************
014700 01  MAX-ORDERS-ALLOWED          PIC S9(8)  COMP  VALUE +20000.
014800 01  WS-ORDER-COUNT              PIC S9(8)  COMP  VALUE +0.
014900 01  ORD-TABLE.
015000     05  ORD-ENTRY OCCURS 20000 TIMES
015100                    DEPENDING ON WS-ORDER-COUNT
015200                    INDEXED BY ORD-IDX.
015300         10  TBL-ORDER-ID        PIC 9(15).
015400         10  TBL-SHOP-ID         PIC 9(09).
015500         10  TBL-USER-ID         PIC 9(09).
015600         10  TBL-EVENT-TIME      PIC X(19).
015700         10  TBL-EVENT-SECONDS   PIC 9(12)    COMP-3.
015800         10  FILLER              PIC X(05).
015900*
016000 01  SENTINEL-LINE.
016100     05  FILLER  PIC X(80)
016200     VALUE '99999999999,999999999,999999999,2050-01-01 00:00:00'.
016300*
016400 01  HEADER-LINE.
016500     05  FILLER  PIC X(80)
016600         VALUE 'orderid,shopid,userid,event_time'.
016700*
016800 01  WS-BUILD-LINE.
016900     05  WS-BUILD-ORDER-ID        PIC 9(15).
017000     05  FILLER                   PIC X(01)  VALUE ','.
017100     05  WS-BUILD-SHOP-ID         PIC 9(09).
017200     05  FILLER                   PIC X(01)  VALUE ','.
017300     05  WS-BUILD-USER-ID         PIC 9(09).
017400     05  FILLER                   PIC X(01)  VALUE ','.
017500     05  WS-BUILD-EVENT-TIME      PIC X(19).
017600     05  FILLER                   PIC X(24)  VALUE SPACES.
017620*
017640****************************************************************
017650* WS-BUILD-LINE-X - RAW BYTE VIEW OF THE OUTPUT LINE SO A BAD
017660* WRITE ON THE SORTED FILE SHOWS UP ON THE ABEND DISPLAY AS
017670* BYTES, NOT AS A MISLEADING NUMBER.
017680****************************************************************
017690 01  WS-BUILD-LINE-X REDEFINES WS-BUILD-LINE  PIC X(80).
017700*
017800 01  ABEND-TEST                   PIC X(02).
017900 01  ABEND-TEST-N REDEFINES ABEND-TEST  PIC S9(3) COMP-3.
018000*
018100****************************************************************
018200 PROCEDURE DIVISION.
018300****************************************************************
018400*
018500 000-MAIN.
018600     ACCEPT CURRENT-DATE FROM DATE.
018700     ACCEPT CURRENT-TIME FROM TIME.
018800     DISPLAY 'ORDPREP STARTED DATE = ' CURRENT-MONTH '/'
018900             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
019000*
019100     PERFORM 700-OPEN-FILES.
019200     PERFORM 100-READ-RAW-FILE.
019300     PERFORM 110-PROCESS-RAW-LINE THRU 110-EXIT
019400             UNTIL RAW-FILE-IS-EOF.
019500*
019600     PERFORM 400-SORT-ORDER-TABLE.
019700     PERFORM 500-WRITE-SORTED-FILE.
019800     PERFORM 590-WRITE-SENTINEL.
019900     PERFORM 790-CLOSE-FILES.
020000*
020100     DISPLAY 'ORDPREP RAW RECORDS READ   : ' NUM-RAW-RECS.
020200     DISPLAY 'ORDPREP RAW RECORDS IN ERR : ' NUM-RAW-ERRORS.
020300     GOBACK.
020400*
020500 100-READ-RAW-FILE.
020600     READ RAW-ORDER-FILE INTO RAW-LINE-REC
020700         AT END MOVE 'Y' TO WS-RAW-EOF.
020800     EVALUATE WS-RAWORDER-STATUS
020900         WHEN '00'
021000             CONTINUE
021100         WHEN '10'
021200             MOVE 'Y' TO WS-RAW-EOF
021300         WHEN OTHER
021400             DISPLAY 'ERROR READING RAW ORDER FILE. RC: '
021500                     WS-RAWORDER-STATUS
021600             PERFORM 960-ABORT-RUN
021700     END-EVALUATE.
021800     IF NOT RAW-FILE-IS-EOF AND FIRST-LINE-IS-HEADER
021900         MOVE 'N' TO WS-HEADER-SWITCH
022000         PERFORM 100-READ-RAW-FILE
022100     END-IF.
022200*
022300 110-PROCESS-RAW-LINE.
022400     ADD +1 TO NUM-RAW-RECS.
022500     PERFORM 150-PARSE-RAW-LINE THRU 150-EXIT.
022600     IF LINE-IS-INVALID
022700         ADD +1 TO NUM-RAW-ERRORS
022800         DISPLAY 'BAD RAW LINE: ' RAW-LINE-REC
022900         PERFORM 960-ABORT-RUN
023000     END-IF.
023100     PERFORM 170-COMPUTE-EVENT-SECONDS.
023200     PERFORM 180-APPEND-ORDER-TABLE.
023300     PERFORM 100-READ-RAW-FILE.
023400 110-EXIT.
023500     EXIT.
023600*
023700****************************************************************
023800* 150-PARSE-RAW-LINE - SPLIT THE CSV LINE ON COMMAS, CHECK THE
023900* FIELD COUNT IS EXACTLY 4, EDIT THE NUMERIC FIELDS AND THE
024000* EVENT-TIME PICTURE, TRIMMING LEADING/TRAILING BLANKS FIRST.
024050* CR10077 - UNSTRING TALLYING IN ONLY COUNTS HOW MANY OF THE 4
024060* RECEIVING ITEMS GOT FILLED, NOT HOW MANY COMMA-DELIMITED
024070* SEGMENTS WERE IN RAW-LINE-REC, SO A 5TH FIELD TRAILING THE
024080* EVENT-TIME WENT UNDETECTED.  COUNT THE COMMAS INDEPENDENTLY
024090* AND REJECT UNLESS THERE ARE EXACTLY 3.
024100****************************************************************
024200 150-PARSE-RAW-LINE.
024300     MOVE 'Y' TO WS-LINE-OK.
024400     MOVE SPACES TO WS-RAW-SPLIT.
024410     MOVE 0 TO WS-COMMA-COUNT.
024420     INSPECT RAW-LINE-REC TALLYING WS-COMMA-COUNT FOR ALL ','.
024430     IF WS-COMMA-COUNT NOT = 3
024440         MOVE 'N' TO WS-LINE-OK
024450         GO TO 150-EXIT
024460     END-IF.
024500     UNSTRING RAW-LINE-REC DELIMITED BY ','
024600         INTO WS-RAW-ORDER-TXT, WS-RAW-SHOP-TXT,
024700              WS-RAW-USER-TXT, WS-RAW-EVTIME-TXT
024800         TALLYING IN WS-FIELD-COUNT.
024900     IF WS-FIELD-COUNT NOT = 4
025000         MOVE 'N' TO WS-LINE-OK
025100         GO TO 150-EXIT
025200     END-IF.
025250     PERFORM 175-TRIM-SPLIT-FIELDS THRU 175-EXIT.
025300     PERFORM 160-EDIT-RAW-FIELDS.
025400 150-EXIT.
025500     EXIT.
025600*
025610****************************************************************
025620* 175-TRIM-SPLIT-FIELDS - CR06044.  A HAND-EDITED OR SPREADSHEET
025630* EXPORTED CSV CAN CARRY A STRAY BLANK AFTER A COMMA.  STRIP ANY
025640* LEADING BLANKS OFF EACH SPLIT FIELD BEFORE 160-EDIT-RAW-FIELDS
025650* LOOKS AT IT - A LEADING BLANK IN FRONT OF A NUMERIC FIELD FAILS
025660* THE NUMERIC TEST AND ABENDS THE RUN ON OTHERWISE GOOD DATA.
025670****************************************************************
025680 175-TRIM-SPLIT-FIELDS.
025690     MOVE WS-RAW-ORDER-TXT  TO WS-TRIM-FIELD.
025700     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
025710     MOVE WS-TRIM-FIELD     TO WS-RAW-ORDER-TXT.
025720     MOVE WS-RAW-SHOP-TXT   TO WS-TRIM-FIELD.
025730     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
025740     MOVE WS-TRIM-FIELD     TO WS-RAW-SHOP-TXT.
025750     MOVE WS-RAW-USER-TXT   TO WS-TRIM-FIELD.
025760     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
025770     MOVE WS-TRIM-FIELD     TO WS-RAW-USER-TXT.
025780     MOVE WS-RAW-EVTIME-TXT TO WS-TRIM-FIELD.
025790     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
025800     MOVE WS-TRIM-FIELD     TO WS-RAW-EVTIME-TXT.
025810 175-EXIT.
025820     EXIT.
025830*
025840 160-EDIT-RAW-FIELDS.
025850     IF WS-RAW-ORDER-TXT NOT NUMERIC
025900       OR WS-RAW-SHOP-TXT  NOT NUMERIC
026000       OR WS-RAW-USER-TXT  NOT NUMERIC
026100         MOVE 'N' TO WS-LINE-OK
026200         GO TO 160-EXIT
026300     END-IF.
026400     MOVE WS-RAW-ORDER-TXT TO WRK-ORDER-ID.
026500     MOVE WS-RAW-SHOP-TXT  TO WRK-SHOP-ID.
026600     MOVE WS-RAW-USER-TXT  TO WRK-USER-ID.
026700     MOVE WS-RAW-EVTIME-TXT(1:19) TO WRK-EVENT-TIME.
026800     IF WRK-EV-YEAR   NOT NUMERIC
026850       OR WRK-EV-MONTH  NOT NUMERIC  OR WRK-EV-MONTH  < 1
026870                                      OR WRK-EV-MONTH  > 12
027000       OR WRK-EV-DAY    NOT NUMERIC  OR WRK-EV-DAY    > 31
027100       OR WRK-EV-HOUR   NOT NUMERIC  OR WRK-EV-HOUR   > 23
027200       OR WRK-EV-MINUTE NOT NUMERIC  OR WRK-EV-MINUTE > 59
027300       OR WRK-EV-SECOND NOT NUMERIC  OR WRK-EV-SECOND > 59
027400       OR WS-RAW-EVTIME-TXT(5:1) NOT = '-'
027500       OR WS-RAW-EVTIME-TXT(8:1) NOT = '-'
027600       OR WS-RAW-EVTIME-TXT(11:1) NOT = ' '
027700       OR WS-RAW-EVTIME-TXT(14:1) NOT = ':'
027800       OR WS-RAW-EVTIME-TXT(17:1) NOT = ':'
027900         MOVE 'N' TO WS-LINE-OK
028000     END-IF.
028100 160-EXIT.
028200     EXIT.
028300*
028400****************************************************************
028500* 170-COMPUTE-EVENT-SECONDS - TURNS THE YYYY-MM-DD HH:MM:SS
028600* TIMESTAMP INTO A FLAT SECONDS COUNT FOR SORTING AND FOR THE
028650* BRUSHING SCAN CLOCK IN ORDBRSH.  WS-CUM-DAYS-TABLE DOES NOT
028680* NEED TO HANDLE LEAP YEARS EXACTLY - ONLY RELATIVE ORDER AMONG
028690* THIS RUN'S ORDERS MATTERS, NOT THE CALENDAR VALUE ITSELF - BUT
028695* IT DOES NEED TO GET THE DAYS-PER-MONTH RIGHT, OR TWO ORDERS A
028698* REAL HOUR APART CAN LAND MORE THAN 3600 SECONDS APART.  CR08014.
029000****************************************************************
029100 170-COMPUTE-EVENT-SECONDS.
029200     COMPUTE WS-DAYS-SUB =
029300         (WRK-EV-YEAR * 365) + WS-CUM-DAYS(WRK-EV-MONTH) + WRK-EV-DAY.
029400     COMPUTE WRK-EVENT-SECONDS =
029500         (WS-DAYS-SUB * 86400)
029600         + (WRK-EV-HOUR * 3600)
029700         + (WRK-EV-MINUTE * 60)
029800         + WRK-EV-SECOND.
029850*
029860****************************************************************
029870* 900-TRIM-ONE-FIELD - LEFT-TRIM WS-TRIM-FIELD IN PLACE.  COUNT
029880* THE LEADING SPACES WITH INSPECT, THEN SLIDE THE REMAINDER DOWN
029890* TO COLUMN 1 THROUGH THE WS-TRIM-WORK SCRATCH AREA.  TRAILING
029892* BLANKS NEED NO SEPARATE STRIP - THE UNUSED TAIL OF EACH SPLIT
029894* FIELD IS ALREADY SPACE FILLED BY THE "MOVE SPACES TO
029896* WS-RAW-SPLIT" AHEAD OF THE UNSTRING IN 150.
029898****************************************************************
029900 900-TRIM-ONE-FIELD.
029910     MOVE 0 TO WS-TRIM-LEAD.
029920     INSPECT WS-TRIM-FIELD TALLYING WS-TRIM-LEAD FOR LEADING SPACE.
029930     IF WS-TRIM-LEAD = 0 OR WS-TRIM-LEAD >= 19
029940         GO TO 900-EXIT
029950     END-IF.
029960     MOVE SPACES TO WS-TRIM-WORK.
029970     MOVE WS-TRIM-FIELD(WS-TRIM-LEAD + 1 : 19 - WS-TRIM-LEAD)
029980         TO WS-TRIM-WORK(1 : 19 - WS-TRIM-LEAD).
029990     MOVE WS-TRIM-WORK TO WS-TRIM-FIELD.
029995 900-EXIT.
029996     EXIT.
029999*
030000 180-APPEND-ORDER-TABLE.
030100     IF WS-ORDER-COUNT >= MAX-ORDERS-ALLOWED
030200         DISPLAY 'ORDER TABLE FULL - RAISE MAX-ORDERS-ALLOWED'
030300         PERFORM 960-ABORT-RUN
030400     END-IF.
030500     ADD +1 TO WS-ORDER-COUNT.
030600     SET ORD-IDX TO WS-ORDER-COUNT.
030700     MOVE WRK-ORDER-ID      TO TBL-ORDER-ID(ORD-IDX).
030800     MOVE WRK-SHOP-ID       TO TBL-SHOP-ID(ORD-IDX).
030900     MOVE WRK-USER-ID       TO TBL-USER-ID(ORD-IDX).
031000     MOVE WRK-EVENT-TIME    TO TBL-EVENT-TIME(ORD-IDX).
031100     MOVE WRK-EVENT-SECONDS TO TBL-EVENT-SECONDS(ORD-IDX).
031200*
031300****************************************************************
031400* 400-SORT-ORDER-TABLE - HAND THE WHOLE TABLE TO ORDSORT, WHICH
031500* INSERTION-SORTS IT IN PLACE BY TBL-EVENT-SECONDS.  SAME CALL
031600* CONVENTION THE SHOP HAS USED SINCE THE ADSORT UTILITY.
031700****************************************************************
031800 400-SORT-ORDER-TABLE.
031900     CALL 'ORDSORT' USING WS-ORDER-COUNT, ORD-TABLE.
032000*
032100 500-WRITE-SORTED-FILE.
032200     MOVE HEADER-LINE TO SRT-LINE-REC.
032300     WRITE SRT-LINE-REC.
032400     PERFORM 510-WRITE-ONE-ORDER THRU 510-EXIT
032500             VARYING WS-ORDER-SUB FROM 1 BY 1
032600             UNTIL WS-ORDER-SUB > WS-ORDER-COUNT.
032700*
032800 510-WRITE-ONE-ORDER.
032900     SET ORD-IDX TO WS-ORDER-SUB.
033000     MOVE TBL-ORDER-ID(ORD-IDX)   TO WS-BUILD-ORDER-ID.
033100     MOVE TBL-SHOP-ID(ORD-IDX)    TO WS-BUILD-SHOP-ID.
033200     MOVE TBL-USER-ID(ORD-IDX)    TO WS-BUILD-USER-ID.
033300     MOVE TBL-EVENT-TIME(ORD-IDX) TO WS-BUILD-EVENT-TIME.
033400     MOVE WS-BUILD-LINE   TO SRT-LINE-REC.
033500     WRITE SRT-LINE-REC.
033600     EVALUATE WS-SRTORDER-STATUS
033700         WHEN '00'
033800             CONTINUE
033900         WHEN OTHER
034000             DISPLAY 'ERROR WRITING SORTED ORDER FILE. RC: '
034100                     WS-SRTORDER-STATUS
034150             DISPLAY 'ERROR - RECORD BYTES: ' WS-BUILD-LINE-X
034200             PERFORM 960-ABORT-RUN
034300     END-EVALUATE.
034400 510-EXIT.
034500     EXIT.
034600*
034700 590-WRITE-SENTINEL.
034800     MOVE SENTINEL-LINE TO SRT-LINE-REC.
034900     WRITE SRT-LINE-REC.
035000*
035100 700-OPEN-FILES.
035200     OPEN INPUT  RAW-ORDER-FILE.
035300     OPEN OUTPUT SORTED-ORDER-FILE.
035400     IF WS-RAWORDER-STATUS NOT = '00'
035500         DISPLAY 'ERROR OPENING RAW ORDER FILE. RC: '
035600                 WS-RAWORDER-STATUS
035700         PERFORM 960-ABORT-RUN
035800     END-IF.
035900     IF WS-SRTORDER-STATUS NOT = '00'
036000         DISPLAY 'ERROR OPENING SORTED ORDER FILE. RC: '
036100                 WS-SRTORDER-STATUS
036200         PERFORM 960-ABORT-RUN
036300     END-IF.
036400*
036500 790-CLOSE-FILES.
036600     CLOSE RAW-ORDER-FILE.
036700     CLOSE SORTED-ORDER-FILE.
036800*
036900****************************************************************
037000* 960-ABORT-RUN - AN INVALID INPUT LINE OR A FILE I/O FAILURE IS
037100* A DATA-QUALITY ABEND FOR THIS JOB STREAM; THERE IS NO PARTIAL
037200* OUTPUT FILE LEFT BEHIND FOR ORDBRSH TO PICK UP BY MISTAKE.
037300****************************************************************
037400 960-ABORT-RUN.
037500     MOVE 16 TO RETURN-CODE.
037600     DISPLAY 'ORDPREP TERMINATING - SEE MESSAGES ABOVE'.
037700     GOBACK.
