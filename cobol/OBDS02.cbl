       IDENTIFICATION DIVISION.                                        00000010
       PROGRAM-ID. OBDS02.                                             00000020
       AUTHOR. R T VANCE.                                              00000030
       INSTALLATION. CONTINENTAL COMMERCE SYSTEMS.                     00000040
       DATE-WRITTEN. 01/09/88.                                         00000050
       DATE-COMPILED.                                                  00000060
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                     00000070
      *                                                                00000080
      *****************************************************************00000090
      *                ORDER BRUSHING DETECTION SYSTEM (OBD)          *00000100
      *                  CONTINENTAL COMMERCE SYSTEMS                 *00000110
      *                                                               *00000120
      *PROGRAM :   OBDS02                                             *00000130
      *                                                               *00000140
      *FUNCTION:   PROGRAM OBDS02 IS A CALLED SUBROUTINE THAT APPLIES  00000150
      *            THE BRUSHING RULES TO ONE SHOPS TRANSACTIONS,     * 00000160
      *            PASSED BY OBD100 IN OBDS02-TRANS-TABLE, ALREADY    *00000170
      *            SORTED ASCENDING BY EVENT TIME.  IT COMPUTES THE   *00000180
      *            ONE-HOUR CONCENTRATION PER ENTRY, FLAGS SUSPICIOUS *00000190
      *            ORDERS, AND RETURNS THE ASCENDING TOP-OFFENDER     *00000200
      *            USER-ID LIST (OR A CLEAN RESULT) TO THE CALLER.    *00000210
      *                                                               *00000220
      *FILES   :   NONE                                              * 00000230
      *                                                               *00000240
      *CALLED BY:  OBD100                                             *00000250
      *                                                               *00000260
      *****************************************************************00000270
      *            PROGRAM CHANGE LOG                                 *00000280
      *            -------------------                                *00000290
      *                                                               *00000300
      * DATE       UPDATED BY            CHANGE DESCRIPTION           *00000310
      * --------   --------------------  --------------------------- * 00000320
RTV088* 01/09/88   R VANCE               ORIGINAL PROGRAM -- ONE *     00000330
RTV088*                                   HOUR CONCENTRATION AND*      00000340
RTV088*                                   SUSPICIOUS-ORDER LOGIC*      00000350
PWB097* 04/02/97   P BRENNAN  OBD-0091    FIXED WINDOW-START    *      00000360
PWB097*                                   CALC TO INCLUDE TIED  *      00000370
PWB097*                                   EVENT TIMES AHEAD OF  *      00000380
PWB097*                                   THE TRIGGER ROW       *      00000390
DAH098* 11/02/98   D HURST    OBD-0147    Y2K REVIEW - NO DATE  *      00000400
DAH098*                                   FIELDS IN THIS PROGRAM*      00000410
DAH098*                                   - NO CHANGE REQUIRED  *      00000420
MAS002* 04/11/01   M SOTELO   OBD-0211    REPLACED THE OLD      *      00000430
MAS002*                                   INSERTION-SORT OFFEND-*      00000440
MAS002*                                   ER TABLE WITH A PLAIN *      00000450
MAS002*                                   EXCHANGE SORT         *      00000460
      * XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX    00000470
      *                                                               *00000480
      *****************************************************************00000490
                                                                       00000500
       ENVIRONMENT DIVISION.                                           00000510
       DATA DIVISION.                                                  00000520
       EJECT                                                           00000530
       WORKING-STORAGE SECTION.                                        00000540
                                                                       00000550
      *****************************************************************00000560
      *   SWITCHES                                                    *00000570
      *****************************************************************00000580
                                                                       00000590
       01  WS-SWITCHES.                                                00000600
           05  WS-DUP-FOUND-SW        PIC X     VALUE 'N'.             00000610
               88  WS-DUP-FOUND                    VALUE 'Y'.          00000620
           05  WS-UC-FOUND-SW         PIC X     VALUE 'N'.             00000630
               88  WS-UC-FOUND                     VALUE 'Y'.          00000640
           05  WS-SORTED-SW           PIC X     VALUE 'Y'.             00000650
               88  WS-TABLE-SORTED                 VALUE 'Y'.          00000660
           05  FILLER                 PIC X(05).                       00000670
       EJECT                                                           00000680
      *****************************************************************00000690
      *   SLIDING-WINDOW WORK FIELDS -- RULE R1                       *00000700
      *****************************************************************00000710
                                                                       00000720
       01  WS-WINDOW-WORK.                                             00000730
           05  WS-CURR-IDX            PIC 9(4)  VALUE ZERO  COMP.      00000740
           05  WS-WIN-START           PIC 9(4)  VALUE ZERO  COMP.      00000750
           05  WS-SCAN-IDX            PIC 9(4)  VALUE ZERO  COMP.      00000760
           05  WS-WIN-COUNT           PIC 9(4)  VALUE ZERO  COMP.      00000770
           05  WS-WIN-DISTINCT        PIC 9(4)  VALUE ZERO  COMP.      00000780
           05  WS-DU-IDX              PIC 9(4)  VALUE ZERO  COMP.      00000790
           05  WS-CONCENTRATION       PIC 9(5)  VALUE ZERO  COMP.      00000800
           05  FILLER                 PIC X(05).                       00000810
                                                                       00000820
       01  WS-WINDOW-BOUNDS.                                           00000830
           05  WS-WIN-LOWER           PIC 9(10) VALUE ZERO.            00000840
           05  WS-WIN-UPPER           PIC 9(10) VALUE ZERO.            00000850
           05  FILLER                 PIC X(05).                       00000860
       01  WS-WINDOW-BOUNDS-X     REDEFINES WS-WINDOW-BOUNDS.          00000870
           05  WS-WIN-LOWER-X         PIC X(10).                       00000880
           05  WS-WIN-UPPER-X         PIC X(10).                       00000890
       EJECT                                                           00000900
      *****************************************************************00000910
      *   TRIGGER / SKIP-RULE WORK FIELDS -- RULE R2                  *00000920
      *****************************************************************00000930
                                                                       00000940
       01  WS-TRIGGER-WINDOW.                                          00000950
           05  WS-TRIGGER-LOWER       PIC 9(10) VALUE ZERO.            00000960
           05  WS-TRIGGER-UPPER       PIC 9(10) VALUE ZERO.            00000970
           05  FILLER                 PIC X(05).                       00000980
       01  WS-TRIGGER-WINDOW-X    REDEFINES WS-TRIGGER-WINDOW.         00000990
           05  WS-TRIGGER-LOWER-X     PIC X(10).                       00001000
           05  WS-TRIGGER-UPPER-X     PIC X(10).                       00001010
                                                                       00001020
       01  WS-LAST-UPPER-AREA.                                         00001030
           05  WS-LAST-UPPER-TIME     PIC 9(10) VALUE ZERO.            00001040
           05  FILLER                 PIC X(05).                       00001050
       01  WS-LAST-UPPER-AREA-X   REDEFINES WS-LAST-UPPER-AREA.        00001060
           05  WS-LAST-UPPER-TIME-X   PIC X(10).                       00001070
                                                                       00001080
       01  WS-SCAN-WORK.                                               00001090
           05  WS-MARK-IDX            PIC 9(4)  VALUE ZERO  COMP.      00001100
           05  FILLER                 PIC X(05).                       00001110
       EJECT                                                           00001120
      *****************************************************************00001130
      *   OFFENDING-USER TALLY TABLE -- RULE R3                       *00001140
      *****************************************************************00001150
                                                                       00001160
       01  WS-USER-COUNT-AREA.                                         00001170
           05  WS-UC-COUNT-TOTAL      PIC 9(4)  VALUE ZERO  COMP.      00001180
           05  WS-UC-TABLE.                                            00001190
               10  WS-UC-ENTRY          OCCURS 5000 TIMES.             00001200
                   15  WS-UC-USER-ID      PIC 9(10).                   00001210
                   15  WS-UC-COUNT        PIC 9(5)  COMP.              00001220
           05  FILLER                 PIC X(05).                       00001230
                                                                       00001240
       01  WS-SORT-WORK.                                               00001250
           05  WS-SORT-IDX            PIC 9(4)  VALUE ZERO  COMP.      00001260
           05  WS-TALLY-IDX           PIC 9(4)  VALUE ZERO  COMP.      00001270
           05  WS-UC-SCAN-IDX         PIC 9(4)  VALUE ZERO  COMP.      00001280
           05  WS-MAX-IDX             PIC 9(4)  VALUE ZERO  COMP.      00001290
           05  FILLER                 PIC X(05).                       00001300
                                                                       00001310
       01  WS-SWAP-AREA.                                               00001320
           05  WS-SWAP-USER-ID        PIC 9(10) VALUE ZERO.            00001330
           05  WS-SWAP-COUNT          PIC 9(5)  VALUE ZERO  COMP.      00001340
           05  FILLER                 PIC X(05).                       00001350
                                                                       00001360
       01  WS-MAX-COUNT-AREA.                                          00001370
           05  WS-MAX-COUNT           PIC 9(5)  VALUE ZERO  COMP.      00001380
           05  FILLER                 PIC X(05).                       00001390
       EJECT                                                           00001400
      *****************************************************************00001410
      *   SUBROUTINE PARAMETER AREA                                   *00001420
      *****************************************************************00001430
                                                                       00001440
       LINKAGE SECTION.                                                00001450
                                                                       00001460
           COPY OBDS2CY.                                               00001470
       EJECT                                                           00001480
      *****************************************************************00001490
      *   P R O C E D U R E    D I V I S I O N                        *00001500
      *****************************************************************00001510
                                                                       00001520
       PROCEDURE DIVISION USING OBDS02-PARMS.                          00001530
                                                                       00001540
      *****************************************************************00001550
      *                                                                00001560
      *   PARAGRAPH:  P00000-MAINLINE                                  00001570
      *                                                                00001580
      *   FUNCTION :  ENTRY POINT.  DRIVES RULES R2 AND R3 OVER THE    00001590
      *               SHOPS TRANSACTION TABLE PASSED BY OBD100.        00001600
      *                                                                00001610
      *   CALLED BY:  OBD100                                           00001620
      *                                                                00001630
      *****************************************************************00001640
                                                                       00001650
       P00000-MAINLINE.                                                00001660
                                                                       00001670
           MOVE ZERO                   TO OBDS02-OFFENDER-COUNT.       00001680
           SET  OBDS02-SHOP-CLEAN      TO TRUE.                        00001690
                                                                       00001700
           PERFORM E20000-FIND-SUSPICIOUS                              00001710
               THRU E20000-EXIT.                                       00001720
                                                                       00001730
           PERFORM E30000-SELECT-TOP-USERS                             00001740
               THRU E30000-EXIT.                                       00001750
                                                                       00001760
           GOBACK.                                                     00001770
                                                                       00001780
      *****************************************************************00001790
      *                                                                00001800
      *   PARAGRAPH:  E10000-COMPUTE-CONCENTRATION                     00001810
      *                                                                00001820
      *   FUNCTION :  RULE R1.  COMPUTES THE ONE-HOUR-INCLUSIVE        00001830
      *               CONCENTRATION (TRANS COUNT OVER DISTINCT USERS)  00001840
      *               FOR THE ENTRY AT WS-CURR-IDX.                    00001850
      *                                                                00001860
      *   CALLED BY:  E20010-CHECK-ONE-TRANS                           00001870
      *                                                                00001880
      *****************************************************************00001890
                                                                       00001900
       E10000-COMPUTE-CONCENTRATION.                                   00001910
                                                                       00001920
           MOVE OBDS02-TT-EVENT-TIME(WS-CURR-IDX)                      00001930
               TO WS-WIN-LOWER.                                        00001940
           COMPUTE WS-WIN-UPPER = WS-WIN-LOWER + 3600.                 00001950
                                                                       00001960
           PERFORM E10010-FIND-WINDOW-START                            00001970
               THRU E10010-EXIT.                                       00001980
           PERFORM E10020-SCAN-WINDOW                                  00001990
               THRU E10020-EXIT.                                       00002000
                                                                       00002010
           COMPUTE WS-CONCENTRATION = WS-WIN-COUNT / WS-WIN-DISTINCT.  00002020
                                                                       00002030
       E10000-EXIT.                                                    00002040
           EXIT.                                                       00002050
                                                                       00002060
      *****************************************************************00002070
      *                                                                00002080
      *   PARAGRAPH:  E10010-FIND-WINDOW-START                         00002090
      *                                                                00002100
      *   FUNCTION :  THE TABLE IS SORTED ASCENDING BY EVENT TIME, BUT 00002110
      *               TIED TIMES MAY PLACE ROWS AHEAD OF WS-CURR-IDX   00002120
      *               THAT STILL BELONG IN THE WINDOW.  BACKS UP TO    00002130
      *               THE FIRST ROW WHOSE TIME EQUALS WS-WIN-LOWER.    00002140
      *                                                                00002150
      *   CALLED BY:  E10000-COMPUTE-CONCENTRATION,                    00002160
      *               E20020-MARK-WINDOW                               00002170
      *                                                                00002180
      *****************************************************************00002190
                                                                       00002200
       E10010-FIND-WINDOW-START.                                       00002210
                                                                       00002220
           MOVE WS-CURR-IDX             TO WS-WIN-START.               00002230
                                                                       00002240
           PERFORM E10011-BACK-UP-ONE                                  00002250
               THRU E10011-EXIT                                        00002260
               UNTIL WS-WIN-START = 1                                  00002270
                   OR OBDS02-TT-EVENT-TIME(WS-WIN-START - 1)           00002280
                       NOT = WS-WIN-LOWER.                             00002290
                                                                       00002300
       E10010-EXIT.                                                    00002310
           EXIT.                                                       00002320
                                                                       00002330
       E10011-BACK-UP-ONE.                                             00002340
                                                                       00002350
           SUBTRACT 1                   FROM WS-WIN-START.             00002360
                                                                       00002370
       E10011-EXIT.                                                    00002380
           EXIT.                                                       00002390
                                                                       00002400
      *****************************************************************00002410
      *                                                                00002420
      *   PARAGRAPH:  E10020-SCAN-WINDOW                               00002430
      *                                                                00002440
      *   FUNCTION :  COUNTS TRANSACTIONS AND DISTINCT USERS FROM      00002450
      *               WS-WIN-START THROUGH THE ROW WHERE EVENT TIME    00002460
      *               EXCEEDS WS-WIN-UPPER.                            00002470
      *                                                                00002480
      *   CALLED BY:  E10000-COMPUTE-CONCENTRATION                     00002490
      *                                                                00002500
      *****************************************************************00002510
                                                                       00002520
       E10020-SCAN-WINDOW.                                             00002530
                                                                       00002540
           MOVE WS-WIN-START            TO WS-SCAN-IDX.                00002550
           MOVE ZERO                    TO WS-WIN-COUNT.               00002560
           MOVE ZERO                    TO WS-WIN-DISTINCT.            00002570
                                                                       00002580
           PERFORM E10021-SCAN-ONE-ENTRY                               00002590
               THRU E10021-EXIT                                        00002600
               UNTIL WS-SCAN-IDX > OBDS02-ENTRY-COUNT                  00002610
                   OR OBDS02-TT-EVENT-TIME(WS-SCAN-IDX)                00002620
                       > WS-WIN-UPPER.                                 00002630
                                                                       00002640
       E10020-EXIT.                                                    00002650
           EXIT.                                                       00002660
                                                                       00002670
       E10021-SCAN-ONE-ENTRY.                                          00002680
                                                                       00002690
           ADD 1                        TO WS-WIN-COUNT.               00002700
           PERFORM E10022-CHECK-DISTINCT                               00002710
               THRU E10022-EXIT.                                       00002720
           ADD 1                        TO WS-SCAN-IDX.                00002730
                                                                       00002740
       E10021-EXIT.                                                    00002750
           EXIT.                                                       00002760
                                                                       00002770
       E10022-CHECK-DISTINCT.                                          00002780
                                                                       00002790
           MOVE WS-WIN-START            TO WS-DU-IDX.                  00002800
           MOVE 'N'                     TO WS-DUP-FOUND-SW.            00002810
                                                                       00002820
           PERFORM E10023-DUP-SCAN                                     00002830
               THRU E10023-EXIT                                        00002840
               UNTIL WS-DU-IDX = WS-SCAN-IDX                           00002850
               OR WS-DUP-FOUND.                                        00002860
                                                                       00002870
           IF NOT WS-DUP-FOUND                                         00002880
               ADD 1                    TO WS-WIN-DISTINCT             00002890
           END-IF.                                                     00002900
                                                                       00002910
       E10022-EXIT.                                                    00002920
           EXIT.                                                       00002930
                                                                       00002940
       E10023-DUP-SCAN.                                                00002950
                                                                       00002960
           IF OBDS02-TT-USER-ID(WS-DU-IDX)                             00002970
               = OBDS02-TT-USER-ID(WS-SCAN-IDX)                        00002980
               MOVE 'Y'                 TO WS-DUP-FOUND-SW             00002990
           ELSE                                                        00003000
               ADD 1                    TO WS-DU-IDX                   00003010
           END-IF.                                                     00003020
                                                                       00003030
       E10023-EXIT.                                                    00003040
           EXIT.                                                       00003050
                                                                       00003060
      *****************************************************************00003070
      *                                                                00003080
      *   PARAGRAPH:  E20000-FIND-SUSPICIOUS                           00003090
      *                                                                00003100
      *   FUNCTION :  RULE R2.  SCANS THE SHOPS TRANSACTIONS IN TIME   00003110
      *               ORDER, OPENING A SUSPICIOUS WINDOW EVERY TIME    00003120
      *               CONCENTRATION REACHES 3, UNLESS THE TRIGGER ROW  00003130
      *               FALLS AT OR BEFORE THE LAST ACCEPTED WINDOWS     00003140
      *               UPPER BOUND.                                    *00003150
      *                                                                00003160
      *   CALLED BY:  P00000-MAINLINE                                  00003170
      *                                                                00003180
      *****************************************************************00003190
                                                                       00003200
       E20000-FIND-SUSPICIOUS.                                         00003210
                                                                       00003220
           MOVE ZERO                    TO WS-LAST-UPPER-TIME.         00003230
           MOVE 1                       TO WS-CURR-IDX.                00003240
                                                                       00003250
           PERFORM E20010-CHECK-ONE-TRANS                              00003260
               THRU E20010-EXIT                                        00003270
               UNTIL WS-CURR-IDX > OBDS02-ENTRY-COUNT.                 00003280
                                                                       00003290
       E20000-EXIT.                                                    00003300
           EXIT.                                                       00003310
                                                                       00003320
      *****************************************************************00003330
      *                                                                00003340
      *   PARAGRAPH:  E20010-CHECK-ONE-TRANS                           00003350
      *                                                                00003360
      *   FUNCTION :  TESTS ONE TRANSACTION AS A BRUSHING TRIGGER AND  00003370
      *               APPLIES THE LAST-UPPER-TIME SKIP RULE.           00003380
      *                                                                00003390
      *   CALLED BY:  E20000-FIND-SUSPICIOUS                           00003400
      *                                                                00003410
      *****************************************************************00003420
                                                                       00003430
       E20010-CHECK-ONE-TRANS.                                         00003440
                                                                       00003450
           PERFORM E10000-COMPUTE-CONCENTRATION                        00003460
               THRU E10000-EXIT.                                       00003470
                                                                       00003480
           IF WS-CONCENTRATION NOT < 3                                 00003490
               MOVE OBDS02-TT-EVENT-TIME(WS-CURR-IDX)                  00003500
                   TO WS-TRIGGER-LOWER                                 00003510
               COMPUTE WS-TRIGGER-UPPER = WS-TRIGGER-LOWER + 3600      00003520
               IF WS-TRIGGER-LOWER > WS-LAST-UPPER-TIME                00003530
                   PERFORM E20020-MARK-WINDOW                          00003540
                       THRU E20020-EXIT                                00003550
                   MOVE WS-TRIGGER-UPPER TO WS-LAST-UPPER-TIME         00003560
               END-IF                                                  00003570
           END-IF.                                                     00003580
                                                                       00003590
           ADD 1                        TO WS-CURR-IDX.                00003600
                                                                       00003610
       E20010-EXIT.                                                    00003620
           EXIT.                                                       00003630
                                                                       00003640
      *****************************************************************00003650
      *                                                                00003660
      *   PARAGRAPH:  E20020-MARK-WINDOW                               00003670
      *                                                                00003680
      *   FUNCTION :  MARKS EVERY ENTRY IN [WS-TRIGGER-LOWER,          00003690
      *               WS-TRIGGER-UPPER] AS SUSPICIOUS.                 00003700
      *                                                                00003710
      *   CALLED BY:  E20010-CHECK-ONE-TRANS                           00003720
      *                                                                00003730
      *****************************************************************00003740
                                                                       00003750
       E20020-MARK-WINDOW.                                             00003760
                                                                       00003770
           MOVE WS-TRIGGER-LOWER        TO WS-WIN-LOWER.               00003780
           MOVE WS-TRIGGER-UPPER        TO WS-WIN-UPPER.               00003790
                                                                       00003800
           PERFORM E10010-FIND-WINDOW-START                            00003810
               THRU E10010-EXIT.                                       00003820
                                                                       00003830
           MOVE WS-WIN-START            TO WS-MARK-IDX.                00003840
                                                                       00003850
           PERFORM E20030-MARK-ONE-ENTRY                               00003860
               THRU E20030-EXIT                                        00003870
               UNTIL WS-MARK-IDX > OBDS02-ENTRY-COUNT                  00003880
                   OR OBDS02-TT-EVENT-TIME(WS-MARK-IDX)                00003890
                       > WS-WIN-UPPER.                                 00003900
                                                                       00003910
       E20020-EXIT.                                                    00003920
           EXIT.                                                       00003930
                                                                       00003940
       E20030-MARK-ONE-ENTRY.                                          00003950
                                                                       00003960
           SET OBDS02-TT-IS-SUSPICIOUS(WS-MARK-IDX)                    00003970
               TO TRUE.                                                00003980
           ADD 1                        TO WS-MARK-IDX.                00003990
                                                                       00004000
       E20030-EXIT.                                                    00004010
           EXIT.                                                       00004020
                                                                       00004030
      *****************************************************************00004040
      *                                                                00004050
      *   PARAGRAPH:  E30000-SELECT-TOP-USERS                          00004060
      *                                                                00004070
      *   FUNCTION :  RULE R3.  TALLIES SUSPICIOUS ORDERS BY USER-ID,  00004080
      *               SORTS THE TALLY ASCENDING, AND RETURNS EVERY     00004090
      *               USER AT THE MAXIMUM COUNT.  LEAVES THE SHOP      00004100
      *               CLEAN IF NO ORDER WAS MARKED SUSPICIOUS.         00004110
      *                                                                00004120
      *   CALLED BY:  P00000-MAINLINE                                  00004130
      *                                                                00004140
      *****************************************************************00004150
                                                                       00004160
       E30000-SELECT-TOP-USERS.                                        00004170
                                                                       00004180
           MOVE ZERO                    TO WS-UC-COUNT-TOTAL.          00004190
           MOVE 1                       TO WS-TALLY-IDX.               00004200
                                                                       00004210
           PERFORM E30010-TALLY-ONE-ENTRY                              00004220
               THRU E30010-EXIT                                        00004230
               UNTIL WS-TALLY-IDX > OBDS02-ENTRY-COUNT.                00004240
                                                                       00004250
           IF WS-UC-COUNT-TOTAL > 0                                    00004260
               PERFORM E30020-SORT-USER-TALLY                          00004270
                   THRU E30020-EXIT                                    00004280
               PERFORM E30030-FIND-MAX-COUNT                           00004290
                   THRU E30030-EXIT                                    00004300
               MOVE 1                   TO WS-TALLY-IDX                00004310
               PERFORM E30040-COLLECT-OFFENDER                         00004320
                   THRU E30040-EXIT                                    00004330
                   UNTIL WS-TALLY-IDX > WS-UC-COUNT-TOTAL              00004340
               SET  OBDS02-SHOP-FLAGGED TO TRUE                        00004350
           END-IF.                                                     00004360
                                                                       00004370
       E30000-EXIT.                                                    00004380
           EXIT.                                                       00004390
                                                                       00004400
      *****************************************************************00004410
      *                                                                00004420
      *   PARAGRAPH:  E30010-TALLY-ONE-ENTRY                           00004430
      *                                                                00004440
      *   FUNCTION :  ADDS A SUSPICIOUS ENTRYS USER-ID TO THE TALLY.   00004450
      *                                                                00004460
      *   CALLED BY:  E30000-SELECT-TOP-USERS                          00004470
      *                                                                00004480
      *****************************************************************00004490
                                                                       00004500
       E30010-TALLY-ONE-ENTRY.                                         00004510
                                                                       00004520
           IF OBDS02-TT-IS-SUSPICIOUS(WS-TALLY-IDX)                    00004530
               PERFORM E30011-FIND-OR-ADD-USER                         00004540
                   THRU E30011-EXIT                                    00004550
           END-IF.                                                     00004560
                                                                       00004570
           ADD 1                        TO WS-TALLY-IDX.               00004580
                                                                       00004590
       E30010-EXIT.                                                    00004600
           EXIT.                                                       00004610
                                                                       00004620
       E30011-FIND-OR-ADD-USER.                                        00004630
                                                                       00004640
           MOVE 1                       TO WS-UC-SCAN-IDX.             00004650
           MOVE 'N'                     TO WS-UC-FOUND-SW.             00004660
                                                                       00004670
           PERFORM E30012-SCAN-UC                                      00004680
               THRU E30012-EXIT                                        00004690
               UNTIL WS-UC-SCAN-IDX > WS-UC-COUNT-TOTAL                00004700
               OR WS-UC-FOUND.                                         00004710
                                                                       00004720
           IF WS-UC-FOUND                                              00004730
               ADD 1 TO WS-UC-COUNT(WS-UC-SCAN-IDX)                    00004740
           ELSE                                                        00004750
               ADD 1 TO WS-UC-COUNT-TOTAL                              00004760
               MOVE OBDS02-TT-USER-ID(WS-TALLY-IDX)                    00004770
                   TO WS-UC-USER-ID(WS-UC-COUNT-TOTAL)                 00004780
               MOVE 1 TO WS-UC-COUNT(WS-UC-COUNT-TOTAL)                00004790
           END-IF.                                                     00004800
                                                                       00004810
       E30011-EXIT.                                                    00004820
           EXIT.                                                       00004830
                                                                       00004840
       E30012-SCAN-UC.                                                 00004850
                                                                       00004860
           IF WS-UC-USER-ID(WS-UC-SCAN-IDX)                            00004870
               = OBDS02-TT-USER-ID(WS-TALLY-IDX)                       00004880
               MOVE 'Y'                 TO WS-UC-FOUND-SW              00004890
           ELSE                                                        00004900
               ADD 1                    TO WS-UC-SCAN-IDX              00004910
           END-IF.                                                     00004920
                                                                       00004930
       E30012-EXIT.                                                    00004940
           EXIT.                                                       00004950
                                                                       00004960
      *****************************************************************00004970
      *                                                                00004980
      *   PARAGRAPH:  E30020-SORT-USER-TALLY                           00004990
      *                                                                00005000
      *   FUNCTION :  EXCHANGE SORT OF WS-UC-TABLE INTO ASCENDING      00005010
      *               USER-ID ORDER -- SEE CHANGE OBD-0211.            00005020
      *                                                                00005030
      *   CALLED BY:  E30000-SELECT-TOP-USERS                          00005040
      *                                                                00005050
      *****************************************************************00005060
                                                                       00005070
       E30020-SORT-USER-TALLY.                                         00005080
                                                                       00005090
           MOVE 'N'                     TO WS-SORTED-SW.               00005100
                                                                       00005110
           PERFORM E30021-SORT-PASS                                    00005120
               THRU E30021-EXIT                                        00005130
               UNTIL WS-TABLE-SORTED.                                  00005140
                                                                       00005150
       E30020-EXIT.                                                    00005160
           EXIT.                                                       00005170
                                                                       00005180
       E30021-SORT-PASS.                                               00005190
                                                                       00005200
           MOVE 'Y'                     TO WS-SORTED-SW.               00005210
           MOVE 1                       TO WS-SORT-IDX.                00005220
                                                                       00005230
           PERFORM E30022-COMPARE-SWAP                                 00005240
               THRU E30022-EXIT                                        00005250
               UNTIL WS-SORT-IDX NOT < WS-UC-COUNT-TOTAL.              00005260
                                                                       00005270
       E30021-EXIT.                                                    00005280
           EXIT.                                                       00005290
                                                                       00005300
       E30022-COMPARE-SWAP.                                            00005310
                                                                       00005320
           IF WS-UC-USER-ID(WS-SORT-IDX)                               00005330
               > WS-UC-USER-ID(WS-SORT-IDX + 1)                        00005340
               PERFORM E30023-SWAP-ENTRIES                             00005350
                   THRU E30023-EXIT                                    00005360
               MOVE 'N' TO WS-SORTED-SW                                00005370
           END-IF.                                                     00005380
                                                                       00005390
           ADD 1                        TO WS-SORT-IDX.                00005400
                                                                       00005410
       E30022-EXIT.                                                    00005420
           EXIT.                                                       00005430
                                                                       00005440
       E30023-SWAP-ENTRIES.                                            00005450
                                                                       00005460
           MOVE WS-UC-USER-ID(WS-SORT-IDX)                             00005470
               TO WS-SWAP-USER-ID.                                     00005480
           MOVE WS-UC-COUNT(WS-SORT-IDX)                               00005490
               TO WS-SWAP-COUNT.                                       00005500
           MOVE WS-UC-USER-ID(WS-SORT-IDX + 1)                         00005510
               TO WS-UC-USER-ID(WS-SORT-IDX).                          00005520
           MOVE WS-UC-COUNT(WS-SORT-IDX + 1)                           00005530
               TO WS-UC-COUNT(WS-SORT-IDX).                            00005540
           MOVE WS-SWAP-USER-ID                                        00005550
               TO WS-UC-USER-ID(WS-SORT-IDX + 1).                      00005560
           MOVE WS-SWAP-COUNT                                          00005570
               TO WS-UC-COUNT(WS-SORT-IDX + 1).                        00005580
                                                                       00005590
       E30023-EXIT.                                                    00005600
           EXIT.                                                       00005610
                                                                       00005620
      *****************************************************************00005630
      *                                                                00005640
      *   PARAGRAPH:  E30030-FIND-MAX-COUNT                            00005650
      *                                                                00005660
      *   FUNCTION :  FINDS THE LARGEST SUSPICIOUS-ORDER COUNT AMONG   00005670
      *               THE SHOPS OFFENDING USERS.                       00005680
      *                                                                00005690
      *   CALLED BY:  E30000-SELECT-TOP-USERS                          00005700
      *                                                                00005710
      *****************************************************************00005720
                                                                       00005730
       E30030-FIND-MAX-COUNT.                                          00005740
                                                                       00005750
           MOVE WS-UC-COUNT(1)          TO WS-MAX-COUNT.               00005760
           MOVE 2                       TO WS-MAX-IDX.                 00005770
                                                                       00005780
           PERFORM E30031-CHECK-MAX                                    00005790
               THRU E30031-EXIT                                        00005800
               UNTIL WS-MAX-IDX > WS-UC-COUNT-TOTAL.                   00005810
                                                                       00005820
       E30030-EXIT.                                                    00005830
           EXIT.                                                       00005840
                                                                       00005850
       E30031-CHECK-MAX.                                               00005860
                                                                       00005870
           IF WS-UC-COUNT(WS-MAX-IDX) > WS-MAX-COUNT                   00005880
               MOVE WS-UC-COUNT(WS-MAX-IDX) TO WS-MAX-COUNT            00005890
           END-IF.                                                     00005900
                                                                       00005910
           ADD 1                        TO WS-MAX-IDX.                 00005920
                                                                       00005930
       E30031-EXIT.                                                    00005940
           EXIT.                                                       00005950
                                                                       00005960
      *****************************************************************00005970
      *                                                                00005980
      *   PARAGRAPH:  E30040-COLLECT-OFFENDER                          00005990
      *                                                                00006000
      *   FUNCTION :  APPENDS EVERY USER-ID AT WS-MAX-COUNT TO THE     00006010
      *               OFFENDER LIST, IN ASCENDING ORDER BECAUSE THE    00006020
      *               TALLY TABLE IS ALREADY SORTED.                   00006030
      *                                                                00006040
      *   CALLED BY:  E30000-SELECT-TOP-USERS                          00006050
      *                                                                00006060
      *****************************************************************00006070
                                                                       00006080
       E30040-COLLECT-OFFENDER.                                        00006090
                                                                       00006100
           IF WS-UC-COUNT(WS-TALLY-IDX) = WS-MAX-COUNT                 00006110
               ADD 1 TO OBDS02-OFFENDER-COUNT                          00006120
               MOVE WS-UC-USER-ID(WS-TALLY-IDX)                        00006130
                   TO OBDS02-OFFENDER-ID(OBDS02-OFFENDER-COUNT)        00006140
           END-IF.                                                     00006150
                                                                       00006160
           ADD 1                        TO WS-TALLY-IDX.               00006170
                                                                       00006180
       E30040-EXIT.                                                    00006190
           EXIT.                                                       00006200
