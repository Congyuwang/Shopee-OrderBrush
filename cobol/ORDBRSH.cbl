000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORDBRSH
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* STEP 2 OF THE NIGHTLY ORDER-BRUSHING JOB STREAM.  READS THE
001000* TIME-SORTED ordered_order.csv BUILT BY ORDPREP, REPLAYS EACH
001100* ORDER THROUGH THE PER-SHOP SLIDING ONE-HOUR-WINDOW CONCENTRA-
001200* TION SCAN, AND AT END OF FILE WRITES output.csv - THE BUYER OR
001300* BUYERS WITH THE MOST SUSPICIOUS TRANSACTIONS FOR EVERY SHOP.
001400*
001500* A SHOP IS "BRUSHING" WHENEVER ITS TRAILING-HOUR ORDER COUNT
001600* DIVIDED BY ITS TRAILING-HOUR DISTINCT-BUYER COUNT REACHES 3.
001700* EVERY ORDER INSIDE A BRUSHING PERIOD COUNTS AS ONE SUSPICIOUS
001800* TRANSACTION AGAINST ITS BUYER WHEN THE PERIOD CLOSES.
001900****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     ORDBRSH.
002200 AUTHOR.         D STOUT.
002300 INSTALLATION.   MARKETPLACE TRUST AND SAFETY - BATCH.
002400 DATE-WRITTEN.   03/11/91.
002500 DATE-COMPILED.
002600 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002700*
002800****************************************************************
002900* CHANGE LOG
003000*----------------------------------------------------------------
003100* DATE       WHO  REQUEST    DESCRIPTION
003200* ---------- ---- ---------- ------------------------------------
003300* 1991-03-11 DJS  -          INITIAL VERSION - SLIDING-WINDOW
003400*                             BRUSHING SCAN FOR THE NIGHTLY JOB.
003500* 1991-04-02 DJS  -          SHOP TABLE BROKEN OUT TO ITS OWN
003600*                             COPYBOOK (SHOPTBL) FOR THE SUSPECT-
003700*                             USER TIE REPORTING ADDED BELOW.
003800* 1994-02-14 PNW  CR94009    RAISED MAX-SHOPS AND PER-SHOP TABLE
003900*                             LIMITS FOR HOLIDAY VOLUME.
004000* 1996-09-24 RTM  CR91012    EVENT-SECONDS NOW COMES PRE-COMPUTED
004100*                             FROM ORDPREP; DROPPED THE DUPLICATE
004200*                             DAYS-IN-MONTH TABLE THAT USED TO
004300*                             LIVE HERE.
004400* 1998-11-30 RTM  Y2K0001    Y2K REMEDIATION - EV-YEAR WIDENED TO
004500*                             4 DIGITS IN ORDXREC.
004600* 1999-01-08 RTM  Y2K0001    Y2K REMEDIATION SIGN-OFF - VERIFIED
004700*                             AGAINST THE 2050-01-01 SENTINEL.
004800* 2003-06-30 KAL  CR03118    RAISED MAX-SHOPS AND PER-SHOP TABLE
004900*                             LIMITS AGAIN PER HOLIDAY REVIEW.
005000* 2006-08-22 KAL  CR06044    END-OF-RUN REPORTING NOW WORKS OFF
005100*                             THE SHP-FLUSH-COUNT/-USERS COPY IN
005200*                             SHOPTBL SO THE LIVE SUSPECT COUNTS
005300*                             ARE NEVER TOUCHED BY THE FLUSH PASS.
005310* 2008-03-11 JLH  CR08014    170-COMPUTE-EVENT-SECONDS WAS USING
005320*                             MONTH*31 FOR THE DAY COUNT - OFF BY
005330*                             UP TO 3 DAYS AT MOST MONTH BOUNDARIES,
005340*                             WHICH COULD PUSH TWO ORDERS A REAL
005350*                             HOUR APART OUTSIDE EACH OTHER'S SCAN
005360*                             WINDOW.  ADDED WS-CUM-DAYS-TABLE.
005370* 2008-04-02 JLH  CR08019    TRIMMED LEADING BLANKS ON EACH SORTED
005380*                             CSV FIELD BEFORE EDITING, MATCHING
005390*                             CR06044 ON THE ORDPREP RAW SIDE.
005392* 2008-05-14 JLH  CR08026    368-CLOSE-BRUSHING-PERIOD WAS CALLING
005394*                             350-APPEND-NEW-ORDER A SECOND TIME
005396*                             FOR THE SAME NEW ORDER WHEN A PERIOD
005398*                             CLOSED ON ARRIVAL, DOUBLE-BUMPING
005399*                             SHP-ORDERS-LAST-HOUR.  QUEUE RE-
005401*                             INSERT NOW GOES THROUGH 352-APPEND-
005403*                             QUEUE-ENTRY AND THE CACHE IS RESET
005405*                             FROM SHP-RECENT-COUNT INSTEAD OF
005407*                             ACCUMULATED.
005410* 2010-11-09 JLH  CR10077    WS-FIELD-COUNT FROM UNSTRING TALLYING
005420*                             ONLY COUNTS RECEIVING ITEMS FILLED,
005430*                             NOT DELIMITED SEGMENTS IN THE SOURCE.
005440*                             ADDED AN INDEPENDENT COMMA COUNT AND
005450*                             REJECT UNLESS IT IS EXACTLY 3, SAME
005461* 2011-02-17 JLH  CR11005    839-APPEND-ONE-USER HAD NO ON
005462*                             OVERFLOW ON ITS STRING STATEMENTS -
005463*                             A SHOP CAN TIE UP TO 200 BUYERS FOR
005464*                             THE MAX SUSPICIOUS COUNT, WHICH CAN
005465*                             OVERRUN RPT-BUILD-USERIDS AND WAS
005466*                             SILENTLY TRUNCATING.  ADDED ON
005467*                             OVERFLOW PERFORM 960-ABORT-RUN,
005468*                             MATCHING EVERY OTHER CAPACITY LIMIT
005469*                             IN THIS PROGRAM.
005470****************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS ORDBRSH-TEST-RUN
006300     UPSI-0 OFF STATUS IS ORDBRSH-PROD-RUN.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT SORTED-ORDER-FILE ASSIGN TO SRTORDER
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-SRTORDER-STATUS.
007000*
007100     SELECT REPORT-FILE ASSIGN TO ORDRPT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-ORDRPT-STATUS.
007400*
007500****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  SORTED-ORDER-FILE
008000     RECORDING MODE IS F.
008100 01  SRT-LINE-REC                PIC X(080).
008200*
008300 FD  REPORT-FILE
008400     RECORDING MODE IS F.
008500 01  RPT-LINE-REC                PIC X(200).
008600*
008700****************************************************************
008800 WORKING-STORAGE SECTION.
008900****************************************************************
009000*
009100 01  SYSTEM-DATE-AND-TIME.
009200     05  CURRENT-DATE.
009300         10  CURRENT-YEAR        PIC 9(2).
009400         10  CURRENT-MONTH       PIC 9(2).
009500         10  CURRENT-DAY         PIC 9(2).
009600     05  CURRENT-TIME.
009700         10  CURRENT-HOUR        PIC 9(2).
009800         10  CURRENT-MINUTE      PIC 9(2).
009900         10  CURRENT-SECOND      PIC 9(2).
010000         10  CURRENT-HNDSEC      PIC 9(2).
010100*
010200 01  WS-FIELDS.
010300     05  WS-SRTORDER-STATUS      PIC X(02)  VALUE SPACES.
010400     05  WS-ORDRPT-STATUS        PIC X(02)  VALUE SPACES.
010500     05  WS-SRT-EOF              PIC X(01)  VALUE 'N'.
010600         88  SRT-FILE-IS-EOF               VALUE 'Y'.
010700     05  WS-LINE-OK              PIC X(01)  VALUE 'Y'.
010800         88  LINE-IS-INVALID               VALUE 'N'.
010900     05  WS-FIELD-COUNT          PIC 9(02)  COMP   VALUE 0.
010950     05  WS-COMMA-COUNT          PIC 9(02)  COMP   VALUE 0.
011000     05  WS-HEADER-SWITCH        PIC X(01)  VALUE 'Y'.
011100         88  FIRST-LINE-IS-HEADER           VALUE 'Y'.
011200     05  WS-DETECT-MODE          PIC X(01)  VALUE SPACE.
011300         88  CLOCK-ADVANCE-MODE             VALUE 'C'.
011400         88  NEW-ORDER-MODE                 VALUE 'N'.
011500     05  WS-AGE-DONE             PIC X(01)  VALUE 'N'.
011600         88  AGE-IS-DONE                    VALUE 'Y'.
011650     05  FILLER                  PIC X(05)  VALUE SPACES.
011700*
011710 77  WS-CONC-SUB                  PIC S9(4)  COMP  VALUE +0.
011720 77  WS-DISTINCT-SUB              PIC S9(4)  COMP  VALUE +0.
011730 77  WS-SELECT-SUB                PIC S9(4)  COMP  VALUE +0.
011740*
011800 01  WORK-VARIABLES.
011900     05  WS-DAYS-SUB              PIC S9(4)  COMP  VALUE +0.
012000     05  WS-ONE-HR-BEFORE         PIC 9(12)  COMP-3  VALUE 0.
012100     05  WS-NEW-LAST-HOUR-COUNT   PIC 9(05)  COMP  VALUE 0.
012200     05  WS-CONCENTRATION         PIC 9(05)  COMP  VALUE 0.
012300     05  WS-CONC-ORDERS           PIC 9(05)  COMP  VALUE 0.
012500     05  WS-DISTINCT-COUNT        PIC 9(05)  COMP  VALUE 0.
012700     05  WS-BUMP-USER-ID          PIC 9(09)         VALUE 0.
012800     05  WS-SHOP-MAX-COUNT        PIC 9(05)  COMP  VALUE 0.
012900     05  WS-SELECT-COUNT          PIC 9(05)  COMP  VALUE 0.
013100     05  WS-SORT-I                PIC S9(4)  COMP  VALUE +0.
013200     05  WS-SORT-J                PIC S9(4)  COMP  VALUE +0.
013300     05  WS-SORT-TEMP             PIC 9(09)         VALUE 0.
013400     05  WS-SORT-DONE             PIC X(01)         VALUE 'N'.
013500         88  SORT-SHIFT-DONE                 VALUE 'Y'.
013600     05  WS-STRING-PTR            PIC S9(4)  COMP  VALUE +0.
013650     05  FILLER                   PIC X(05)  VALUE SPACES.
013700*
013800 01  REPORT-TOTALS.
013900     05  NUM-SRT-RECS             PIC S9(9)  COMP-3  VALUE +0.
014000     05  NUM-SRT-ERRORS           PIC S9(9)  COMP-3  VALUE +0.
014100     05  NUM-SHOPS-SEEN           PIC S9(9)  COMP-3  VALUE +0.
014200     05  NUM-BRUSHING-SHOPS       PIC S9(9)  COMP-3  VALUE +0.
014250     05  FILLER                   PIC X(05)  VALUE SPACES.
014300*
014310****************************************************************
014312* WS-CUM-DAYS-TABLE - CUMULATIVE DAYS BEFORE THE 1ST OF EACH
014314* MONTH IN A NON-LEAP YEAR.  REPLACES THE OLD FLAT (MONTH*31)
014316* SHORTCUT, WHICH OVERSTATED THE DAY COUNT AT EVERY MONTH
014318* BOUNDARY EXCEPT DEC-JAN AND INJECTED A SPURIOUS GAP INTO
014320* EVENT-SECONDS - SEE CR08014.
014322****************************************************************
014324 01  WS-CUM-DAYS-LIT             PIC X(36)
014326     VALUE '000031059090120151181212243273304334'.
014328 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.
014330     05  WS-CUM-DAYS  OCCURS 12 TIMES  PIC 9(03).
014332*
014334****************************************************************
014336* WS-TRIM-FIELD/WS-TRIM-WORK - SCRATCH AREA FOR 900-TRIM-ONE-
014338* FIELD, WHICH STRIPS LEADING BLANKS OFF EACH CSV FIELD BEFORE
014340* IT IS EDITED.  TRAILING BLANKS NEED NO SEPARATE STRIP - THE
014342* UNUSED TAIL OF EACH PIC X(19) SPLIT FIELD IS ALREADY SPACE
014344* FILLED BY THE "MOVE SPACES TO WS-SRT-SPLIT" AHEAD OF EACH
014346* UNSTRING.
014348****************************************************************
014350 77  WS-TRIM-LEAD                PIC S9(4)  COMP  VALUE +0.
014352 01  WS-TRIM-FIELD               PIC X(19)  VALUE SPACES.
014354 01  WS-TRIM-WORK                PIC X(19)  VALUE SPACES.
014356*
014400****************************************************************
014500* SORTED CSV LINE BROKEN OUT INTO COMMA-DELIMITED FIELDS FOR EDIT
014600****************************************************************
014700 01  WS-SRT-SPLIT.
014800     05  WS-SRT-FIELD  OCCURS 4 TIMES  PIC X(19).
014900*
015000 01  WS-SRT-FIELD-R REDEFINES WS-SRT-SPLIT.
015100     05  WS-SRT-ORDER-TXT         PIC X(19).
015200     05  WS-SRT-SHOP-TXT          PIC X(19).
015300     05  WS-SRT-USER-TXT          PIC X(19).
015400     05  WS-SRT-EVTIME-TXT        PIC X(19).
015500*
015600****************************************************************
015700* PARSED WORKING RECORD FOR THE CURRENT SORTED-FILE LINE
015800****************************************************************
015900 COPY ORDXREC REPLACING ==:TAG:== BY ==WRK==.
016000*
016100****************************************************************
016200* PER-SHOP BRUSHING-SCAN TABLE - ONE ENTRY PER DISTINCT SHOP ID
016300* SEEN ON THE SORTED FILE.
016400****************************************************************
016500 01  MAX-SHOPS-ALLOWED          PIC S9(8)  COMP  VALUE +2000.
016600 01  WS-SHOP-COUNT              PIC S9(8)  COMP  VALUE +0.
016700 01  SHOP-TABLE.
016800     05  SHP-ENTRY OCCURS 0 TO 2000 TIMES
016900                    DEPENDING ON WS-SHOP-COUNT
017000                    INDEXED BY SHP-IDX.
017100         COPY SHOPTBL.
017200*
017300****************************************************************
017400* SCRATCH LIST OF DISTINCT BUYER IDS SEEN WHILE COMPUTING THE
017500* CONCENTRATION FOR ONE SHOP - RESET AT THE START OF EACH CALL.
017600****************************************************************
017700 01  WS-DISTINCT-USERS.
017800     05  WS-DU-ENTRY OCCURS 200 TIMES  PIC 9(09).
017900*
018000****************************************************************
018100* SCRATCH LIST OF USER IDS TIED FOR A SHOP'S MAXIMUM SUSPICIOUS
018200* COUNT, SORTED ASCENDING BEFORE BEING JOINED WITH '&' BELOW.
018300****************************************************************
018400 01  WS-SELECTED-USERS.
018500     05  WS-SEL-ENTRY OCCURS 200 TIMES  PIC 9(09).
018600*
018700 01  RPT-HEADER-LINE.
018800     05  FILLER  PIC X(200)
018900         VALUE 'shopid,userid'.
019000*
019100 01  RPT-BUILD-LINE.
019200     05  RPT-BUILD-SHOP-ID        PIC 9(09).
019300     05  FILLER                   PIC X(01)  VALUE ','.
019400     05  RPT-BUILD-USERIDS        PIC X(190).
019500*
019600****************************************************************
019700* RPT-BUILD-LINE-X - RAW BYTE VIEW OF THE OUTPUT RECORD SO A
019800* BAD STRING BUILD (OVERLAID DELIMITER, RUNAWAY POINTER) SHOWS
019900* UP ON THE ABEND DISPLAY AS BYTES, NOT AS A MISLEADING NUMBER.
020000****************************************************************
020100 01  RPT-BUILD-LINE-X REDEFINES RPT-BUILD-LINE  PIC X(200).
020200*
020300 01  ABEND-TEST                   PIC X(02).
020400 01  ABEND-TEST-N REDEFINES ABEND-TEST  PIC S9(3) COMP-3.
020500*
020600****************************************************************
020700 PROCEDURE DIVISION.
020800****************************************************************
020900*
021000 000-MAIN.
021100     ACCEPT CURRENT-DATE FROM DATE.
021200     ACCEPT CURRENT-TIME FROM TIME.
021300     DISPLAY 'ORDBRSH STARTED DATE = ' CURRENT-MONTH '/'
021400             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
021500*
021600     PERFORM 700-OPEN-FILES.
021700     PERFORM 100-READ-SORTED-FILE.
021800     PERFORM 110-PROCESS-SORTED-LINE THRU 110-EXIT
021900             UNTIL SRT-FILE-IS-EOF.
022000*
022100     PERFORM 800-FLUSH-OPEN-PERIODS THRU 800-EXIT
022200             VARYING SHP-IDX FROM 1 BY 1
022300             UNTIL SHP-IDX > WS-SHOP-COUNT.
022400     PERFORM 850-REPORT-ALL-SHOPS THRU 850-EXIT
022500             VARYING SHP-IDX FROM 1 BY 1
022600             UNTIL SHP-IDX > WS-SHOP-COUNT.
022700     PERFORM 790-CLOSE-FILES.
022800*
022900     DISPLAY 'ORDBRSH SORTED RECORDS READ : ' NUM-SRT-RECS.
023000     DISPLAY 'ORDBRSH SHOPS SEEN          : ' NUM-SHOPS-SEEN.
023100     DISPLAY 'ORDBRSH SHOPS W/ BRUSHING   : ' NUM-BRUSHING-SHOPS.
023200     GOBACK.
023300*
023400 100-READ-SORTED-FILE.
023500     READ SORTED-ORDER-FILE INTO SRT-LINE-REC
023600         AT END MOVE 'Y' TO WS-SRT-EOF.
023700     EVALUATE WS-SRTORDER-STATUS
023800         WHEN '00'
023900             CONTINUE
024000         WHEN '10'
024100             MOVE 'Y' TO WS-SRT-EOF
024200         WHEN OTHER
024300             DISPLAY 'ERROR READING SORTED ORDER FILE. RC: '
024400                     WS-SRTORDER-STATUS
024500             PERFORM 960-ABORT-RUN
024600     END-EVALUATE.
024700     IF NOT SRT-FILE-IS-EOF AND FIRST-LINE-IS-HEADER
024800         MOVE 'N' TO WS-HEADER-SWITCH
024900         PERFORM 100-READ-SORTED-FILE
025000     END-IF.
025100*
025200 110-PROCESS-SORTED-LINE.
025300     ADD +1 TO NUM-SRT-RECS.
025400     PERFORM 150-PARSE-SORTED-LINE THRU 150-EXIT.
025500     IF LINE-IS-INVALID
025600         ADD +1 TO NUM-SRT-ERRORS
025700         DISPLAY 'BAD SORTED LINE: ' SRT-LINE-REC
025800         PERFORM 960-ABORT-RUN
025900     END-IF.
026000     PERFORM 170-COMPUTE-EVENT-SECONDS.
026100     PERFORM 300-FIND-OR-ADD-SHOP THRU 300-EXIT.
026200     PERFORM 310-UPDATE-SHOP-CLOCK THRU 310-EXIT.
026300     IF WRK-SHOP-ID = 999999999 AND WRK-ORDER-ID = 99999999999
026400         MOVE 'Y' TO WS-SRT-EOF
026500         GO TO 110-EXIT
026600     END-IF.
026700     PERFORM 100-READ-SORTED-FILE.
026800 110-EXIT.
026900     EXIT.
027000*
027100****************************************************************
027200* 150-PARSE-SORTED-LINE - SAME FIELD-COUNT/NUMERIC/DATE EDITS
027300* ORDPREP RAN ON THE RAW SIDE.  ordered_order.csv IS STILL CSV
027400* TEXT AND A DAMAGED SORT STEP OR A HAND-EDITED FILE DESERVES
027500* THE SAME ABEND POSTURE AS BAD INPUT ON THE RAW SIDE.  CR10077 -
027510* UNSTRING TALLYING IN ONLY COUNTS RECEIVING ITEMS FILLED, NOT
027520* DELIMITED SEGMENTS IN THE SOURCE, SO A 5TH FIELD WENT UNSEEN -
027530* COUNT THE COMMAS INDEPENDENTLY AND REJECT UNLESS THERE ARE
027540* EXACTLY 3, SAME AS THE ORDPREP RAW-SIDE FIX.
027600****************************************************************
027700 150-PARSE-SORTED-LINE.
027800     MOVE 'Y' TO WS-LINE-OK.
027900     MOVE SPACES TO WS-SRT-SPLIT.
027910     MOVE 0 TO WS-COMMA-COUNT.
027920     INSPECT SRT-LINE-REC TALLYING WS-COMMA-COUNT FOR ALL ','.
027930     IF WS-COMMA-COUNT NOT = 3
027940         MOVE 'N' TO WS-LINE-OK
027950         GO TO 150-EXIT
027960     END-IF.
028000     UNSTRING SRT-LINE-REC DELIMITED BY ','
028100         INTO WS-SRT-ORDER-TXT, WS-SRT-SHOP-TXT,
028200              WS-SRT-USER-TXT, WS-SRT-EVTIME-TXT
028300         TALLYING IN WS-FIELD-COUNT.
028400     IF WS-FIELD-COUNT NOT = 4
028500         MOVE 'N' TO WS-LINE-OK
028600         GO TO 150-EXIT
028700     END-IF.
028750     PERFORM 175-TRIM-SPLIT-FIELDS THRU 175-EXIT.
028800     PERFORM 160-EDIT-SORTED-FIELDS.
028900 150-EXIT.
029000     EXIT.
029100*
029110****************************************************************
029120* 175-TRIM-SPLIT-FIELDS - CR08019.  SAME FIX AS CR06044 ON THE
029130* ORDPREP RAW SIDE - A STRAY BLANK AFTER A COMMA IN THE SORTED
029140* CSV FAILS THE NUMERIC TEST BELOW ON OTHERWISE GOOD DATA.
029150****************************************************************
029160 175-TRIM-SPLIT-FIELDS.
029170     MOVE WS-SRT-ORDER-TXT  TO WS-TRIM-FIELD.
029180     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
029190     MOVE WS-TRIM-FIELD     TO WS-SRT-ORDER-TXT.
029200     MOVE WS-SRT-SHOP-TXT   TO WS-TRIM-FIELD.
029210     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
029220     MOVE WS-TRIM-FIELD     TO WS-SRT-SHOP-TXT.
029230     MOVE WS-SRT-USER-TXT   TO WS-TRIM-FIELD.
029240     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
029250     MOVE WS-TRIM-FIELD     TO WS-SRT-USER-TXT.
029260     MOVE WS-SRT-EVTIME-TXT TO WS-TRIM-FIELD.
029270     PERFORM 900-TRIM-ONE-FIELD THRU 900-EXIT.
029280     MOVE WS-TRIM-FIELD     TO WS-SRT-EVTIME-TXT.
029290 175-EXIT.
029295     EXIT.
029298*
029300 160-EDIT-SORTED-FIELDS.
029400     IF WS-SRT-ORDER-TXT NOT NUMERIC
029500       OR WS-SRT-SHOP-TXT  NOT NUMERIC
029600       OR WS-SRT-USER-TXT  NOT NUMERIC
029700         MOVE 'N' TO WS-LINE-OK
029800         GO TO 160-EXIT
029900     END-IF.
030000     MOVE WS-SRT-ORDER-TXT TO WRK-ORDER-ID.
030100     MOVE WS-SRT-SHOP-TXT  TO WRK-SHOP-ID.
030200     MOVE WS-SRT-USER-TXT  TO WRK-USER-ID.
030300     MOVE WS-SRT-EVTIME-TXT(1:19) TO WRK-EVENT-TIME.
030400     IF WRK-EV-YEAR   NOT NUMERIC
030450       OR WRK-EV-MONTH  NOT NUMERIC  OR WRK-EV-MONTH  < 1
030470                                      OR WRK-EV-MONTH  > 12
030500       OR WRK-EV-DAY    NOT NUMERIC  OR WRK-EV-DAY    > 31
030600       OR WRK-EV-HOUR   NOT NUMERIC  OR WRK-EV-HOUR   > 23
030700       OR WRK-EV-MINUTE NOT NUMERIC  OR WRK-EV-MINUTE > 59
030800       OR WRK-EV-SECOND NOT NUMERIC  OR WRK-EV-SECOND > 59
030900       OR WS-SRT-EVTIME-TXT(5:1) NOT = '-'
031000       OR WS-SRT-EVTIME-TXT(8:1) NOT = '-'
031100       OR WS-SRT-EVTIME-TXT(11:1) NOT = ' '
031200       OR WS-SRT-EVTIME-TXT(14:1) NOT = ':'
031300       OR WS-SRT-EVTIME-TXT(17:1) NOT = ':'
031400         MOVE 'N' TO WS-LINE-OK
031500     END-IF.
031600 160-EXIT.
031700     EXIT.
031800*
031850****************************************************************
031860* 170-COMPUTE-EVENT-SECONDS - CR08014.  WS-CUM-DAYS-TABLE GIVES
031870* REAL ELAPSED DAYS SINCE JAN 1 INSTEAD OF THE OLD FLAT MONTH*31
031880* SHORTCUT, WHICH OVERSTATED THE GAP AT EVERY MONTH BOUNDARY
031885* EXCEPT DEC-JAN AND COULD PUSH TWO ORDERS A REAL HOUR APART
031888* OUTSIDE EACH OTHER'S 3600-SECOND BRUSHING WINDOW BELOW.
031890****************************************************************
031900 170-COMPUTE-EVENT-SECONDS.
032000     COMPUTE WS-DAYS-SUB =
032100         (WRK-EV-YEAR * 365) + WS-CUM-DAYS(WRK-EV-MONTH) + WRK-EV-DAY.
032200     COMPUTE WRK-EVENT-SECONDS =
032300         (WS-DAYS-SUB * 86400)
032400         + (WRK-EV-HOUR * 3600)
032500         + (WRK-EV-MINUTE * 60)
032600         + WRK-EV-SECOND.
032700*
032750****************************************************************
032760* 900-TRIM-ONE-FIELD - LEFT-TRIM WS-TRIM-FIELD IN PLACE.  COUNT
032765* THE LEADING SPACES WITH INSPECT, THEN SLIDE THE REMAINDER DOWN
032770* TO COLUMN 1 THROUGH THE WS-TRIM-WORK SCRATCH AREA.  TRAILING
032775* BLANKS NEED NO SEPARATE STRIP - THE UNUSED TAIL OF EACH SPLIT
032780* FIELD IS ALREADY SPACE FILLED BY THE "MOVE SPACES TO
032785* WS-SRT-SPLIT" AHEAD OF THE UNSTRING IN 150.
032790****************************************************************
032800 900-TRIM-ONE-FIELD.
032810     MOVE 0 TO WS-TRIM-LEAD.
032820     INSPECT WS-TRIM-FIELD TALLYING WS-TRIM-LEAD FOR LEADING SPACE.
032830     IF WS-TRIM-LEAD = 0 OR WS-TRIM-LEAD >= 19
032840         GO TO 900-EXIT
032850     END-IF.
032860     MOVE SPACES TO WS-TRIM-WORK.
032870     MOVE WS-TRIM-FIELD(WS-TRIM-LEAD + 1 : 19 - WS-TRIM-LEAD)
032880         TO WS-TRIM-WORK(1 : 19 - WS-TRIM-LEAD).
032890     MOVE WS-TRIM-WORK TO WS-TRIM-FIELD.
032895 900-EXIT.
032896     EXIT.
032899*
032900****************************************************************
032901* 300-FIND-OR-ADD-SHOP - LINEAR LOOKUP OF THE CURRENT ORDER'S
033000* SHOP IN THE SHOP TABLE.  SHP-IDX POINTS AT THE SHOP'S ENTRY ON
033100* RETURN, WHETHER FOUND OR NEWLY CREATED.  TABLE IS SMALL ENOUGH
033200* (A FEW THOUSAND SHOPS A NIGHT) THAT A SEQUENTIAL SCAN IS FINE.
033300****************************************************************
033400 300-FIND-OR-ADD-SHOP.
033500     SET SHP-IDX TO 1.
033600     PERFORM 302-SCAN-ONE-SHOP THRU 302-EXIT
033700             VARYING SHP-IDX FROM 1 BY 1
033800             UNTIL SHP-IDX > WS-SHOP-COUNT.
033900     PERFORM 305-ADD-NEW-SHOP THRU 305-EXIT.
034000 300-EXIT.
034100     EXIT.
034200*
034300 302-SCAN-ONE-SHOP.
034400     IF SHP-ID(SHP-IDX) = WRK-SHOP-ID
034500         GO TO 300-EXIT
034600     END-IF.
034700 302-EXIT.
034800     EXIT.
034900*
035000 305-ADD-NEW-SHOP.
035100     IF WS-SHOP-COUNT >= MAX-SHOPS-ALLOWED
035200         DISPLAY 'SHOP TABLE FULL - RAISE MAX-SHOPS-ALLOWED'
035300         PERFORM 960-ABORT-RUN
035400     END-IF.
035500     ADD +1 TO WS-SHOP-COUNT.
035600     ADD +1 TO NUM-SHOPS-SEEN.
035700     SET SHP-IDX TO WS-SHOP-COUNT.
035800     MOVE WRK-SHOP-ID TO SHP-ID(SHP-IDX).
035900     MOVE 0           TO SHP-CLOCK-SECONDS(SHP-IDX).
036000     MOVE 'N'         TO SHP-CLOCK-SWITCH(SHP-IDX).
036100     MOVE 'N'         TO SHP-BRUSHING-FLAG(SHP-IDX).
036200     MOVE 0           TO SHP-ORDERS-LAST-HOUR(SHP-IDX).
036300     MOVE 0           TO SHP-RECENT-COUNT(SHP-IDX).
036400     MOVE 0           TO SHP-SUSPECT-COUNT(SHP-IDX).
036500     MOVE 0           TO SHP-FLUSH-COUNT(SHP-IDX).
036600 305-EXIT.
036700     EXIT.
036800*
036900****************************************************************
037000* 310-UPDATE-SHOP-CLOCK - UNIT 3 STEPS 1-5.  FIRST ORDER FOR A
037100* SHOP JUST SEEDS THE CLOCK; AFTER THAT THE CLOCK IS WALKED
037200* FORWARD ONE SECOND AT A TIME (WITH THE <3-ORDERS SHORTCUT IN
037300* 320) BEFORE THE NEW ORDER IS APPENDED AND SCANNED.
037400****************************************************************
037500 310-UPDATE-SHOP-CLOCK.
037600     COMPUTE WS-ONE-HR-BEFORE = WRK-EVENT-SECONDS - 3600.
037700     IF WS-ONE-HR-BEFORE < 0
037800         MOVE 0 TO WS-ONE-HR-BEFORE
037900     END-IF.
038000     IF SHP-CLOCK-NOT-SET(SHP-IDX)
038100         PERFORM 350-APPEND-NEW-ORDER THRU 350-EXIT
038200         MOVE WS-ONE-HR-BEFORE TO SHP-CLOCK-SECONDS(SHP-IDX)
038300         MOVE 'Y' TO SHP-CLOCK-SWITCH(SHP-IDX)
038400         GO TO 310-EXIT
038500     END-IF.
038600     PERFORM 320-ADVANCE-CLOCK THRU 320-EXIT
038700             UNTIL SHP-CLOCK-SECONDS(SHP-IDX) >= WS-ONE-HR-BEFORE.
038800     PERFORM 350-APPEND-NEW-ORDER THRU 350-EXIT.
038900     SET NEW-ORDER-MODE TO TRUE.
039000     PERFORM 360-DETECT THRU 360-EXIT.
039100 310-EXIT.
039200     EXIT.
039300*
039400 320-ADVANCE-CLOCK.
039500     ADD 1 TO SHP-CLOCK-SECONDS(SHP-IDX).
039600     SET CLOCK-ADVANCE-MODE TO TRUE.
039700     PERFORM 360-DETECT THRU 360-EXIT.
039800     IF SHP-ORDERS-LAST-HOUR(SHP-IDX) < 3
039900         MOVE WS-ONE-HR-BEFORE TO SHP-CLOCK-SECONDS(SHP-IDX)
040000     END-IF.
040100 320-EXIT.
040200     EXIT.
040300*
040400 350-APPEND-NEW-ORDER.
040500     IF SHP-RECENT-COUNT(SHP-IDX) >= 200
040600         DISPLAY 'RECENT-ORDERS FULL FOR SHOP ' WRK-SHOP-ID
040700         PERFORM 960-ABORT-RUN
040800     END-IF.
040850     PERFORM 352-APPEND-QUEUE-ENTRY THRU 352-EXIT.
040900     ADD 1 TO SHP-ORDERS-LAST-HOUR(SHP-IDX).
041700 350-EXIT.
041800     EXIT.
041900*
041910****************************************************************
041920* 352-APPEND-QUEUE-ENTRY - CR08026.  JUST THE RECENT-ORDERS QUEUE
041930* INSERT, SPLIT OUT OF 350 SO 368-CLOSE-BRUSHING-PERIOD CAN
041940* RE-INSERT THE JUST-ARRIVED ORDER INTO THE FRESHLY RESET QUEUE
041950* WITHOUT RUNNING 350'S SHP-ORDERS-LAST-HOUR BUMP A SECOND TIME
041960* FOR THE SAME ORDER.
041970****************************************************************
041980 352-APPEND-QUEUE-ENTRY.
041990     ADD 1 TO SHP-RECENT-COUNT(SHP-IDX).
042000     MOVE WRK-ORDER-ID
042010         TO SHP-RO-ORDER-ID(SHP-IDX, SHP-RECENT-COUNT(SHP-IDX)).
042020     MOVE WRK-USER-ID
042030         TO SHP-RO-USER-ID(SHP-IDX, SHP-RECENT-COUNT(SHP-IDX)).
042040     MOVE WRK-EVENT-SECONDS
042050         TO SHP-RO-EVENT-SECS(SHP-IDX, SHP-RECENT-COUNT(SHP-IDX)).
042060 352-EXIT.
042070     EXIT.
042080*
042090****************************************************************
042095* 360-DETECT - UNIT 3 DETECT ALGORITHM.  CLOCK-ADVANCE MODE AGES
042200* AND RECOUNTS FIRST AND BAILS OUT EARLY IF NOTHING CHANGED;
042300* BOTH MODES THEN CHECK THE CONCENTRATION AND CLOSE AN OPEN
042400* PERIOD IF IT JUST FELL BELOW THE THRESHOLD.
042500****************************************************************
042600 360-DETECT.
042700     IF CLOCK-ADVANCE-MODE
042800         IF SHP-BRUSHING-SHUT(SHP-IDX)
042900             PERFORM 361-AGE-RECENT-ORDERS THRU 361-EXIT
043000         END-IF
043100         PERFORM 364-RECOUNT-LAST-HOUR THRU 364-EXIT
043200         IF WS-NEW-LAST-HOUR-COUNT = SHP-ORDERS-LAST-HOUR(SHP-IDX)
043300             GO TO 360-EXIT
043400         END-IF
043500         MOVE WS-NEW-LAST-HOUR-COUNT
043600             TO SHP-ORDERS-LAST-HOUR(SHP-IDX)
043700     END-IF.
043800     PERFORM 366-CHECK-CONCENTRATION THRU 366-EXIT.
043900 360-EXIT.
044000     EXIT.
044100*
044200****************************************************************
044300* 361-AGE-RECENT-ORDERS - ORDERS ARE KEPT IN TIME ORDER, SO THE
044400* HEAD OF THE QUEUE IS ALWAYS THE OLDEST.  DROP ENTRIES OLDER
044500* THAN THE CLOCK ONE AT A TIME, SHIFTING THE REMAINDER DOWN ONE
044600* SLOT - THE QUEUE IS CAPPED AT 200 SO THIS STAYS CHEAP.
044700****************************************************************
044800 361-AGE-RECENT-ORDERS.
044900     MOVE 'N' TO WS-AGE-DONE.
045000     PERFORM 362-AGE-ONE-ORDER THRU 362-EXIT
045100             UNTIL AGE-IS-DONE.
045200 361-EXIT.
045300     EXIT.
045400*
045500 362-AGE-ONE-ORDER.
045600     IF SHP-RECENT-COUNT(SHP-IDX) = 0
045700         MOVE 'Y' TO WS-AGE-DONE
045800         GO TO 362-EXIT
045900     END-IF.
046000     IF SHP-RO-EVENT-SECS(SHP-IDX, 1)
046100             >= SHP-CLOCK-SECONDS(SHP-IDX)
046200         MOVE 'Y' TO WS-AGE-DONE
046300         GO TO 362-EXIT
046400     END-IF.
046500     PERFORM 363-SHIFT-QUEUE-DOWN THRU 363-EXIT
046600             VARYING WS-CONC-SUB FROM 2 BY 1
046700             UNTIL WS-CONC-SUB > SHP-RECENT-COUNT(SHP-IDX).
046800     SUBTRACT 1 FROM SHP-RECENT-COUNT(SHP-IDX).
046900 362-EXIT.
047000     EXIT.
047100*
047200 363-SHIFT-QUEUE-DOWN.
047300     MOVE SHP-RO-ORDER-ID(SHP-IDX, WS-CONC-SUB)
047400         TO SHP-RO-ORDER-ID(SHP-IDX, WS-CONC-SUB - 1).
047500     MOVE SHP-RO-USER-ID(SHP-IDX, WS-CONC-SUB)
047600         TO SHP-RO-USER-ID(SHP-IDX, WS-CONC-SUB - 1).
047700     MOVE SHP-RO-EVENT-SECS(SHP-IDX, WS-CONC-SUB)
047800         TO SHP-RO-EVENT-SECS(SHP-IDX, WS-CONC-SUB - 1).
047900 363-EXIT.
048000     EXIT.
048100*
048200 364-RECOUNT-LAST-HOUR.
048300     MOVE 0 TO WS-NEW-LAST-HOUR-COUNT.
048400     PERFORM 365-COUNT-ONE-ORDER THRU 365-EXIT
048500             VARYING WS-CONC-SUB FROM 1 BY 1
048600             UNTIL WS-CONC-SUB > SHP-RECENT-COUNT(SHP-IDX).
048700 364-EXIT.
048800     EXIT.
048900*
049000 365-COUNT-ONE-ORDER.
049100     IF SHP-RO-EVENT-SECS(SHP-IDX, WS-CONC-SUB)
049200             >= SHP-CLOCK-SECONDS(SHP-IDX)
049300         ADD 1 TO WS-NEW-LAST-HOUR-COUNT
049400     END-IF.
049500 365-EXIT.
049600     EXIT.
049700*
049800 366-CHECK-CONCENTRATION.
049900     PERFORM 370-COMPUTE-CONCENTRATION THRU 370-EXIT.
050000     IF WS-CONCENTRATION >= 3
050100         IF SHP-BRUSHING-SHUT(SHP-IDX)
050200             ADD 1 TO NUM-BRUSHING-SHOPS
050300         END-IF
050400         MOVE 'Y' TO SHP-BRUSHING-FLAG(SHP-IDX)
050500         GO TO 366-EXIT
050600     END-IF.
050700     IF SHP-BRUSHING-OPEN(SHP-IDX)
050800         PERFORM 368-CLOSE-BRUSHING-PERIOD THRU 368-EXIT
050900     END-IF.
051000 366-EXIT.
051100     EXIT.
051200*
051300****************************************************************
051400* 368-CLOSE-BRUSHING-PERIOD - A PERIOD JUST FELL BELOW THE
051500* THRESHOLD.  EVERY RETAINED ORDER EXCEPT THE ONE THAT TRIGGERED
051600* THIS CLOSE (THE CURRENT ORDER, IN NEW-ORDER MODE ONLY - IT HAS
051700* NOT BEEN SEEN BEFORE SO IT CANNOT BE IN THE QUEUE DURING A
051800* CLOCK-ADVANCE CALL) COUNTS ONE SUSPICIOUS TRANSACTION FOR ITS
051900* BUYER.  THE QUEUE IS THEN CLEARED AND THE TRIGGERING ORDER, IF
052000* ANY, IS PUT BACK.
052100****************************************************************
052200 368-CLOSE-BRUSHING-PERIOD.
052300     PERFORM 369-COUNT-SUSPECT-ORDER THRU 369-EXIT
052400             VARYING WS-CONC-SUB FROM 1 BY 1
052500             UNTIL WS-CONC-SUB > SHP-RECENT-COUNT(SHP-IDX).
052600     MOVE 0 TO SHP-RECENT-COUNT(SHP-IDX).
052700     IF NEW-ORDER-MODE
052710         MOVE 0 TO SHP-ORDERS-LAST-HOUR(SHP-IDX)
052720         PERFORM 352-APPEND-QUEUE-ENTRY THRU 352-EXIT
052730         MOVE SHP-RECENT-COUNT(SHP-IDX)
052740             TO SHP-ORDERS-LAST-HOUR(SHP-IDX)
052800     END-IF.
053000     MOVE 'N' TO SHP-BRUSHING-FLAG(SHP-IDX).
053100 368-EXIT.
053200     EXIT.
053300*
053400 369-COUNT-SUSPECT-ORDER.
053500     IF SHP-RO-ORDER-ID(SHP-IDX, WS-CONC-SUB) = WRK-ORDER-ID
053600         GO TO 369-EXIT
053700     END-IF.
053800     MOVE SHP-RO-USER-ID(SHP-IDX, WS-CONC-SUB) TO WS-BUMP-USER-ID.
053900     PERFORM 390-BUMP-SUSPECT-COUNT THRU 390-EXIT.
054000 369-EXIT.
054100     EXIT.
054200*
054300****************************************************************
054400* 390-BUMP-SUSPECT-COUNT - ADD ONE SUSPICIOUS TRANSACTION FOR
054500* WS-BUMP-USER-ID AGAINST THE CURRENT SHOP, CREATING THE ENTRY
054600* IF THE BUYER HAS NOT BEEN SEEN AS SUSPICIOUS BEFORE.
054700****************************************************************
054800 390-BUMP-SUSPECT-COUNT.
054900     PERFORM 392-SCAN-SUSPECT-USER THRU 392-EXIT
055000             VARYING WS-CONC-SUB FROM 1 BY 1
055100             UNTIL WS-CONC-SUB > SHP-SUSPECT-COUNT(SHP-IDX).
055200     IF SHP-SUSPECT-COUNT(SHP-IDX) >= 200
055300         DISPLAY 'SUSPECT-USERS FULL FOR SHOP ' WRK-SHOP-ID
055400         PERFORM 960-ABORT-RUN
055500     END-IF.
055600     ADD 1 TO SHP-SUSPECT-COUNT(SHP-IDX).
055700     MOVE WS-BUMP-USER-ID
055800         TO SHP-SU-USER-ID(SHP-IDX, SHP-SUSPECT-COUNT(SHP-IDX)).
055900     MOVE 1
056000         TO SHP-SU-COUNT(SHP-IDX, SHP-SUSPECT-COUNT(SHP-IDX)).
056100 390-EXIT.
056200     EXIT.
056300*
056400 392-SCAN-SUSPECT-USER.
056500     IF SHP-SU-USER-ID(SHP-IDX, WS-CONC-SUB) = WS-BUMP-USER-ID
056600         ADD 1 TO SHP-SU-COUNT(SHP-IDX, WS-CONC-SUB)
056700         GO TO 390-EXIT
056800     END-IF.
056900 392-EXIT.
057000     EXIT.
057100*
057200****************************************************************
057300* 370-COMPUTE-CONCENTRATION - OVER THE RETAINED ORDERS WITHIN
057400* THE CLOCK'S ONE-HOUR WINDOW, COUNT ORDERS AND DISTINCT BUYERS;
057500* CONCENTRATION IS THE TRUNCATED INTEGER QUOTIENT OF THE TWO.
057600****************************************************************
057700 370-COMPUTE-CONCENTRATION.
057800     MOVE 0 TO WS-CONC-ORDERS.
057900     MOVE 0 TO WS-DISTINCT-COUNT.
058000     PERFORM 372-SCAN-CONC-ORDER THRU 372-EXIT
058100             VARYING WS-CONC-SUB FROM 1 BY 1
058200             UNTIL WS-CONC-SUB > SHP-RECENT-COUNT(SHP-IDX).
058300     IF WS-CONC-ORDERS = 0 OR WS-DISTINCT-COUNT = 0
058400         MOVE 0 TO WS-CONCENTRATION
058500     ELSE
058600         COMPUTE WS-CONCENTRATION =
058700             WS-CONC-ORDERS / WS-DISTINCT-COUNT
058800     END-IF.
058900 370-EXIT.
059000     EXIT.
059100*
059200 372-SCAN-CONC-ORDER.
059300     IF SHP-RO-EVENT-SECS(SHP-IDX, WS-CONC-SUB)
059400             < SHP-CLOCK-SECONDS(SHP-IDX)
059500         GO TO 372-EXIT
059600     END-IF.
059700     ADD 1 TO WS-CONC-ORDERS.
059800     MOVE SHP-RO-USER-ID(SHP-IDX, WS-CONC-SUB) TO WS-BUMP-USER-ID.
059900     PERFORM 374-MARK-DISTINCT-USER THRU 374-EXIT.
060000 372-EXIT.
060100     EXIT.
060200*
060300 374-MARK-DISTINCT-USER.
060400     PERFORM 376-SCAN-DISTINCT-USER THRU 376-EXIT
060500             VARYING WS-DISTINCT-SUB FROM 1 BY 1
060600             UNTIL WS-DISTINCT-SUB > WS-DISTINCT-COUNT.
060700     ADD 1 TO WS-DISTINCT-COUNT.
060800     MOVE WS-BUMP-USER-ID TO WS-DU-ENTRY(WS-DISTINCT-COUNT).
060900 374-EXIT.
061000     EXIT.
061100*
061200 376-SCAN-DISTINCT-USER.
061300     IF WS-DU-ENTRY(WS-DISTINCT-SUB) = WS-BUMP-USER-ID
061400         GO TO 374-EXIT
061500     END-IF.
061600 376-EXIT.
061700     EXIT.
061800*
061900 700-OPEN-FILES.
062000     OPEN INPUT  SORTED-ORDER-FILE.
062100     OPEN OUTPUT REPORT-FILE.
062200     IF WS-SRTORDER-STATUS NOT = '00'
062300         DISPLAY 'ERROR OPENING SORTED ORDER FILE. RC: '
062400                 WS-SRTORDER-STATUS
062500         PERFORM 960-ABORT-RUN
062600     END-IF.
062700     IF WS-ORDRPT-STATUS NOT = '00'
062800         DISPLAY 'ERROR OPENING REPORT FILE. RC: '
062900                 WS-ORDRPT-STATUS
063000         PERFORM 960-ABORT-RUN
063100     END-IF.
063200     MOVE RPT-HEADER-LINE TO RPT-LINE-REC.
063300     WRITE RPT-LINE-REC.
063400*
063500 790-CLOSE-FILES.
063600     CLOSE SORTED-ORDER-FILE.
063700     CLOSE REPORT-FILE.
063800*
063900****************************************************************
064000* 800-FLUSH-OPEN-PERIODS - UNIT 4 STEP 1.  COPY EACH SHOP'S
064100* SUSPECT-USERS TABLE INTO ITS FLUSH COPY, AND IF THE SHOP IS
064200* STILL INSIDE A BRUSHING PERIOD AT END OF FILE, BUMP THE FLUSH
064300* COPY (ONLY) FOR EVERY STILL-RETAINED ORDER.
064400****************************************************************
064500 800-FLUSH-OPEN-PERIODS.
064600     PERFORM 805-COPY-SUSPECT-TO-FLUSH THRU 805-EXIT.
064700     IF SHP-BRUSHING-SHUT(SHP-IDX)
064800         GO TO 800-EXIT
064900     END-IF.
065000     PERFORM 802-BUMP-ALL-RECENT-TO-FLUSH THRU 802-EXIT
065100             VARYING WS-CONC-SUB FROM 1 BY 1
065200             UNTIL WS-CONC-SUB > SHP-RECENT-COUNT(SHP-IDX).
065300     MOVE 'N' TO SHP-BRUSHING-FLAG(SHP-IDX).
065400 800-EXIT.
065500     EXIT.
065600*
065700 802-BUMP-ALL-RECENT-TO-FLUSH.
065800     MOVE SHP-RO-USER-ID(SHP-IDX, WS-CONC-SUB) TO WS-BUMP-USER-ID.
065900     PERFORM 808-BUMP-FLUSH-COUNT THRU 808-EXIT.
066000 802-EXIT.
066100     EXIT.
066200*
066300 805-COPY-SUSPECT-TO-FLUSH.
066400     MOVE SHP-SUSPECT-COUNT(SHP-IDX) TO SHP-FLUSH-COUNT(SHP-IDX).
066500     IF SHP-SUSPECT-COUNT(SHP-IDX) = 0
066600         GO TO 805-EXIT
066700     END-IF.
066800     PERFORM 806-COPY-ONE-SUSPECT THRU 806-EXIT
066900             VARYING WS-CONC-SUB FROM 1 BY 1
067000             UNTIL WS-CONC-SUB > SHP-SUSPECT-COUNT(SHP-IDX).
067100 805-EXIT.
067200     EXIT.
067300*
067400 806-COPY-ONE-SUSPECT.
067500     MOVE SHP-SU-USER-ID(SHP-IDX, WS-CONC-SUB)
067600         TO SHP-FU-USER-ID(SHP-IDX, WS-CONC-SUB).
067700     MOVE SHP-SU-COUNT(SHP-IDX, WS-CONC-SUB)
067800         TO SHP-FU-COUNT(SHP-IDX, WS-CONC-SUB).
067900 806-EXIT.
068000     EXIT.
068100*
068200****************************************************************
068300* 808-BUMP-FLUSH-COUNT - SAME LOOKUP-OR-CREATE LOGIC AS 390,
068400* BUT AGAINST THE FLUSH COPY ONLY - THE LIVE SUSPECT-USERS
068500* TABLE IS NOT TOUCHED DURING THE FLUSH PASS.
068600****************************************************************
068700 808-BUMP-FLUSH-COUNT.
068800     PERFORM 809-SCAN-FLUSH-USER THRU 809-EXIT
068900             VARYING WS-CONC-SUB FROM 1 BY 1
069000             UNTIL WS-CONC-SUB > SHP-FLUSH-COUNT(SHP-IDX).
069100     IF SHP-FLUSH-COUNT(SHP-IDX) >= 200
069200         DISPLAY 'FLUSH-USERS FULL FOR SHOP ' SHP-ID(SHP-IDX)
069300         PERFORM 960-ABORT-RUN
069400     END-IF.
069500     ADD 1 TO SHP-FLUSH-COUNT(SHP-IDX).
069600     MOVE WS-BUMP-USER-ID
069700         TO SHP-FU-USER-ID(SHP-IDX, SHP-FLUSH-COUNT(SHP-IDX)).
069800     MOVE 1
069900         TO SHP-FU-COUNT(SHP-IDX, SHP-FLUSH-COUNT(SHP-IDX)).
070000 808-EXIT.
070100     EXIT.
070200*
070300 809-SCAN-FLUSH-USER.
070400     IF SHP-FU-USER-ID(SHP-IDX, WS-CONC-SUB) = WS-BUMP-USER-ID
070500         ADD 1 TO SHP-FU-COUNT(SHP-IDX, WS-CONC-SUB)
070600         GO TO 808-EXIT
070700     END-IF.
070800 809-EXIT.
070900     EXIT.
071000*
071100****************************************************************
071200* 850-REPORT-ALL-SHOPS - UNIT 4 STEPS 2-4.  ONE OUTPUT LINE PER
071300* SHOP EXCEPT THE SENTINEL SHOP 999999999.
071400****************************************************************
071500 850-REPORT-ALL-SHOPS.
071600     IF SHP-ID(SHP-IDX) = 999999999
071700         GO TO 850-EXIT
071800     END-IF.
071900     PERFORM 820-FIND-SHOP-MAX THRU 820-EXIT.
072000     PERFORM 830-SELECT-MAX-USERS THRU 830-EXIT.
072100     PERFORM 860-WRITE-OUTPUT-LINE THRU 860-EXIT.
072200 850-EXIT.
072300     EXIT.
072400*
072500 820-FIND-SHOP-MAX.
072600     MOVE 0 TO WS-SHOP-MAX-COUNT.
072700     IF SHP-FLUSH-COUNT(SHP-IDX) = 0
072800         GO TO 820-EXIT
072900     END-IF.
073000     PERFORM 822-CHECK-ONE-MAX THRU 822-EXIT
073100             VARYING WS-CONC-SUB FROM 1 BY 1
073200             UNTIL WS-CONC-SUB > SHP-FLUSH-COUNT(SHP-IDX).
073300 820-EXIT.
073400     EXIT.
073500*
073600 822-CHECK-ONE-MAX.
073700     IF SHP-FU-COUNT(SHP-IDX, WS-CONC-SUB) > WS-SHOP-MAX-COUNT
073800         MOVE SHP-FU-COUNT(SHP-IDX, WS-CONC-SUB)
073900             TO WS-SHOP-MAX-COUNT
074000     END-IF.
074100 822-EXIT.
074200     EXIT.
074300*
074400****************************************************************
074500* 830-SELECT-MAX-USERS - COLLECT EVERY BUYER TIED FOR THE MAX
074600* INTO WS-SELECTED-USERS, SORT THE SELECTION ASCENDING, AND
074700* BUILD THE '&'-JOINED OUTPUT STRING (OR '0' IF MAX IS ZERO).
074800****************************************************************
074900 830-SELECT-MAX-USERS.
075000     MOVE 0 TO WS-SELECT-COUNT.
075100     IF WS-SHOP-MAX-COUNT = 0
075200         GO TO 830-EXIT
075300     END-IF.
075400     PERFORM 832-COLLECT-ONE-USER THRU 832-EXIT
075500             VARYING WS-CONC-SUB FROM 1 BY 1
075600             UNTIL WS-CONC-SUB > SHP-FLUSH-COUNT(SHP-IDX).
075700     PERFORM 835-SORT-SELECTED-USERS THRU 835-EXIT.
075800 830-EXIT.
075900     EXIT.
076000*
076100 832-COLLECT-ONE-USER.
076200     IF SHP-FU-COUNT(SHP-IDX, WS-CONC-SUB) = WS-SHOP-MAX-COUNT
076300         ADD 1 TO WS-SELECT-COUNT
076400         MOVE SHP-FU-USER-ID(SHP-IDX, WS-CONC-SUB)
076500             TO WS-SEL-ENTRY(WS-SELECT-COUNT)
076600     END-IF.
076700 832-EXIT.
076800     EXIT.
076900*
077000****************************************************************
077100* 835-SORT-SELECTED-USERS - SELECTION IS AT MOST 200 ENTRIES;
077200* A SIMPLE INSERTION SORT (SAME SHAPE AS ORDSORT) IS PLENTY.
077300****************************************************************
077400 835-SORT-SELECTED-USERS.
077500     IF WS-SELECT-COUNT < 2
077600         GO TO 835-EXIT
077700     END-IF.
077800     PERFORM 836-SORT-OUTER THRU 836-EXIT
077900             VARYING WS-SORT-I FROM 2 BY 1
078000             UNTIL WS-SORT-I > WS-SELECT-COUNT.
078100 835-EXIT.
078200     EXIT.
078300*
078400 836-SORT-OUTER.
078500     MOVE WS-SEL-ENTRY(WS-SORT-I) TO WS-SORT-TEMP.
078600     COMPUTE WS-SORT-J = WS-SORT-I - 1.
078700     MOVE 'N' TO WS-SORT-DONE.
078800     PERFORM 837-SORT-SHIFT THRU 837-EXIT
078900             UNTIL SORT-SHIFT-DONE.
079000     ADD +1 TO WS-SORT-J.
079100     MOVE WS-SORT-TEMP TO WS-SEL-ENTRY(WS-SORT-J).
079200 836-EXIT.
079300     EXIT.
079400*
079500 837-SORT-SHIFT.
079600     IF WS-SORT-J <= 0
079700         MOVE 'Y' TO WS-SORT-DONE
079800         GO TO 837-EXIT
079900     END-IF.
080000     IF WS-SEL-ENTRY(WS-SORT-J) <= WS-SORT-TEMP
080100         MOVE 'Y' TO WS-SORT-DONE
080200         GO TO 837-EXIT
080300     END-IF.
080400     MOVE WS-SEL-ENTRY(WS-SORT-J) TO WS-SEL-ENTRY(WS-SORT-J + 1).
080500     SUBTRACT 1 FROM WS-SORT-J.
080600 837-EXIT.
080700     EXIT.
080800*
080900 860-WRITE-OUTPUT-LINE.
081000     MOVE SHP-ID(SHP-IDX) TO RPT-BUILD-SHOP-ID.
081100     PERFORM 838-BUILD-OUTPUT-STRING THRU 838-EXIT.
081200     MOVE RPT-BUILD-LINE TO RPT-LINE-REC.
081300     WRITE RPT-LINE-REC.
081400     EVALUATE WS-ORDRPT-STATUS
081500         WHEN '00'
081600             CONTINUE
081700         WHEN OTHER
081800             DISPLAY 'ERROR WRITING REPORT FILE. RC: '
081900                     WS-ORDRPT-STATUS
082000             DISPLAY 'ERROR - RECORD BYTES: ' RPT-BUILD-LINE-X
082100             PERFORM 960-ABORT-RUN
082200     END-EVALUATE.
082300 860-EXIT.
082400     EXIT.
082500*
082600 838-BUILD-OUTPUT-STRING.
082700     MOVE SPACES TO RPT-BUILD-USERIDS.
082800     IF WS-SELECT-COUNT = 0
082900         MOVE '0' TO RPT-BUILD-USERIDS
083000         GO TO 838-EXIT
083100     END-IF.
083200     MOVE 1 TO WS-STRING-PTR.
083300     PERFORM 839-APPEND-ONE-USER THRU 839-EXIT
083400             VARYING WS-SELECT-SUB FROM 1 BY 1
083500             UNTIL WS-SELECT-SUB > WS-SELECT-COUNT.
083600 838-EXIT.
083700     EXIT.
083800*
083900 839-APPEND-ONE-USER.
084000     IF WS-SELECT-SUB > 1
084100         STRING '&' DELIMITED BY SIZE
084200             INTO RPT-BUILD-USERIDS
084300             WITH POINTER WS-STRING-PTR
084350             ON OVERFLOW
084360                 DISPLAY 'RPT-BUILD-USERIDS FULL FOR SHOP '
084370                     RPT-BUILD-SHOP-ID
084380                 PERFORM 960-ABORT-RUN
084400         END-STRING
084500     END-IF.
084600     STRING WS-SEL-ENTRY(WS-SELECT-SUB) DELIMITED BY SIZE
084700         INTO RPT-BUILD-USERIDS
084800         WITH POINTER WS-STRING-PTR
084850         ON OVERFLOW
084860             DISPLAY 'RPT-BUILD-USERIDS FULL FOR SHOP '
084870                 RPT-BUILD-SHOP-ID
084880             PERFORM 960-ABORT-RUN
084900     END-STRING.
085000 839-EXIT.
085100     EXIT.
085200*
085300****************************************************************
085400* 960-ABORT-RUN - AN INVALID SORTED LINE, A FULL WORKING TABLE,
085500* OR A FILE I/O FAILURE IS A DATA-QUALITY ABEND FOR THIS JOB
085600* STREAM.  NO PARTIAL output.csv IS LEFT FOR ANYONE TO READ.
085700****************************************************************
085800 960-ABORT-RUN.
085900     MOVE 16 TO RETURN-CODE.
086000     DISPLAY 'ORDBRSH TERMINATING - SEE MESSAGES ABOVE'.
086100     GOBACK.
