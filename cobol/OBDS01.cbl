       IDENTIFICATION DIVISION.                                        00000010
       PROGRAM-ID. OBDS01.                                             00000020
       AUTHOR. R T VANCE.                                              00000030
       INSTALLATION. CONTINENTAL COMMERCE SYSTEMS.                     00000040
       DATE-WRITTEN. 01/09/88.                                         00000050
       DATE-COMPILED.                                                  00000060
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                     00000070
      *                                                                00000080
      *****************************************************************00000090
      *                ORDER BRUSHING DETECTION SYSTEM (OBD)          *00000100
      *                  CONTINENTAL COMMERCE SYSTEMS                 *00000110
      *                                                               *00000120
      *PROGRAM :   OBDS01                                             *00000130
      *                                                               *00000140
      *FUNCTION:   PROGRAM OBDS01 IS A CALLED SUBROUTINE THAT WILL    *00000150
      *            CONVERT A TEXT TRANSACTION TIMESTAMP               *00000160
      *            (YYYY-MM-DD HH:MM:SS) INTO THE EQUIVALENT INTEGER  *00000170
      *            NUMBER OF SECONDS SINCE 1970-01-01 00:00:00 UTC,   *00000180
      *            USING THE PROLEPTIC GREGORIAN CALENDAR.  THE       *00000190
      *            BRUSHING ENGINE (OBDS02) OPERATES SOLELY ON THE    *00000200
      *            CONVERTED INTEGER SECONDS.                        * 00000210
      *                                                               *00000220
      *FILES   :   NONE                                              * 00000230
      *                                                               *00000240
      *CALLED BY:  OBD100                                             *00000250
      *                                                               *00000260
      *****************************************************************00000270
      *            PROGRAM CHANGE LOG                                 *00000280
      *            -------------------                                *00000290
      *                                                               *00000300
      * DATE       UPDATED BY            CHANGE DESCRIPTION           *00000310
      * --------   --------------------  --------------------------- * 00000320
RTV088* 01/09/88   R VANCE               ORIGINAL PROGRAM -- AGE- *    00000330
RTV088*                                   IN-DAYS ROUTINE RECAST  *    00000340
RTV088*                                   AS EPOCH-SECOND CONVERT-*    00000350
RTV088*                                   ER FOR THE BRUSHING     *    00000360
RTV088*                                   PROJECT                *     00000370
RTV091* 06/14/91   R VANCE               ADDED HOURS/MINUTES/SEC- *    00000380
RTV091*                                   ONDS TO THE CONVERSION -*    00000390
RTV091*                                   PRIOR VERSION RETURNED  *    00000400
RTV091*                                   WHOLE DAYS ONLY         *    00000410
DAH098* 11/02/98   D HURST    OBD-0147    Y2K REVIEW - CONFIRMED  *    00000420
DAH098*                                   CENTURY-YEAR LEAP TEST  *    00000430
DAH098*                                   IS CORRECT FOR YEAR 2000*    00000440
MAS001* 03/19/01   M SOTELO   OBD-0203    REJECT TIMESTAMPS DATED *    00000450
MAS001*                                   BEFORE THE EPOCH RATHER*     00000460
MAS001*                                   THAN LOOPING FOREVER   *     00000470
      * XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX    00000480
      *                                                               *00000490
      *****************************************************************00000500
                                                                       00000510
       ENVIRONMENT DIVISION.                                           00000520
       DATA DIVISION.                                                  00000530
       EJECT                                                           00000540
       WORKING-STORAGE SECTION.                                        00000550
                                                                       00000560
      *****************************************************************00000570
      *   SWITCHES                                                    *00000580
      *****************************************************************00000590
                                                                       00000600
       01  WS-SWITCHES.                                                00000610
           05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.            00000620
               88  ERROR-FOUND                   VALUE 'Y'.            00000630
               88  NO-ERROR-FOUND                VALUE 'N'.            00000640
       EJECT                                                           00000650
      *****************************************************************00000660
      *   MISCELLANEOUS WORK FIELDS                                   *00000670
      *****************************************************************00000680
                                                                       00000690
       01  WS-MISCELLANEOUS-FIELDS.                                    00000700
           05  WS-DAY-OF-YEAR          PIC 9(3)  VALUE ZEROES          00000710
               COMP.                                                   00000720
           05  WS-TOTAL-DAYS           PIC 9(7)  VALUE ZEROES          00000730
               COMP.                                                   00000740
           05  FILLER                  PIC X(05).                      00000750
                                                                       00000760
       01  WS-YEAR-TABLE.                                              00000770
           07  FILLER                  PIC 9(3)  VALUE 0.              00000780
           07  FILLER                  PIC 9(3)  VALUE 31.             00000790
           07  FILLER                  PIC 9(3)  VALUE 59.             00000800
           07  FILLER                  PIC 9(3)  VALUE 90.             00000810
           07  FILLER                  PIC 9(3)  VALUE 120.            00000820
           07  FILLER                  PIC 9(3)  VALUE 151.            00000830
           07  FILLER                  PIC 9(3)  VALUE 181.            00000840
           07  FILLER                  PIC 9(3)  VALUE 212.            00000850
           07  FILLER                  PIC 9(3)  VALUE 243.            00000860
           07  FILLER                  PIC 9(3)  VALUE 273.            00000870
           07  FILLER                  PIC 9(3)  VALUE 304.            00000880
           07  FILLER                  PIC 9(3)  VALUE 334.            00000890
       01  FILLER                  REDEFINES WS-YEAR-TABLE.            00000900
           07  WS-DAYS                 OCCURS 12 TIMES                 00000910
               PIC 9(3).                                               00000920
       01  WS-LEAP-YEAR-TABLE.                                         00000930
           07  FILLER                  PIC 9(3)  VALUE 0.              00000940
           07  FILLER                  PIC 9(3)  VALUE 31.             00000950
           07  FILLER                  PIC 9(3)  VALUE 60.             00000960
           07  FILLER                  PIC 9(3)  VALUE 91.             00000970
           07  FILLER                  PIC 9(3)  VALUE 121.            00000980
           07  FILLER                  PIC 9(3)  VALUE 152.            00000990
           07  FILLER                  PIC 9(3)  VALUE 182.            00001000
           07  FILLER                  PIC 9(3)  VALUE 213.            00001010
           07  FILLER                  PIC 9(3)  VALUE 244.            00001020
           07  FILLER                  PIC 9(3)  VALUE 274.            00001030
           07  FILLER                  PIC 9(3)  VALUE 305.            00001040
           07  FILLER                  PIC 9(3)  VALUE 335.            00001050
       01  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.       00001060
           07  WS-LEAP-DAYS            OCCURS 12 TIMES                 00001070
               PIC 9(3).                                               00001080
       EJECT                                                           00001090
      *****************************************************************00001100
      * LEAP-YEAR TEST WORK AREA -- CENTURY-YEAR RULE                 *00001110
      *****************************************************************00001120
                                                                       00001130
       01  WS-LEAP-YEAR-CHECK.                                         00001140
           05  WS-LYC-YEAR             PIC 9(4)  VALUE ZEROES.         00001150
           05  FILLER                  REDEFINES WS-LYC-YEAR.          00001160
               07  FILLER               PIC XX.                        00001170
               07  WS-LYC-YR            PIC XX.                        00001180
           05  WS-LYC-QUOTIENT         PIC 9(4)  VALUE ZEROES          00001190
               COMP.                                                   00001200
           05  WS-LYC-REMAINDER        PIC 9(3)  VALUE ZEROES          00001210
               COMP.                                                   00001220
           05  WS-LYC-LEAP-SW          PIC X     VALUE 'N'.            00001230
               88  WS-LYC-IS-LEAP                    VALUE 'Y'.        00001240
           05  FILLER                  PIC X(05).                      00001250
       EJECT                                                           00001260
      *****************************************************************00001270
      *   SUBROUTINE PARAMETER / WORK AREAS                           *00001280
      *****************************************************************00001290
                                                                       00001300
           COPY OBDS1CY.                                               00001310
       EJECT                                                           00001320
      *****************************************************************00001330
      *   L I N K A G E     S E C T I O N                             *00001340
      *****************************************************************00001350
                                                                       00001360
       LINKAGE SECTION.                                                00001370
                                                                       00001380
       01  LS-OBDS01-PARMS         PIC X(42).                          00001390
                                                                       00001400
      *****************************************************************00001410
      *   P R O C E D U R E    D I V I S I O N                        *00001420
      *****************************************************************00001430
                                                                       00001440
       PROCEDURE DIVISION USING LS-OBDS01-PARMS.                       00001450
                                                                       00001460
      *****************************************************************00001470
      *                                                                00001480
      *   PARAGRAPH:  P00000-MAINLINE                                  00001490
      *                                                                00001500
      *   FUNCTION :  ENTRY POINT.  CONVERTS THE INCOMING TIMESTAMP    00001510
      *               TO INTEGER EPOCH SECONDS AND RETURNS IT.         00001520
      *                                                                00001530
      *   CALLED BY:  OBD100                                           00001540
      *                                                                00001550
      *****************************************************************00001560
                                                                       00001570
       P00000-MAINLINE.                                                00001580
                                                                       00001590
           MOVE LS-OBDS01-PARMS        TO OBDS01-PARMS.                00001600
           MOVE ZERO                   TO OBDS01-RETURN-CODE.          00001610
                                                                       00001620
           IF OBDS01-TT-YEAR            < 1970                         00001630
MAS001         SET OBDS01-BAD-TIMESTAMP TO TRUE                        00001640
MAS001         MOVE ZEROES               TO OBDS01-EPOCH-SECONDS       00001650
           ELSE                                                        00001660
               MOVE OBDS01-TT-YEAR       TO WS-LYC-YEAR                00001670
               PERFORM P10000-COMPUTE-DAY-OF-YEAR                      00001680
                   THRU P10000-EXIT                                    00001690
               PERFORM P20000-ACCUMULATE-EPOCH-DAYS                    00001700
                   THRU P20000-EXIT                                    00001710
               PERFORM P30000-COMPUTE-EPOCH-SECONDS                    00001720
                   THRU P30000-EXIT                                    00001730
           END-IF.                                                     00001740
                                                                       00001750
           MOVE OBDS01-PARMS           TO LS-OBDS01-PARMS.             00001760
                                                                       00001770
           GOBACK.                                                     00001780
                                                                       00001790
      *****************************************************************00001800
      *                                                                00001810
      *   PARAGRAPH:  P10000-COMPUTE-DAY-OF-YEAR                       00001820
      *                                                                00001830
      *   FUNCTION :  USES THE CUMULATIVE-DAYS TABLE FOR THE CORRECT   00001840
      *               CALENDAR (LEAP OR NOT) TO FIND THE DAY NUMBER OF 00001850
      *               OBDS01-TT-MONTH / OBDS01-TT-DAY WITHIN THE YEAR. 00001860
      *                                                                00001870
      *   CALLED BY:  P00000-MAINLINE                                  00001880
      *                                                                00001890
      *****************************************************************00001900
                                                                       00001910
       P10000-COMPUTE-DAY-OF-YEAR.                                     00001920
                                                                       00001930
           PERFORM P15000-TEST-LEAP-YEAR                               00001940
               THRU P15000-EXIT.                                       00001950
                                                                       00001960
           IF WS-LYC-IS-LEAP                                           00001970
               MOVE WS-LEAP-DAYS(OBDS01-TT-MONTH) TO WS-DAY-OF-YEAR    00001980
           ELSE                                                        00001990
               MOVE WS-DAYS(OBDS01-TT-MONTH)       TO WS-DAY-OF-YEAR   00002000
           END-IF.                                                     00002010
                                                                       00002020
           ADD OBDS01-TT-DAY            TO WS-DAY-OF-YEAR.             00002030
                                                                       00002040
       P10000-EXIT.                                                    00002050
           EXIT.                                                       00002060
                                                                       00002070
      *****************************************************************00002080
      *                                                                00002090
      *   PARAGRAPH:  P15000-TEST-LEAP-YEAR                            00002100
      *                                                                00002110
      *   FUNCTION :  SETS WS-LYC-IS-LEAP FOR THE YEAR CURRENTLY IN    00002120
      *               WS-LYC-YEAR.  A YEAR IS A LEAP YEAR WHEN IT IS   00002130
      *               DIVISIBLE BY 4, EXCEPT CENTURY YEARS, WHICH MUST 00002140
      *               ALSO BE DIVISIBLE BY 400.                       *00002150
      *                                                                00002160
      *   CALLED BY:  P10000-COMPUTE-DAY-OF-YEAR,                      00002170
      *               P20100-ADD-ONE-YEAR                              00002180
      *                                                                00002190
      *****************************************************************00002200
                                                                       00002210
       P15000-TEST-LEAP-YEAR.                                          00002220
                                                                       00002230
           MOVE 'N'                     TO WS-LYC-LEAP-SW.             00002240
                                                                       00002250
           IF WS-LYC-YR                 = '00'                         00002260
               DIVIDE WS-LYC-YEAR BY 400 GIVING WS-LYC-QUOTIENT        00002270
                   REMAINDER WS-LYC-REMAINDER                          00002280
           ELSE                                                        00002290
               DIVIDE WS-LYC-YEAR BY 4   GIVING WS-LYC-QUOTIENT        00002300
                   REMAINDER WS-LYC-REMAINDER                          00002310
           END-IF.                                                     00002320
                                                                       00002330
           IF WS-LYC-REMAINDER          = 0                            00002340
               SET WS-LYC-IS-LEAP TO TRUE                              00002350
           END-IF.                                                     00002360
                                                                       00002370
       P15000-EXIT.                                                    00002380
           EXIT.                                                       00002390
                                                                       00002400
      *****************************************************************00002410
      *                                                                00002420
      *   PARAGRAPH:  P20000-ACCUMULATE-EPOCH-DAYS                     00002430
      *                                                                00002440
      *   FUNCTION :  SUMS THE WHOLE DAYS IN EVERY YEAR FROM 1970 UP   00002450
      *               TO, BUT NOT INCLUDING, OBDS01-TT-YEAR.           00002460
      *                                                                00002470
      *   CALLED BY:  P00000-MAINLINE                                  00002480
      *                                                                00002490
      *****************************************************************00002500
                                                                       00002510
       P20000-ACCUMULATE-EPOCH-DAYS.                                   00002520
                                                                       00002530
           MOVE 1970                    TO WS-LYC-YEAR.                00002540
           MOVE ZEROES                  TO WS-TOTAL-DAYS.              00002550
                                                                       00002560
           PERFORM P20100-ADD-ONE-YEAR                                 00002570
               THRU P20100-EXIT                                        00002580
               UNTIL WS-LYC-YEAR          = OBDS01-TT-YEAR.            00002590
                                                                       00002600
       P20000-EXIT.                                                    00002610
           EXIT.                                                       00002620
                                                                       00002630
      *****************************************************************00002640
      *                                                                00002650
      *   PARAGRAPH:  P20100-ADD-ONE-YEAR                              00002660
      *                                                                00002670
      *   FUNCTION :  ADDS 366 OR 365 TO WS-TOTAL-DAYS FOR THE YEAR IN 00002680
      *               WS-LYC-YEAR, THEN STEPS TO THE NEXT YEAR.        00002690
      *                                                                00002700
      *   CALLED BY:  P20000-ACCUMULATE-EPOCH-DAYS                     00002710
      *                                                                00002720
      *****************************************************************00002730
                                                                       00002740
       P20100-ADD-ONE-YEAR.                                            00002750
                                                                       00002760
           PERFORM P15000-TEST-LEAP-YEAR                               00002770
               THRU P15000-EXIT.                                       00002780
                                                                       00002790
           IF WS-LYC-IS-LEAP                                           00002800
               ADD 366                  TO WS-TOTAL-DAYS               00002810
           ELSE                                                        00002820
               ADD 365                  TO WS-TOTAL-DAYS               00002830
           END-IF.                                                     00002840
                                                                       00002850
           ADD 1                        TO WS-LYC-YEAR.                00002860
                                                                       00002870
       P20100-EXIT.                                                    00002880
           EXIT.                                                       00002890
                                                                       00002900
      *****************************************************************00002910
      *                                                                00002920
      *   PARAGRAPH:  P30000-COMPUTE-EPOCH-SECONDS                     00002930
      *                                                                00002940
      *   FUNCTION :  CONVERTS THE ACCUMULATED DAY COUNT AND THE       00002950
      *               HOUR/MINUTE/SECOND OF DAY INTO THE FINAL INTEGER 00002960
      *               EPOCH-SECONDS RESULT.                           *00002970
      *                                                                00002980
      *   CALLED BY:  P00000-MAINLINE                                  00002990
      *                                                                00003000
      *****************************************************************00003010
                                                                       00003020
       P30000-COMPUTE-EPOCH-SECONDS.                                   00003030
                                                                       00003040
           COMPUTE OBDS01-EPOCH-SECONDS =                              00003050
               (WS-TOTAL-DAYS + WS-DAY-OF-YEAR - 1) * 86400            00003060
               + (OBDS01-TT-HOUR * 3600)                               00003070
               + (OBDS01-TT-MINUTE * 60)                               00003080
               + OBDS01-TT-SECOND.                                     00003090
                                                                       00003100
       P30000-EXIT.                                                    00003110
           EXIT.                                                       00003120
