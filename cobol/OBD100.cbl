       IDENTIFICATION DIVISION.                                        00000010
       PROGRAM-ID. OBD100.                                             00000020
       AUTHOR. R T VANCE.                                              00000030
       INSTALLATION. CONTINENTAL COMMERCE SYSTEMS.                     00000040
       DATE-WRITTEN. 01/09/88.                                         00000050
       DATE-COMPILED.                                                  00000060
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                     00000070
      *                                                                00000080
      *****************************************************************00000090
      *                ORDER BRUSHING DETECTION SYSTEM (OBD)          *00000100
      *                  CONTINENTAL COMMERCE SYSTEMS                 *00000110
      *                                                               *00000120
      *PROGRAM :   OBD100                                             *00000130
      *                                                               *00000140
      *FUNCTION:   PROGRAM OBD100 IS THE DAILY BATCH DRIVER FOR THE   *00000150
      *            ORDER BRUSHING DETECTION SYSTEM.  IT READS THE     *00000160
      *            MARKETPLACE TRANSACTION EXTRACT, CONVERTS EACH     *00000170
      *            EVENT TIME TO EPOCH SECONDS, SORTS THE EXTRACT     *00000180
      *            ASCENDING BY EVENT TIME, BUILDS THE DISTINCT SHOP  *00000190
      *            LIST, CALLS OBDS02 ONCE PER SHOP TO APPLY THE      *00000200
      *            BRUSHING RULES, AND WRITES ONE RESULT RECORD PER   *00000210
      *            SHOP TO THE OUTPUT EXTRACT.                       * 00000220
      *                                                               *00000230
      *FILES   :   TRANSACTION EXTRACT      -  LINE CSV      (READ)   *00000240
      *            SORT WORK FILE           -  WORK          (SORT)   *00000250
      *            BRUSHING RESULT EXTRACT  -  LINE CSV      (OUTPUT) *00000260
      *                                                               *00000270
      *CALLS   :   OBDS01 (TIMESTAMP CONVERSION), OBDS02 (BRUSHING    *00000280
      *            RULE ENGINE)                                       *00000290
      *                                                               *00000300
      *****************************************************************00000310
      *            PROGRAM CHANGE LOG                                 *00000320
      *            -------------------                                *00000330
      *                                                               *00000340
      * DATE       UPDATED BY            CHANGE DESCRIPTION           *00000350
      * --------   --------------------  --------------------------- * 00000360
RTV088* 01/09/88   R VANCE               ORIGINAL PROGRAM -- LOAD,*    00000370
RTV088*                                   SORT, SHOP LIST, CALL *      00000380
RTV088*                                   OBDS02, WRITE RESULTS *      00000390
PWB097* 04/02/97   P BRENNAN  OBD-0092    ADDED TRACE UPSI SWITCH*     00000400
PWB097*                                   FOR SHOP-BY-SHOP DEBUG*      00000410
PWB097*                                   DISPLAY DURING TESTING*      00000420
DAH098* 11/02/98   D HURST    OBD-0148    Y2K REVIEW - DATES ARE *     00000430
DAH098*                                   CARRIED AS EPOCH SECS,*      00000440
DAH098*                                   NO CHANGE REQUIRED    *      00000450
MAS003* 04/18/01   M SOTELO   OBD-0214    WIDENED SHOP AND      *      00000460
MAS003*                                   OFFENDER TABLES TO    *      00000470
MAS003*                                   MATCH OBDS02 LIMITS   *      00000480
      * XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX    00000490
      *                                                               *00000500
      *****************************************************************00000510
                                                                       00000520
      *****************************************************************00000530
      *   E N V I R O N M E N T    D I V I S I O N                    *00000540
      *****************************************************************00000550
                                                                       00000560
       ENVIRONMENT DIVISION.                                           00000570
                                                                       00000580
       CONFIGURATION SECTION.                                          00000590
       SOURCE-COMPUTER. IBM-390.                                       00000600
       OBJECT-COMPUTER. IBM-390.                                       00000610
       SPECIAL-NAMES.                                                  00000620
           UPSI-0 ON STATUS IS OBD-TRACE-ON                            00000630
               OFF STATUS IS OBD-TRACE-OFF.                            00000640
                                                                       00000650
       INPUT-OUTPUT SECTION.                                           00000660
                                                                       00000670
       FILE-CONTROL.                                                   00000680
                                                                       00000690
           SELECT OBD-TRANS-IN        ASSIGN TO OBDTRANI               00000700
               FILE STATUS IS WS-TRANS-IN-STATUS.                      00000710
                                                                       00000720
           SELECT OBD-SORT-FILE       ASSIGN TO OBDSRTWK.              00000730
                                                                       00000740
           SELECT OBD-RSLT-OUT        ASSIGN TO OBDRSLTO               00000750
               FILE STATUS IS WS-RSLT-OUT-STATUS.                      00000760
                                                                       00000770
      *****************************************************************00000780
      *   D A T A    D I V I S I O N                                  *00000790
      *****************************************************************00000800
                                                                       00000810
       DATA DIVISION.                                                  00000820
                                                                       00000830
       FILE SECTION.                                                   00000840
                                                                       00000850
      * TRANSACTION EXTRACT -- ORDERID,SHOPID,USERID,EVENT_TIME, CSV,  00000860
      * WITH A HEADER RECORD.  EVENT_TIME IS TEXT (YYYY-MM-DD HH:MM:SS)00000870
                                                                       00000880
       FD  OBD-TRANS-IN                                                00000890
           LABEL RECORDS ARE STANDARD                                  00000900
           RECORDING MODE IS F                                         00000910
           RECORD CONTAINS 80 CHARACTERS.                              00000920
                                                                       00000930
       01  OBD-TRANS-IN-REC            PIC X(80).                      00000940
                                                                       00000950
      * SORT WORK FILE -- ONE TRANSACTION PER SORT RECORD, KEYED ON    00000960
      * EVENT TIME SO THE INPUT PROCEDURE NEED NOT PRESORT THE EXTRACT.00000970
                                                                       00000980
       SD  OBD-SORT-FILE                                               00000990
           RECORD CONTAINS 40 CHARACTERS                               00001000
           DATA RECORD IS OBD-SORT-WORK.                               00001010
                                                                       00001020
       01  OBD-SORT-WORK.                                              00001030
           05  SRT-EVENT-TIME          PIC 9(10)      COMP-3.          00001040
           05  SRT-ORDER-KEY.                                          00001050
               10  SRT-ORDER-ID        PIC 9(10).                      00001060
               10  SRT-ORDER-X         REDEFINES                       00001070
                   SRT-ORDER-ID         PIC X(10).                     00001080
           05  SRT-SHOP-ID             PIC 9(10).                      00001090
           05  SRT-USER-ID             PIC 9(10).                      00001100
           05  FILLER                  PIC X(04).                      00001110
                                                                       00001120
      * BRUSHING RESULT EXTRACT -- SHOPID,USERID, CSV, ONE ROW PER     00001130
      * DISTINCT SHOP ASCENDING, WITH A HEADER RECORD.                 00001140
                                                                       00001150
       FD  OBD-RSLT-OUT                                                00001160
           LABEL RECORDS ARE STANDARD                                  00001170
           RECORDING MODE IS F                                         00001180
           RECORD CONTAINS 5511 CHARACTERS.                            00001190
                                                                       00001200
       01  OBD-RSLT-OUT-REC            PIC X(5511).                    00001210
                                                                       00001220
       EJECT                                                           00001230
      *****************************************************************00001240
      *   W O R K I N G - S T O R A G E    S E C T I O N               00001250
      *****************************************************************00001260
                                                                       00001270
       WORKING-STORAGE SECTION.                                        00001280
                                                                       00001290
      *****************************************************************00001300
      *    SWITCHES                                                   *00001310
      *****************************************************************00001320
                                                                       00001330
       01  WS-SWITCHES.                                                00001340
           05  WS-HEADER-SKIPPED-SW     PIC X     VALUE 'N'.           00001350
               88  WS-HEADER-SKIPPED                  VALUE 'Y'.       00001360
           05  WS-EOF-TRANS-IN-SW       PIC X     VALUE 'N'.           00001370
               88  WS-EOF-TRANS-IN                    VALUE 'Y'.       00001380
           05  WS-EOF-SORT-SW           PIC X     VALUE 'N'.           00001390
               88  WS-EOF-SORT                        VALUE 'Y'.       00001400
           05  WS-SHOP-FOUND-SW         PIC X     VALUE 'N'.           00001410
               88  WS-SHOP-FOUND                      VALUE 'Y'.       00001420
           05  WS-SHOP-SORTED-SW        PIC X     VALUE 'N'.           00001430
               88  WS-SHOP-TABLE-SORTED               VALUE 'Y'.       00001440
           05  WS-DIGIT-SEEN-SW         PIC X     VALUE 'N'.           00001450
               88  WS-DIGIT-SEEN                      VALUE 'Y'.       00001460
           05  FILLER                   PIC X(05).                     00001470
                                                                       00001480
      *****************************************************************00001490
      *    FILE STATUS FIELDS                                         *00001500
      *****************************************************************00001510
                                                                       00001520
       01  WS-FILE-STATUS-FIELDS.                                      00001530
           05  WS-TRANS-IN-STATUS       PIC XX    VALUE SPACES.        00001540
               88  WS-TRANS-IN-OK                     VALUE '00'.      00001550
               88  WS-TRANS-IN-END                    VALUE '10'.      00001560
           05  WS-RSLT-OUT-STATUS       PIC XX    VALUE SPACES.        00001570
               88  WS-RSLT-OUT-OK                     VALUE '00'.      00001580
           05  FILLER                   PIC X(05).                     00001590
                                                                       00001600
      *****************************************************************00001610
      *    CSV PARSE WORK AREA -- ONE INPUT TRANSACTION LINE           00001620
      *****************************************************************00001630
                                                                       00001640
       01  WS-CSV-WORK-AREA.                                           00001650
           05  WS-CSV-ORDER-ID-TEXT     PIC X(10).                     00001660
           05  WS-CSV-SHOP-ID-TEXT      PIC X(10).                     00001670
           05  WS-CSV-USER-ID-TEXT      PIC X(10).                     00001680
           05  WS-CSV-EVENT-TIME-TEXT   PIC X(19).                     00001690
           05  FILLER                   PIC X(05).                     00001700
                                                                       00001710
      *****************************************************************00001720
      *    TEXT-TO-NUMBER CONVERSION WORK AREA.  USED TO TURN THE      00001730
      *    UNSTRUNG ORDERID/SHOPID/USERID TEXT INTO PIC 9 FIELDS       00001740
      *    WITHOUT AN INTRINSIC FUNCTION -- SEE P80000.                00001750
      *****************************************************************00001760
                                                                       00001770
       01  WS-CONVERT-WORK-AREA.                                       00001780
           05  WS-CTN-TEXT             PIC X(10).                      00001790
           05  WS-CTN-VALUE            PIC 9(10)   COMP-3.             00001800
           05  WS-CTN-IDX              PIC 9(02)   COMP.               00001810
           05  FILLER                  PIC X(05).                      00001820
                                                                       00001830
       01  WS-DIGIT-AREA.                                              00001840
           05  WS-DIGIT-CHAR           PIC X.                          00001850
           05  WS-DIGIT-CHAR-R         REDEFINES WS-DIGIT-CHAR         00001860
               PIC 9.                                                  00001870
                                                                       00001880
      *****************************************************************00001890
      *    OBDS01 CALL AREA -- FLAT LINKAGE BUFFER FOR THE TIMESTAMP   00001900
      *    CONVERSION SUBROUTINE.  OBDS01-PARMS GIVES US NAMED FIELDS  00001910
      *    OVER THE SAME STORAGE SO WE CAN SET AND READ THEM.          00001920
      *****************************************************************00001930
                                                                       00001940
       COPY OBDS1CY.                                                   00001950
       01  WS-OBDS01-CALL-AREA-X    REDEFINES OBDS01-PARMS             00001960
           PIC X(42).                                                  00001970
                                                                       00001980
      *****************************************************************00001990
      *    GLOBAL TRANSACTION TABLE -- EVERY TRANSACTION IN THE DAILY  00002000
      *    EXTRACT, AFTER THE EVENT-TIME SORT, ACROSS ALL SHOPS.       00002010
      *****************************************************************00002020
                                                                       00002030
       01  WS-ENTRY-COUNT              PIC 9(05)   COMP-3.             00002040
                                                                       00002050
       01  WS-ALL-TRANS-TABLE.                                         00002060
           05  WS-AT-ENTRY  OCCURS 5000 TIMES                          00002070
               INDEXED BY WS-AT-IDX.                                   00002080
               10  WS-AT-ORDER-ID          PIC 9(10).                  00002090
               10  WS-AT-SHOP-ID           PIC 9(10).                  00002100
               10  WS-AT-USER-ID           PIC 9(10).                  00002110
               10  WS-AT-EVENT-TIME        PIC 9(10)   COMP-3.         00002120
                                                                       00002130
      *****************************************************************00002140
      *    DISTINCT SHOP TABLE, HELD IN ASCENDING SHOP-ID ORDER ONCE   00002150
      *    P10000 HAS FINISHED BUILDING AND SORTING IT.                00002160
      *****************************************************************00002170
                                                                       00002180
       01  WS-SHOP-COUNT               PIC 9(04)   COMP.               00002190
                                                                       00002200
       01  WS-SHOP-TABLE.                                              00002210
           05  WS-SHOP-ENTRY  OCCURS 500 TIMES                         00002220
               INDEXED BY WS-SHOP-IDX.                                 00002230
               10  WS-SHOP-ID               PIC 9(10).                 00002240
                                                                       00002250
      *****************************************************************00002260
      *    RESULT LINE BUILD AREA AND SUBSCRIPTS/ACCUMULATORS.         00002270
      *****************************************************************00002280
                                                                       00002290
       01  WS-WORK-SUBSCRIPTS.                                         00002300
           05  WS-SCAN-IDX              PIC 9(04)   COMP.              00002310
           05  WS-SORT-IDX              PIC 9(04)   COMP.              00002320
           05  WS-SWAP-IDX              PIC 9(04)   COMP.              00002330
           05  WS-OFFENDER-IDX          PIC 9(04)   COMP.              00002340
           05  WS-FIND-POS              PIC 9(02)   COMP.              00002350
           05  WS-RSLT-PTR              PIC 9(04)   COMP.              00002360
           05  FILLER                   PIC X(05).                     00002370
                                                                       00002380
       01  WS-SHOP-SWAP-AREA.                                          00002390
           05  WS-SWAP-SHOP-ID          PIC 9(10).                     00002400
           05  FILLER                   PIC X(05).                     00002410
                                                                       00002420
       01  WS-OFFENDER-EDIT-AREA.                                      00002430
           05  WS-OFFENDER-ED           PIC Z(9)9.                     00002440
           05  WS-OFFENDER-ED-X         REDEFINES                      00002450
               WS-OFFENDER-ED              PIC X(10).                  00002460
           05  FILLER                   PIC X(05).                     00002470
                                                                       00002480
      *****************************************************************00002490
      *    JOB SUMMARY COUNTERS, DISPLAYED AT END OF RUN.              00002500
      *****************************************************************00002510
                                                                       00002520
       01  WS-JOB-TOTALS.                                              00002530
           05  WS-RECORDS-READ          PIC 9(07)   COMP-3.            00002540
           05  WS-SHOPS-PROCESSED       PIC 9(05)   COMP-3.            00002550
           05  WS-SHOPS-FLAGGED         PIC 9(05)   COMP-3.            00002560
           05  FILLER                   PIC X(05).                     00002570
                                                                       00002580
       EJECT                                                           00002590
      *****************************************************************00002600
      *    OBDS02 CALL AREA -- THE CURRENT SHOPS TRANSACTION SLICE,    00002610
      *    BUILT BY P20020 AND PASSED TO OBDS02 BY REFERENCE.          00002620
      *****************************************************************00002630
                                                                       00002640
       COPY OBDS2CY.                                                   00002650
                                                                       00002660
      *****************************************************************00002670
      *    RESULT RECORD LAYOUT -- SEE OBDRSLT, SHARED WITH OBDS02.    00002680
      *****************************************************************00002690
                                                                       00002700
       COPY OBDRSLT.                                                   00002710
                                                                       00002720
      *****************************************************************00002730
      *    GENERAL ERROR PROCESSING WORK AREAS.                       *00002740
      *****************************************************************00002750
                                                                       00002760
       COPY OBDERRWS.                                                  00002770
                                                                       00002780
       EJECT                                                           00002790
      *****************************************************************00002800
      *   P R O C E D U R E    D I V I S I O N                        *00002810
      *****************************************************************00002820
                                                                       00002830
       PROCEDURE DIVISION.                                             00002840
                                                                       00002850
      *****************************************************************00002860
      *                                                                00002870
      *   PARAGRAPH:  P00000-MAINLINE                                  00002880
      *                                                                00002890
      *   FUNCTION :  PROGRAM ENTRY.  LOADS AND SORTS THE EXTRACT,     00002900
      *               BUILDS THE SHOP LIST, DRIVES THE RULE ENGINE,    00002910
      *               AND DISPLAYS THE END-OF-JOB SUMMARY.             00002920
      *                                                                00002930
      *   CALLED BY:  NONE                                             00002940
      *                                                                00002950
      *****************************************************************00002960
                                                                       00002970
       P00000-MAINLINE.                                                00002980
                                                                       00002990
           MOVE ZERO                   TO WS-ENTRY-COUNT               00003000
               WS-SHOP-COUNT                                           00003010
               WS-RECORDS-READ                                         00003020
               WS-SHOPS-PROCESSED                                      00003030
               WS-SHOPS-FLAGGED.                                       00003040
                                                                       00003050
           OPEN OUTPUT OBD-RSLT-OUT.                                   00003060
                                                                       00003070
           IF NOT WS-RSLT-OUT-OK                                       00003080
               PERFORM P99000-ABEND-FILE-ERROR                         00003090
                   THRU P99000-EXIT                                    00003100
           END-IF.                                                     00003110
                                                                       00003120
           SORT OBD-SORT-FILE                                          00003130
               ON ASCENDING KEY SRT-EVENT-TIME                         00003140
               INPUT  PROCEDURE P05000-SORT-INPUT                      00003150
                   THRU P05000-EXIT                                    00003160
               OUTPUT PROCEDURE P06000-SORT-OUTPUT                     00003170
                   THRU P06000-EXIT.                                   00003180
                                                                       00003190
           PERFORM P10000-BUILD-SHOP-TABLE                             00003200
               THRU P10000-EXIT.                                       00003210
                                                                       00003220
           WRITE OBD-RSLT-OUT-REC      FROM OBD-RSLT-HEADING.          00003230
                                                                       00003240
           PERFORM P20000-PROCESS-ALL-SHOPS                            00003250
               THRU P20000-EXIT.                                       00003260
                                                                       00003270
           CLOSE OBD-RSLT-OUT.                                         00003280
                                                                       00003290
           PERFORM P90000-DISPLAY-SUMMARY                              00003300
               THRU P90000-EXIT.                                       00003310
                                                                       00003320
           GOBACK.                                                     00003330
                                                                       00003340
      *****************************************************************00003350
      *                                                                00003360
      *   PARAGRAPH:  P05000-SORT-INPUT                                00003370
      *                                                                00003380
      *   FUNCTION :  SORT INPUT PROCEDURE.  READS THE RAW EXTRACT,    00003390
      *               SKIPS THE HEADER LINE, CONVERTS EACH EVENT TIME  00003400
      *               TO EPOCH SECONDS, AND RELEASES A SORT RECORD.    00003410
      *                                                                00003420
      *   CALLED BY:  P00000-MAINLINE (VIA THE SORT VERB)              00003430
      *                                                                00003440
      *****************************************************************00003450
                                                                       00003460
       P05000-SORT-INPUT.                                              00003470
                                                                       00003480
           OPEN INPUT OBD-TRANS-IN.                                    00003490
                                                                       00003500
           IF NOT WS-TRANS-IN-OK                                       00003510
               PERFORM P99000-ABEND-FILE-ERROR                         00003520
                   THRU P99000-EXIT                                    00003530
           END-IF.                                                     00003540
                                                                       00003550
           PERFORM P05010-READ-ONE-TRANS                               00003560
               THRU P05010-EXIT.                                       00003570
                                                                       00003580
           IF NOT WS-EOF-TRANS-IN                                      00003590
               MOVE 'Y'                TO WS-HEADER-SKIPPED-SW         00003600
               PERFORM P05010-READ-ONE-TRANS                           00003610
                   THRU P05010-EXIT                                    00003620
           END-IF.                                                     00003630
                                                                       00003640
           PERFORM P05020-RELEASE-ONE-TRANS                            00003650
               THRU P05020-EXIT                                        00003660
               UNTIL WS-EOF-TRANS-IN.                                  00003670
                                                                       00003680
           CLOSE OBD-TRANS-IN.                                         00003690
                                                                       00003700
       P05000-EXIT.                                                    00003710
           EXIT.                                                       00003720
                                                                       00003730
       P05010-READ-ONE-TRANS.                                          00003740
                                                                       00003750
           READ OBD-TRANS-IN                                           00003760
               AT END MOVE 'Y'          TO WS-EOF-TRANS-IN-SW.         00003770
                                                                       00003780
       P05010-EXIT.                                                    00003790
           EXIT.                                                       00003800
                                                                       00003810
      *****************************************************************00003820
      *                                                                00003830
      *   PARAGRAPH:  P05020-RELEASE-ONE-TRANS                         00003840
      *                                                                00003850
      *   FUNCTION :  PARSES ONE CSV TRANSACTION LINE, CONVERTS THE    00003860
      *               EVENT TIME, RELEASES THE SORT RECORD, AND READS  00003870
      *               THE NEXT INPUT LINE.                             00003880
      *                                                                00003890
      *   CALLED BY:  P05000-SORT-INPUT                                00003900
      *                                                                00003910
      *****************************************************************00003920
                                                                       00003930
       P05020-RELEASE-ONE-TRANS.                                       00003940
                                                                       00003950
           UNSTRING OBD-TRANS-IN-REC                                   00003960
               DELIMITED BY ','                                        00003970
               INTO WS-CSV-ORDER-ID-TEXT                               00003980
                   WS-CSV-SHOP-ID-TEXT                                 00003990
                   WS-CSV-USER-ID-TEXT                                 00004000
                   WS-CSV-EVENT-TIME-TEXT.                             00004010
                                                                       00004020
           MOVE WS-CSV-ORDER-ID-TEXT   TO WS-CTN-TEXT.                 00004030
           PERFORM P80000-CONVERT-TEXT-TO-NUM                          00004040
               THRU P80000-EXIT.                                       00004050
           MOVE WS-CTN-VALUE            TO SRT-ORDER-ID.               00004060
                                                                       00004070
           MOVE WS-CSV-SHOP-ID-TEXT     TO WS-CTN-TEXT.                00004080
           PERFORM P80000-CONVERT-TEXT-TO-NUM                          00004090
               THRU P80000-EXIT.                                       00004100
           MOVE WS-CTN-VALUE            TO SRT-SHOP-ID.                00004110
                                                                       00004120
           MOVE WS-CSV-USER-ID-TEXT     TO WS-CTN-TEXT.                00004130
           PERFORM P80000-CONVERT-TEXT-TO-NUM                          00004140
               THRU P80000-EXIT.                                       00004150
           MOVE WS-CTN-VALUE            TO SRT-USER-ID.                00004160
                                                                       00004170
           MOVE WS-CSV-EVENT-TIME-TEXT                                 00004180
               TO OBDS01-TIMESTAMP-TEXT.                               00004190
           CALL 'OBDS01' USING WS-OBDS01-CALL-AREA-X.                  00004200
           MOVE OBDS01-EPOCH-SECONDS    TO SRT-EVENT-TIME.             00004210
                                                                       00004220
           ADD 1                        TO WS-RECORDS-READ.            00004230
                                                                       00004240
           RELEASE OBD-SORT-WORK.                                      00004250
                                                                       00004260
           PERFORM P05010-READ-ONE-TRANS                               00004270
               THRU P05010-EXIT.                                       00004280
                                                                       00004290
       P05020-EXIT.                                                    00004300
           EXIT.                                                       00004310
                                                                       00004320
      *****************************************************************00004330
      *                                                                00004340
      *   PARAGRAPH:  P06000-SORT-OUTPUT                               00004350
      *                                                                00004360
      *   FUNCTION :  SORT OUTPUT PROCEDURE.  RETURNS EACH SORTED      00004370
      *               RECORD INTO THE GLOBAL IN-MEMORY TRANSACTION     00004380
      *               TABLE, ASCENDING BY EVENT TIME.                  00004390
      *                                                                00004400
      *   CALLED BY:  P00000-MAINLINE (VIA THE SORT VERB)              00004410
      *                                                                00004420
      *****************************************************************00004430
                                                                       00004440
       P06000-SORT-OUTPUT.                                             00004450
                                                                       00004460
           PERFORM P06010-RETURN-ONE-TRANS                             00004470
               THRU P06010-EXIT.                                       00004480
                                                                       00004490
           PERFORM P06020-STORE-ONE-TRANS                              00004500
               THRU P06020-EXIT                                        00004510
               UNTIL WS-EOF-SORT.                                      00004520
                                                                       00004530
       P06000-EXIT.                                                    00004540
           EXIT.                                                       00004550
                                                                       00004560
       P06010-RETURN-ONE-TRANS.                                        00004570
                                                                       00004580
           RETURN OBD-SORT-FILE                                        00004590
               AT END MOVE 'Y'          TO WS-EOF-SORT-SW.             00004600
                                                                       00004610
       P06010-EXIT.                                                    00004620
           EXIT.                                                       00004630
                                                                       00004640
       P06020-STORE-ONE-TRANS.                                         00004650
                                                                       00004660
           ADD 1                        TO WS-ENTRY-COUNT.             00004670
           SET WS-AT-IDX                TO WS-ENTRY-COUNT.             00004680
                                                                       00004690
           MOVE SRT-ORDER-ID            TO WS-AT-ORDER-ID(WS-AT-IDX).  00004700
           MOVE SRT-SHOP-ID             TO WS-AT-SHOP-ID(WS-AT-IDX).   00004710
           MOVE SRT-USER-ID             TO WS-AT-USER-ID(WS-AT-IDX).   00004720
           MOVE SRT-EVENT-TIME          TO WS-AT-EVENT-TIME(WS-AT-IDX).00004730
                                                                       00004740
           PERFORM P06010-RETURN-ONE-TRANS                             00004750
               THRU P06010-EXIT.                                       00004760
                                                                       00004770
       P06020-EXIT.                                                    00004780
           EXIT.                                                       00004790
                                                                       00004800
      *****************************************************************00004810
      *                                                                00004820
      *   PARAGRAPH:  P10000-BUILD-SHOP-TABLE                          00004830
      *                                                                00004840
      *   FUNCTION :  SCANS THE GLOBAL TRANSACTION TABLE AND BUILDS    00004850
      *               THE DISTINCT, ASCENDING SHOP-ID TABLE THAT THE   00004860
      *               PER-SHOP DISPATCH LOOP WILL DRIVE FROM.          00004870
      *                                                                00004880
      *   CALLED BY:  P00000-MAINLINE                                  00004890
      *                                                                00004900
      *****************************************************************00004910
                                                                       00004920
       P10000-BUILD-SHOP-TABLE.                                        00004930
                                                                       00004940
           MOVE 1                       TO WS-SCAN-IDX.                00004950
                                                                       00004960
           PERFORM P10010-ADD-ONE-SHOP                                 00004970
               THRU P10010-EXIT                                        00004980
               UNTIL WS-SCAN-IDX > WS-ENTRY-COUNT.                     00004990
                                                                       00005000
           PERFORM P10030-SORT-SHOP-TABLE                              00005010
               THRU P10030-EXIT.                                       00005020
                                                                       00005030
       P10000-EXIT.                                                    00005040
           EXIT.                                                       00005050
                                                                       00005060
      *****************************************************************00005070
      *                                                                00005080
      *   PARAGRAPH:  P10010-ADD-ONE-SHOP                              00005090
      *                                                                00005100
      *   FUNCTION :  ADDS THE SHOP AT WS-SCAN-IDX TO THE SHOP TABLE   00005110
      *               IF IT IS NOT ALREADY PRESENT.                    00005120
      *                                                                00005130
      *   CALLED BY:  P10000-BUILD-SHOP-TABLE                          00005140
      *                                                                00005150
      *****************************************************************00005160
                                                                       00005170
       P10010-ADD-ONE-SHOP.                                            00005180
                                                                       00005190
           SET WS-AT-IDX                TO WS-SCAN-IDX.                00005200
                                                                       00005210
           PERFORM P10020-SEARCH-SHOP-TABLE                            00005220
               THRU P10020-EXIT.                                       00005230
                                                                       00005240
           IF NOT WS-SHOP-FOUND                                        00005250
               ADD 1                    TO WS-SHOP-COUNT               00005260
               SET WS-SHOP-IDX          TO WS-SHOP-COUNT               00005270
               MOVE WS-AT-SHOP-ID(WS-AT-IDX)                           00005280
                   TO WS-SHOP-ID(WS-SHOP-IDX)                          00005290
           END-IF.                                                     00005300
                                                                       00005310
           ADD 1                        TO WS-SCAN-IDX.                00005320
                                                                       00005330
       P10010-EXIT.                                                    00005340
           EXIT.                                                       00005350
                                                                       00005360
       P10020-SEARCH-SHOP-TABLE.                                       00005370
                                                                       00005380
           MOVE 'N'                     TO WS-SHOP-FOUND-SW.           00005390
           SET WS-SORT-IDX              TO 1.                          00005400
                                                                       00005410
           PERFORM P10021-COMPARE-ONE-SHOP                             00005420
               THRU P10021-EXIT                                        00005430
               UNTIL WS-SORT-IDX > WS-SHOP-COUNT                       00005440
               OR WS-SHOP-FOUND.                                       00005450
                                                                       00005460
       P10020-EXIT.                                                    00005470
           EXIT.                                                       00005480
                                                                       00005490
       P10021-COMPARE-ONE-SHOP.                                        00005500
                                                                       00005510
           SET WS-SHOP-IDX              TO WS-SORT-IDX.                00005520
                                                                       00005530
           IF WS-SHOP-ID(WS-SHOP-IDX)                                  00005540
               = WS-AT-SHOP-ID(WS-AT-IDX)                              00005550
               MOVE 'Y'                 TO WS-SHOP-FOUND-SW            00005560
           ELSE                                                        00005570
               ADD 1                    TO WS-SORT-IDX                 00005580
           END-IF.                                                     00005590
                                                                       00005600
       P10021-EXIT.                                                    00005610
           EXIT.                                                       00005620
                                                                       00005630
      *****************************************************************00005640
      *                                                                00005650
      *   PARAGRAPH:  P10030-SORT-SHOP-TABLE                           00005660
      *                                                                00005670
      *   FUNCTION :  PLAIN EXCHANGE SORT -- SAME IDIOM OBDS02 USES    00005680
      *               ON THE OFFENDER TALLY -- TO PUT THE SHOP TABLE   00005690
      *               INTO ASCENDING SHOP-ID ORDER.                    00005700
      *                                                                00005710
      *   CALLED BY:  P10000-BUILD-SHOP-TABLE                          00005720
      *                                                                00005730
      *****************************************************************00005740
                                                                       00005750
       P10030-SORT-SHOP-TABLE.                                         00005760
                                                                       00005770
           IF WS-SHOP-COUNT < 2                                        00005780
               GO TO P10030-EXIT                                       00005790
           END-IF.                                                     00005800
                                                                       00005810
           MOVE 'N'                     TO WS-SHOP-SORTED-SW.          00005820
                                                                       00005830
           PERFORM P10031-SORT-PASS                                    00005840
               THRU P10031-EXIT                                        00005850
               UNTIL WS-SHOP-TABLE-SORTED.                             00005860
                                                                       00005870
       P10030-EXIT.                                                    00005880
           EXIT.                                                       00005890
                                                                       00005900
       P10031-SORT-PASS.                                               00005910
                                                                       00005920
           MOVE 'Y'                     TO WS-SHOP-SORTED-SW.          00005930
           SET WS-SORT-IDX              TO 1.                          00005940
                                                                       00005950
           PERFORM P10032-COMPARE-SWAP                                 00005960
               THRU P10032-EXIT                                        00005970
               UNTIL WS-SORT-IDX NOT < WS-SHOP-COUNT.                  00005980
                                                                       00005990
       P10031-EXIT.                                                    00006000
           EXIT.                                                       00006010
                                                                       00006020
       P10032-COMPARE-SWAP.                                            00006030
                                                                       00006040
           SET WS-SHOP-IDX              TO WS-SORT-IDX.                00006050
                                                                       00006060
           IF WS-SHOP-ID(WS-SHOP-IDX)                                  00006070
               > WS-SHOP-ID(WS-SHOP-IDX + 1)                           00006080
               PERFORM P10033-SWAP-SHOPS                               00006090
                   THRU P10033-EXIT                                    00006100
               MOVE 'N'                 TO WS-SHOP-SORTED-SW           00006110
           END-IF.                                                     00006120
                                                                       00006130
           ADD 1                        TO WS-SORT-IDX.                00006140
                                                                       00006150
       P10032-EXIT.                                                    00006160
           EXIT.                                                       00006170
                                                                       00006180
       P10033-SWAP-SHOPS.                                              00006190
                                                                       00006200
           MOVE WS-SHOP-ID(WS-SHOP-IDX) TO WS-SWAP-SHOP-ID.            00006210
           MOVE WS-SHOP-ID(WS-SHOP-IDX + 1)                            00006220
               TO WS-SHOP-ID(WS-SHOP-IDX).                             00006230
           MOVE WS-SWAP-SHOP-ID         TO WS-SHOP-ID(WS-SHOP-IDX + 1).00006240
                                                                       00006250
       P10033-EXIT.                                                    00006260
           EXIT.                                                       00006270
                                                                       00006280
       EJECT                                                           00006290
      *****************************************************************00006300
      *                                                                00006310
      *   PARAGRAPH:  P20000-PROCESS-ALL-SHOPS                         00006320
      *                                                                00006330
      *   FUNCTION :  DRIVES THE PER-SHOP LOOP, ASCENDING BY SHOP-ID.  00006340
      *                                                                00006350
      *   CALLED BY:  P00000-MAINLINE                                  00006360
      *                                                                00006370
      *****************************************************************00006380
                                                                       00006390
       P20000-PROCESS-ALL-SHOPS.                                       00006400
                                                                       00006410
           SET WS-SHOP-IDX              TO 1.                          00006420
                                                                       00006430
           PERFORM P20010-PROCESS-ONE-SHOP                             00006440
               THRU P20010-EXIT                                        00006450
               UNTIL WS-SHOP-IDX > WS-SHOP-COUNT.                      00006460
                                                                       00006470
       P20000-EXIT.                                                    00006480
           EXIT.                                                       00006490
                                                                       00006500
      *****************************************************************00006510
      *                                                                00006520
      *   PARAGRAPH:  P20010-PROCESS-ONE-SHOP                          00006530
      *                                                                00006540
      *   FUNCTION :  EXTRACTS ONE SHOPS TRANSACTION SLICE, CALLS      00006550
      *               OBDS02, AND WRITES ITS RESULT RECORD.            00006560
      *                                                                00006570
      *   CALLED BY:  P20000-PROCESS-ALL-SHOPS                         00006580
      *                                                                00006590
      *****************************************************************00006600
                                                                       00006610
       P20010-PROCESS-ONE-SHOP.                                        00006620
                                                                       00006630
           PERFORM P20020-EXTRACT-SHOP-SLICE                           00006640
               THRU P20020-EXIT.                                       00006650
                                                                       00006660
           CALL 'OBDS02' USING OBDS02-PARMS.                           00006670
                                                                       00006680
           PERFORM P20030-BUILD-RESULT-REC                             00006690
               THRU P20030-EXIT.                                       00006700
                                                                       00006710
           WRITE OBD-RSLT-OUT-REC      FROM OBD-RSLT-DETAIL.           00006720
                                                                       00006730
           ADD 1                        TO WS-SHOPS-PROCESSED.         00006740
                                                                       00006750
           IF OBDS02-SHOP-FLAGGED                                      00006760
               ADD 1                    TO WS-SHOPS-FLAGGED            00006770
           END-IF.                                                     00006780
                                                                       00006790
           ADD 1                        TO WS-SHOP-IDX.                00006800
                                                                       00006810
       P20010-EXIT.                                                    00006820
           EXIT.                                                       00006830
                                                                       00006840
      *****************************************************************00006850
      *                                                                00006860
      *   PARAGRAPH:  P20020-EXTRACT-SHOP-SLICE                        00006870
      *                                                                00006880
      *   FUNCTION :  COPIES THE CURRENT SHOPS ENTRIES OUT OF THE      00006890
      *               GLOBAL TRANSACTION TABLE, PRESERVING THE EVENT   00006900
      *               TIME ORDER ALREADY ESTABLISHED BY THE SORT.      00006910
      *                                                                00006920
      *   CALLED BY:  P20010-PROCESS-ONE-SHOP                          00006930
      *                                                                00006940
      *****************************************************************00006950
                                                                       00006960
       P20020-EXTRACT-SHOP-SLICE.                                      00006970
                                                                       00006980
           MOVE ZERO                    TO OBDS02-ENTRY-COUNT.         00006990
           SET WS-AT-IDX                TO 1.                          00007000
                                                                       00007010
           PERFORM P20021-EXTRACT-ONE-ENTRY                            00007020
               THRU P20021-EXIT                                        00007030
               UNTIL WS-AT-IDX > WS-ENTRY-COUNT.                       00007040
                                                                       00007050
       P20020-EXIT.                                                    00007060
           EXIT.                                                       00007070
                                                                       00007080
       P20021-EXTRACT-ONE-ENTRY.                                       00007090
                                                                       00007100
           IF WS-AT-SHOP-ID(WS-AT-IDX)                                 00007110
               = WS-SHOP-ID(WS-SHOP-IDX)                               00007120
               ADD 1                    TO OBDS02-ENTRY-COUNT          00007130
               SET OBDS02-TX-IDX        TO OBDS02-ENTRY-COUNT          00007140
               MOVE WS-AT-ORDER-ID(WS-AT-IDX)                          00007150
                   TO OBDS02-TT-ORDER-ID(OBDS02-TX-IDX)                00007160
               MOVE WS-AT-USER-ID(WS-AT-IDX)                           00007170
                   TO OBDS02-TT-USER-ID(OBDS02-TX-IDX)                 00007180
               MOVE WS-AT-EVENT-TIME(WS-AT-IDX)                        00007190
                   TO OBDS02-TT-EVENT-TIME(OBDS02-TX-IDX)              00007200
               MOVE 'N'                                                00007210
                   TO OBDS02-TT-SUSP-SW(OBDS02-TX-IDX)                 00007220
           END-IF.                                                     00007230
                                                                       00007240
           SET WS-AT-IDX                UP BY 1.                       00007250
                                                                       00007260
       P20021-EXIT.                                                    00007270
           EXIT.                                                       00007280
                                                                       00007290
      *****************************************************************00007300
      *                                                                00007310
      *   PARAGRAPH:  P20030-BUILD-RESULT-REC                          00007320
      *                                                                00007330
      *   FUNCTION :  BUILDS THE RESULT DETAIL LINE FOR THE CURRENT    00007340
      *               SHOP -- A CLEAN 0 OR THE ASCENDING OFFENDER      00007350
      *               LIST RETURNED BY OBDS02.                         00007360
      *                                                                00007370
      *   CALLED BY:  P20010-PROCESS-ONE-SHOP                          00007380
      *                                                                00007390
      *****************************************************************00007400
                                                                       00007410
       P20030-BUILD-RESULT-REC.                                        00007420
                                                                       00007430
           MOVE SPACES                  TO OBD-RSLT-DETAIL.            00007440
           MOVE WS-SHOP-ID(WS-SHOP-IDX) TO RSLT-SHOP-ID-ED.            00007450
                                                                       00007460
           IF OBDS02-SHOP-CLEAN                                        00007470
               MOVE '0'                 TO RSLT-USER-IDS               00007480
           ELSE                                                        00007490
               MOVE SPACES              TO RSLT-USER-IDS               00007500
               SET WS-RSLT-PTR          TO 1                           00007510
               SET WS-OFFENDER-IDX      TO 1                           00007520
               PERFORM P20031-APPEND-ONE-OFFENDER                      00007530
                   THRU P20031-EXIT                                    00007540
                   UNTIL WS-OFFENDER-IDX > OBDS02-OFFENDER-COUNT       00007550
           END-IF.                                                     00007560
                                                                       00007570
       P20030-EXIT.                                                    00007580
           EXIT.                                                       00007590
                                                                       00007600
       P20031-APPEND-ONE-OFFENDER.                                     00007610
                                                                       00007620
           IF WS-OFFENDER-IDX > 1                                      00007630
               STRING '&' DELIMITED BY SIZE                            00007640
                   INTO RSLT-USER-IDS                                  00007650
                   WITH POINTER WS-RSLT-PTR                            00007660
           END-IF.                                                     00007670
                                                                       00007680
           MOVE OBDS02-OFFENDER-ID(WS-OFFENDER-IDX)                    00007690
               TO WS-OFFENDER-ED.                                      00007700
                                                                       00007710
           PERFORM P20032-FIND-FIRST-DIGIT                             00007720
               THRU P20032-EXIT.                                       00007730
                                                                       00007740
           STRING WS-OFFENDER-ED-X(WS-FIND-POS:)                       00007750
               DELIMITED BY SIZE                                       00007760
               INTO RSLT-USER-IDS                                      00007770
               WITH POINTER WS-RSLT-PTR.                               00007780
                                                                       00007790
           ADD 1                        TO WS-OFFENDER-IDX.            00007800
                                                                       00007810
       P20031-EXIT.                                                    00007820
           EXIT.                                                       00007830
                                                                       00007840
       P20032-FIND-FIRST-DIGIT.                                        00007850
                                                                       00007860
           MOVE 1                       TO WS-FIND-POS.                00007870
                                                                       00007880
           PERFORM P20033-STEP-ONE-POSITION                            00007890
               THRU P20033-EXIT                                        00007900
               UNTIL WS-FIND-POS > 9                                   00007910
               OR WS-OFFENDER-ED-X(WS-FIND-POS:1) NOT = SPACE.         00007920
                                                                       00007930
       P20032-EXIT.                                                    00007940
           EXIT.                                                       00007950
                                                                       00007960
       P20033-STEP-ONE-POSITION.                                       00007970
                                                                       00007980
           ADD 1                        TO WS-FIND-POS.                00007990
                                                                       00008000
       P20033-EXIT.                                                    00008010
           EXIT.                                                       00008020
                                                                       00008030
       EJECT                                                           00008040
      *****************************************************************00008050
      *                                                                00008060
      *   PARAGRAPH:  P80000-CONVERT-TEXT-TO-NUM                       00008070
      *                                                                00008080
      *   FUNCTION :  TURNS THE LEFT-JUSTIFIED, SPACE-FILLED NUMBER    00008090
      *               TEXT IN WS-CTN-TEXT INTO THE BINARY VALUE        00008100
      *               WS-CTN-VALUE, ONE DIGIT AT A TIME.  NO INTRINSIC 00008110
      *               FUNCTION IS USED -- THE DIGIT CHARACTER IS READ  00008120
      *               DIRECTLY AS PIC 9 THROUGH WS-DIGIT-CHAR-R.       00008130
      *                                                                00008140
      *   CALLED BY:  P05020-RELEASE-ONE-TRANS                         00008150
      *                                                                00008160
      *****************************************************************00008170
                                                                       00008180
       P80000-CONVERT-TEXT-TO-NUM.                                     00008190
                                                                       00008200
           MOVE ZERO                    TO WS-CTN-VALUE.               00008210
           MOVE 1                       TO WS-CTN-IDX.                 00008220
                                                                       00008230
           PERFORM P80010-CONVERT-ONE-CHAR                             00008240
               THRU P80010-EXIT                                        00008250
               UNTIL WS-CTN-IDX > 10.                                  00008260
                                                                       00008270
       P80000-EXIT.                                                    00008280
           EXIT.                                                       00008290
                                                                       00008300
       P80010-CONVERT-ONE-CHAR.                                        00008310
                                                                       00008320
           MOVE WS-CTN-TEXT(WS-CTN-IDX:1)                              00008330
               TO WS-DIGIT-CHAR.                                       00008340
                                                                       00008350
           IF WS-DIGIT-CHAR NOT = SPACE                                00008360
               COMPUTE WS-CTN-VALUE =                                  00008370
                   WS-CTN-VALUE * 10 + WS-DIGIT-CHAR-R                 00008380
           END-IF.                                                     00008390
                                                                       00008400
           ADD 1                        TO WS-CTN-IDX.                 00008410
                                                                       00008420
       P80010-EXIT.                                                    00008430
           EXIT.                                                       00008440
                                                                       00008450
       EJECT                                                           00008460
      *****************************************************************00008470
      *                                                                00008480
      *   PARAGRAPH:  P90000-DISPLAY-SUMMARY                           00008490
      *                                                                00008500
      *   FUNCTION :  DISPLAYS THE END-OF-JOB RECORD COUNTS TO SYSOUT. 00008510
      *                                                                00008520
      *   CALLED BY:  P00000-MAINLINE                                  00008530
      *                                                                00008540
      *****************************************************************00008550
                                                                       00008560
       P90000-DISPLAY-SUMMARY.                                         00008570
                                                                       00008580
           DISPLAY 'OBD100 - TRANSACTIONS READ  = ' WS-RECORDS-READ.   00008590
           DISPLAY 'OBD100 - SHOPS PROCESSED    = '                    00008600
               WS-SHOPS-PROCESSED.                                     00008610
           DISPLAY 'OBD100 - SHOPS FLAGGED      = '                    00008620
               WS-SHOPS-FLAGGED.                                       00008630
                                                                       00008640
       P90000-EXIT.                                                    00008650
           EXIT.                                                       00008660
                                                                       00008670
       EJECT                                                           00008680
      *****************************************************************00008690
      *                                                                00008700
      *   PARAGRAPH:  P99000-ABEND-FILE-ERROR                          00008710
      *                                                                00008720
      *   FUNCTION :  DISPLAYS THE FILE-STATUS ERROR BANNER AND ENDS   00008730
      *               THE RUN WITH A NON-ZERO RETURN CODE.             00008740
      *                                                                00008750
      *   CALLED BY:  P00000-MAINLINE, P05000-SORT-INPUT               00008760
      *                                                                00008770
      *****************************************************************00008780
                                                                       00008790
       P99000-ABEND-FILE-ERROR.                                        00008800
                                                                       00008810
           MOVE 'OBD100'                TO WOFE-PROGRAM-ID.            00008820
           MOVE 'P99000'                TO WOFE-PARAGRAPH.             00008830
                                                                       00008840
           DISPLAY WS-OBD-ERROR-AREA.                                  00008850
           DISPLAY WS-OBD-FILE-ERROR-01.                               00008860
           DISPLAY WS-OBD-FILE-ERROR-02.                               00008870
                                                                       00008880
           MOVE 16                      TO RETURN-CODE.                00008890
           STOP RUN.                                                   00008900
                                                                       00008910
       P99000-EXIT.                                                    00008920
           EXIT.                                                       00008930
