      *****************************************************************00000010
      * ORDER BRUSHING DETECTION SYSTEM (OBD)                          00000020
      *                                                                00000030
      * GENERAL BATCH ERROR WORK AREAS -- FILE STATUS AND TABLE        00000040
      * OVERFLOW ABENDS.  NO ONLINE FACILITIES (CICS/DB2/IMS) EXIST    00000050
      * IN THIS SYSTEM -- ALL PROCESSING IS BATCH, FILE TO FILE.       00000060
      *****************************************************************00000070
      * CHANGE LOG                                                    *00000080
      *  01/09/98  RTV  0198-004  ORIGINAL ERROR WORK AREAS            00000090
      *  02/11/99  RTV  0199-009  ADDED TABLE-OVERFLOW MESSAGE AFTER   00000100
      *                           OBD100 ABENDED ON A HIGH-VOLUME SHOP 00000110
      *****************************************************************00000120
                                                                       00000130
       77  WS-OBD-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +80000000140
                                                                       00000150
                                                                       00000160
      *****************************************************************00000170
      *    OBD FORMATTED ERROR LINES                                   00000180
      *****************************************************************00000190
                                                                       00000200
       01  WS-OBD-ERROR-AREA.                                          00000210
           05  WOEA-ERROR-01           PIC X(80)       VALUE ALL '*'.  00000220
           05  WOEA-ERROR-02.                                          00000230
               10 FILLER               PIC X(01)       VALUE '*'.      00000240
               10 FILLER               PIC X(78)       VALUE SPACES.   00000250
               10 FILLER               PIC X(01)       VALUE '*'.      00000260
           05  WOEA-ERROR-03.                                          00000270
               10 FILLER               PIC X(01)       VALUE '*'.      00000280
               10 FILLER               PIC X(78)       VALUE           00000290
               '   ORDER BRUSHING DETECTION SYSTEM (OBD) ERROR   '.    00000300
               10 FILLER               PIC X(01)       VALUE '*'.      00000310
           05  WOEA-ERROR-04.                                          00000320
               10 FILLER               PIC X(01)       VALUE '*'.      00000330
               10 FILLER               PIC X(78)       VALUE SPACES.   00000340
               10 FILLER               PIC X(01)       VALUE '*'.      00000350
           05  WOEA-ERROR-05           PIC X(80)       VALUE ALL '*'.  00000360
           05  WOEA-ERROR-06.                                          00000370
               10 FILLER               PIC X(01)       VALUE '*'.      00000380
               10 WOEA-ERROR-06-TEXT   PIC X(78)       VALUE SPACES.   00000390
               10 FILLER               PIC X(01)       VALUE '*'.      00000400
           05  WOEA-ERROR-07.                                          00000410
               10 FILLER               PIC X(01)       VALUE '*'.      00000420
               10 WOEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.   00000430
               10 FILLER               PIC X(01)       VALUE '*'.      00000440
           05  WOEA-ERROR-08           PIC X(80)       VALUE ALL '*'.  00000450
                                                                       00000460
                                                                       00000470
      *****************************************************************00000480
      *    OBD FILE-STATUS ERROR LINE                                  00000490
      *****************************************************************00000500
                                                                       00000510
       01  WS-OBD-FILE-ERROR-01.                                       00000520
           05  FILLER                  PIC X(01)       VALUE SPACES.   00000530
           05  FILLER                  PIC X(13)       VALUE           00000540
               'FILE ERROR: '.                                         00000550
           05  FILLER                  PIC X(10)       VALUE           00000560
               'PROGRAM = '.                                           00000570
           05  WOFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.   00000580
           05  FILLER                  PIC X(10)       VALUE           00000590
               ', FILE = '.                                            00000600
           05  WOFE-FILE-NAME          PIC X(08)       VALUE SPACES.   00000610
           05  FILLER                  PIC X(12)       VALUE           00000620
               ', STATUS = '.                                          00000630
           05  WOFE-FILE-STATUS        PIC X(02)       VALUE SPACES.   00000640
           05  FILLER                  PIC X(06)       VALUE SPACES.   00000650
      *                                                                00000660
       01  WS-OBD-FILE-ERROR-02.                                       00000670
           05  FILLER                  PIC X(01)       VALUE SPACES.   00000680
           05  FILLER                  PIC X(14)       VALUE           00000690
               ', PARAGRAPH = '.                                       00000700
           05  WOFE-PARAGRAPH          PIC X(06)       VALUE SPACES.   00000710
           05  FILLER                  PIC X(59)       VALUE SPACES.   00000720
                                                                       00000730
                                                                       00000740
      *****************************************************************00000750
      *    OBD TABLE-OVERFLOW ERROR LINE                               00000760
      *****************************************************************00000770
                                                                       00000780
       01  WS-OBD-TABLE-ERROR-01.                                      00000790
           05  FILLER                  PIC X(01)       VALUE SPACES.   00000800
           05  FILLER                  PIC X(16)       VALUE           00000810
               'TABLE OVERFLOW: '.                                     00000820
           05  FILLER                  PIC X(10)       VALUE           00000830
               'PROGRAM = '.                                           00000840
           05  WOTE-PROGRAM-ID         PIC X(08)       VALUE SPACES.   00000850
           05  FILLER                  PIC X(14)       VALUE           00000860
               ', PARAGRAPH = '.                                       00000870
           05  WOTE-PARAGRAPH          PIC X(06)       VALUE SPACES.   00000880
           05  FILLER                  PIC X(12)       VALUE           00000890
               ', TABLE = '.                                           00000900
           05  WOTE-TABLE-NAME         PIC X(16)       VALUE SPACES.   00000910
           05  FILLER                  PIC X(05)       VALUE SPACES.   00000920
