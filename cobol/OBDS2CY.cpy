      *****************************************************************00000010
      * ORDER BRUSHING DETECTION SYSTEM (OBD)                          00000020
      * CALL PARAMETER AREA FOR OBDS02 (BRUSHING DETECTION ENGINE)     00000030
      *                                                                00000040
      * DRIVER PROGRAM OBD100 LOADS ONE SHOP'S TRANSACTIONS (ALREADY   00000050
      * IN ASCENDING EVENT-TIME ORDER) INTO OBDS02-TRANS-TABLE AND     00000060
      * CALLS OBDS02, WHICH APPLIES RULES R1/R2/R3 AND RETURNS THE     00000070
      * SUSPICIOUS FLAG PER ENTRY AND THE ASCENDING TOP-OFFENDER LIST. 00000080
      *****************************************************************00000090
      * CHANGE LOG                                                    *00000100
      *  01/09/98  RTV  0198-004  ORIGINAL PARAMETER AREA              00000110
      *  11/30/98  RTV  0198-051  RAISED MAX-SHOP-TRANS TO 5000 AFTER  00000120
      *                           HOLIDAY-SEASON SHOP VOLUME REVIEW   *00000130
      *****************************************************************00000140
       01  OBDS02-PARMS.                                               00000150
           03  OBDS02-ENTRY-COUNT        PIC 9(5)  VALUE ZERO  COMP-3. 00000160
           03  OBDS02-TRANS-TABLE.                                     00000170
               05  OBDS02-TRANS-ENTRY    OCCURS 5000 TIMES             00000180
                                          INDEXED BY OBDS02-TX-IDX.    00000190
                   10  OBDS02-TT-ORDER-ID     PIC 9(10).               00000200
                   10  OBDS02-TT-USER-ID      PIC 9(10).               00000210
                   10  OBDS02-TT-EVENT-TIME   PIC 9(10)   COMP-3.      00000220
                   10  OBDS02-TT-SUSP-SW      PIC X       VALUE 'N'.   00000230
                       88  OBDS02-TT-IS-SUSPICIOUS         VALUE 'Y'.  00000240
           03  OBDS02-RESULT-SW          PIC X     VALUE 'Y'.          00000250
               88  OBDS02-SHOP-CLEAN               VALUE 'Y'.          00000260
               88  OBDS02-SHOP-FLAGGED             VALUE 'N'.          00000270
           03  OBDS02-OFFENDER-COUNT     PIC 9(5)  VALUE ZERO  COMP-3. 00000280
           03  OBDS02-OFFENDER-LIST.                                   00000290
               05  OBDS02-OFFENDER-ID    OCCURS 500 TIMES              00000300
                                         PIC 9(10).                    00000310
           03  FILLER                    PIC X(10) VALUE SPACES.       00000320
