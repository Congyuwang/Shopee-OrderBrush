000100*****************************************************************SHOPTBL
000200* SHOPTBL  -  PER-SHOP BRUSHING-SCAN WORKING TABLE                SHOPTBL
000300*             MARKETPLACE ORDER-BRUSHING DETECTION JOB STREAM     SHOPTBL
000400*                                                                 SHOPTBL
000500* ONE ENTRY PER SHOP SEEN ON THE SORTED ORDER FILE.  CLOCK-SECONDSHOPTBL
000600* IS THE SHOP'S SCAN POSITION (ONE HOUR BEHIND THE LATEST ORDER   SHOPTBL
000700* PROCESSED FOR THAT SHOP);  SHP-RECENT-ORDERS IS THE RETAINED    SHOPTBL
000800* QUEUE OF ORDERS NOT YET AGED OUT OR CLOSED OUT OF A BRUSHING    SHOPTBL
000900* PERIOD;  SHP-SUSPECT-USERS ACCUMULATES PER-BUYER SUSPICIOUS     SHOPTBL
001000* TRANSACTION COUNTS FOR THE SHOP.  SHP-FLUSH-COUNT/-USERS IS A   SHOPTBL
001010* WORKING COPY OF THAT TABLE SO ORDBRSH'S END-OF-RUN REPORTING    SHOPTBL
001020* PASS NEVER HAS TO DISTURB THE LIVE SUSPECT COUNTS.              SHOPTBL
001100*                                                                 SHOPTBL
001200* CHANGE LOG                                                      SHOPTBL
001300* 1991-04-02 DJS  INITIAL TABLE LAYOUT.                           SHOPTBL
001400* 1996-09-24 RTM  ADDED SHP-SUSPECT-USERS FOR TIE REPORTING.      RTM91012
001500* 1999-01-08 RTM  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.     RTM99003
001600* 2003-06-30 KAL  RAISED TABLE LIMITS PER CR-03-118.              KAL03118
001650* 2006-08-22 KAL  ADDED SHP-FLUSH-COUNT/-USERS - END-OF-RUN       KAL06044
001660*                  REPORTING NO LONGER TOUCHES LIVE COUNTS.       KAL06044
001700*****************************************************************SHOPTBL
001800     05  SHP-ID                  PIC 9(09).                      SHOPTBL
001900     05  SHP-CLOCK-SECONDS       PIC 9(12)    COMP-3.            SHOPTBL
002000     05  SHP-CLOCK-SWITCH        PIC X(01)    VALUE 'N'.          SHOPTBL
002100         88  SHP-CLOCK-IS-SET             VALUE 'Y'.              SHOPTBL
002200         88  SHP-CLOCK-NOT-SET            VALUE 'N'.              SHOPTBL
002300     05  SHP-BRUSHING-FLAG       PIC X(01)    VALUE 'N'.          SHOPTBL
002400         88  SHP-BRUSHING-OPEN            VALUE 'Y'.              SHOPTBL
002500         88  SHP-BRUSHING-SHUT            VALUE 'N'.              SHOPTBL
002600     05  SHP-ORDERS-LAST-HOUR    PIC 9(05)    COMP-3.            SHOPTBL
002700     05  SHP-RECENT-COUNT        PIC 9(05)    COMP-3.            SHOPTBL
002800     05  SHP-RECENT-ORDERS OCCURS 200 TIMES.                     SHOPTBL
002900         10  SHP-RO-ORDER-ID     PIC 9(15).                      SHOPTBL
003000         10  SHP-RO-USER-ID      PIC 9(09).                      SHOPTBL
003100         10  SHP-RO-EVENT-SECS   PIC 9(12)    COMP-3.            SHOPTBL
003200     05  SHP-SUSPECT-COUNT       PIC 9(05)    COMP-3.            SHOPTBL
003300     05  SHP-SUSPECT-USERS OCCURS 200 TIMES.                     SHOPTBL
003400         10  SHP-SU-USER-ID      PIC 9(09).                      SHOPTBL
003500         10  SHP-SU-COUNT        PIC 9(05)    COMP-3.            SHOPTBL
003510     05  SHP-FLUSH-COUNT         PIC 9(05)    COMP-3.            SHOPTBL
003520     05  SHP-FLUSH-USERS OCCURS 200 TIMES.                       SHOPTBL
003530         10  SHP-FU-USER-ID      PIC 9(09).                      SHOPTBL
003540         10  SHP-FU-COUNT        PIC 9(05)    COMP-3.            SHOPTBL
003600     05  FILLER                  PIC X(05).                      SHOPTBL
