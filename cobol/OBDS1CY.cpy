                                                                        00010000
      ***************************************************************** 00020000
      *    OBDS01 PARAMETER PASS AREA                                 * 00030000
      ***************************************************************** 00040000
                                                                        00050000
       01  OBDS01-PARMS.                                                00060000
           03  OBDS01-TIMESTAMP-TEXT    PIC X(19)   VALUE SPACES.       00070000
           03  OBDS01-TIMESTAMP-TEXT-R  REDEFINES                       00080000
               OBDS01-TIMESTAMP-TEXT.                                   00090000
               05  OBDS01-TT-YEAR       PIC 9(4).                       00100000
               05  FILLER               PIC X.                          00110000
               05  OBDS01-TT-MONTH      PIC 99.                         00120000
               05  FILLER               PIC X.                          00130000
               05  OBDS01-TT-DAY        PIC 99.                         00140000
               05  FILLER               PIC X.                          00150000
               05  OBDS01-TT-HOUR       PIC 99.                         00160000
               05  FILLER               PIC X.                          00170000
               05  OBDS01-TT-MINUTE     PIC 99.                         00180000
               05  FILLER               PIC X.                          00190000
               05  OBDS01-TT-SECOND     PIC 99.                         00200000
           03  OBDS01-EPOCH-SECONDS     PIC 9(10)   VALUE ZEROES        00210000
                                                     COMP-3.             00220000
           03  OBDS01-RETURN-CODE       PIC 9       VALUE ZERO.         00230000
               88  OBDS01-CONVERTED                 VALUE 0.            00240000
               88  OBDS01-BAD-TIMESTAMP              VALUE 1.            00250000
           03  FILLER                   PIC X(16)   VALUE SPACES.       00260000
